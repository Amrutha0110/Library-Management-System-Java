000100******************************************************************
000200*    MEMBREC   --  MEMBER REGISTER MASTER RECORD LAYOUT           *
000300*                                                                 *
000400*    ONE ENTRY PER REGISTERED BORROWER.  MASTER IS OWNED BY       *
000500*    MEMBMNT AND OPENED INPUT ONLY BY CIRCPROC / LIBRPT.          *
000600*                                                                 *
000700*    88-88-03  02/03/86  JDS  ORIGINAL LAYOUT - MEMBER CONVERSION *
000800*    91-77     09/18/93  RJT  ADDED MEM-TYPE FOR BORROW LIMITS    *
000900*    Y2K-014   11/09/98  WLT  MEM-SINCE EXPANDED TO CCYYMMDD      *
001000*    99-04     03/22/02  KMH  RESERVED TRAILING BYTES FOR GROWTH  *
001100******************************************************************
001200 01  MEMB-REC.
001300     05  MEM-ID                      PIC X(08).
001400     05  MEM-NAME                    PIC X(30).
001500     05  MEM-EMAIL                   PIC X(30).
001600     05  MEM-PHONE                   PIC X(15).
001700     05  MEM-ADDRESS                 PIC X(40).
001800     05  MEM-SINCE                   PIC 9(08).
001900     05  MEM-TYPE                    PIC X(02).
002000         88  MEM-STANDARD            VALUE 'ST'.
002100         88  MEM-PREMIUM             VALUE 'PR'.
002200         88  MEM-STUDENT             VALUE 'SU'.
002300         88  MEM-SENIOR              VALUE 'SE'.
002400     05  MEM-ACTIVE                  PIC X(01).
002500         88  MEM-IS-ACTIVE           VALUE 'Y'.
002600         88  MEM-IS-INACTIVE         VALUE 'N'.
002700     05  FILLER                      PIC X(08).
