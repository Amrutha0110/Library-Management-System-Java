000100******************************************************************
000200*    BOOKREQ   --  BOOK MAINTENANCE TRANSACTION LAYOUT            *
000300*                                                                 *
000400*    ONE CARD IMAGE PER ADD/UPDATE/REMOVE/STATUS-CHANGE REQUEST   *
000500*    AGAINST THE BOOK CATALOG MASTER.  READ BY BOOKMNT.           *
000600*                                                                 *
000700*    88-88-06  01/14/86  JDS  ORIGINAL LAYOUT - CATALOG CONVERSION*
000800*    99-04     03/22/02  KMH  ALIGNED FIELD WIDTHS WITH BOOKREC   *
001100******************************************************************
001200 01  BOOK-MAINT-REQ.
001300     05  BREQ-ACTION                 PIC X(01).
001400         88  BREQ-IS-ADD             VALUE 'A'.
001500         88  BREQ-IS-UPDATE          VALUE 'U'.
001600         88  BREQ-IS-REMOVE          VALUE 'D'.
001700         88  BREQ-IS-STATUS-CHG      VALUE 'S'.
001800     05  BREQ-BOOK-ID                PIC X(08).
001900     05  BREQ-TITLE                  PIC X(40).
002000     05  BREQ-AUTHOR                 PIC X(30).
002100     05  BREQ-ISBN                   PIC X(13).
002200     05  BREQ-PUBLISHER              PIC X(25).
002300     05  BREQ-PUB-YEAR               PIC 9(04).
002400     05  BREQ-STATUS                 PIC X(01).
002500     05  BREQ-CATEGORY               PIC X(02).
002600     05  FILLER                      PIC X(02).
