000100******************************************************************
000200*    MEMBREQ   --  MEMBER MAINTENANCE TRANSACTION LAYOUT          *
000300*                                                                 *
000400*    ONE CARD IMAGE PER REGISTER/UPDATE/REMOVE/ACTIVE-FLAG        *
000500*    REQUEST AGAINST THE MEMBER REGISTER MASTER.  READ BY         *
000600*    MEMBMNT.                                                     *
000700*                                                                 *
000800*    88-88-07  02/03/86  JDS  ORIGINAL LAYOUT - MEMBER CONVERSION *
000900*    99-04     03/22/02  KMH  ALIGNED FIELD WIDTHS WITH MEMBREC   *
001000*    91-77     09/18/93  RJT  MREQ-TYPE 88-LEVELS ADDED SO ADD/   *
001010*                             UPDATE CAN REJECT A BAD MEM-TYPE    *
001100******************************************************************
001200 01  MEMB-MAINT-REQ.
001300     05  MREQ-ACTION                 PIC X(01).
001400         88  MREQ-IS-ADD             VALUE 'A'.
001500         88  MREQ-IS-UPDATE          VALUE 'U'.
001600         88  MREQ-IS-REMOVE          VALUE 'D'.
001700         88  MREQ-IS-ACTIVE-CHG      VALUE 'S'.
001800     05  MREQ-MEM-ID                 PIC X(08).
001900     05  MREQ-NAME                   PIC X(30).
002000     05  MREQ-EMAIL                  PIC X(30).
002100     05  MREQ-PHONE                  PIC X(15).
002200     05  MREQ-ADDRESS                PIC X(40).
002300     05  MREQ-SINCE                  PIC 9(08).
002400     05  MREQ-TYPE                   PIC X(02).
002410         88  MREQ-TYPE-VALID         VALUES 'ST' 'PR' 'SU' 'SE'.
002500     05  MREQ-ACTIVE                 PIC X(01).
002600     05  FILLER                      PIC X(08).
