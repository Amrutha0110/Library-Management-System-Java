000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.    LIBRPT.                                           00030000
000400 AUTHOR.        R J TRACY.                                        00040000
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00050000
000600 DATE-WRITTEN.  05/02/1986.                                       00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.      NON-CONFIDENTIAL.                                 00080000
000900******************************************************************00090000
001000*    LIBRPT - LIBRARY CIRCULATION REPORT BUILDER                 *00100000
001100*                                                                *00110000
001200*    ONE CONTROL CARD READ FROM RPTCARD SELECTS THE REPORT TO    *00120000
001300*    RUN AND, WHERE THE REPORT SUPPORTS IT, A ONE-CHARACTER OR   *00130000
001400*    TWO-CHARACTER FILTER VALUE.  ONLY ONE REPORT RUNS PER JOB   *00140000
001500*    STEP - CHAIN SEVERAL LIBRPT STEPS TO GET SEVERAL REPORTS.   *00150000
001600*                                                                *00160000
001700*    CONTROL CARD LAYOUT (COL 1-80, READ FROM RPTCARD):          *00170000
001800*        COL  1     REPORT CODE -                                *00180000
001900*                     B = BOOK LISTING                           *00190000
002000*                     M = MEMBER LISTING                         *00200000
002100*                     T = TRANSACTION LISTING                    *00210000
002200*                     O = OVERDUE REPORT                         *00220000
002300*                     H = BOOK HISTORY REPORT                    *00230000
002400*        COL  2-3   FILTER VALUE (STATUS OR CATEGORY OR TYPE),   *00240000
002500*                     SPACES = NO FILTER (ALL ROWS LISTED)       *00250000
002600*        COL  4-11  BOOK-ID  (REPORT CODE H ONLY)                *00260000
002700*                                                                *00270000
002800*    THIS PROGRAM DOES NOT UPDATE ANY MASTER FILE.  THE OVERDUE  *00280000
002900*    REPORT RUNS ITS OWN COPY OF THE OVERDUE SWEEP LOGIC AGAINST *00290000
003000*    A WORKING-STORAGE TABLE SO THAT LATE LOANS SHOW UP ON THE   *00300000
003100*    REPORT EVEN WHEN CIRCPROC HAS NOT YET BEEN RUN FOR THE DAY  *00310000
003200*    - THE TRANSACTION MASTER ITSELF IS OPENED INPUT ONLY.       *00320000
003300*                                                                *00330000
003400*    CHANGE LOG                                                  *00340000
003500*    ----------                                                  *00350000
003600*    05/02/86  JDS  ORIGINAL PROGRAM - BOOK LISTING ONLY          *00360000
003700*    01/14/88  RJT  MEMBER LISTING AND TRANSACTION LISTING ADDED  *00370000
003800*    03/09/91  RJT  OVERDUE REPORT ADDED, POTENTIAL FINE TOTAL    *00380000
003900*    06/22/95  WLT  STATUS/CATEGORY/TYPE FILTER SUPPORT ADDED     *00390000
004000*    Y2K-014   11/09/98  WLT  ALL WORKING DATES CONFIRMED CCYYMMDD*00400000
004100*    99-04     03/22/02  KMH  TABLE SIZES RAISED FOR GROWTH       *00410000
004200*    01-122    08/14/03  KMH  BOOK HISTORY REPORT ADDED           *00420000
004210*    04-071    11/12/04  KMH  COUNT TRAILERS ADDED TO BOOK,        *00420100
004220*                            MEMBER AND TRANSACTION LISTINGS -     *00420200
004230*                            BOOK/AUTHOR AND BOOK-TITLE/MEMBER-    *00420300
004240*                            NAME COLUMNS NARROWED TO MATCH        *00420400
004250*                            STANDARD REPORT LINE WIDTHS           *00420500
004260*    04-073    11/23/04  KMH  RPT-MB-ID ADDED TO RPT-MEMB-DETAIL - *00420600
004270*                            MEM-ID WAS BEING DROPPED FROM EVERY   *00420700
004280*                            PRINTED ROW                          *00420800
004290*    04-074    11/24/04  KMH  540-FORMAT-DATE-RTN ADDED - DATES    *00420900
004291*                            WERE PRINTING RAW CCYYMMDD INSTEAD OF *00421000
004292*                            DD/MM/YYYY ON THE TRANSACTION,        *00421100
004293*                            OVERDUE AND HISTORY LISTINGS          *00421200
004300******************************************************************00430000
004400 ENVIRONMENT DIVISION.                                            00440000
004500 CONFIGURATION SECTION.                                           00450000
004600 SOURCE-COMPUTER. IBM-390.                                        00460000
004700 OBJECT-COMPUTER. IBM-390.                                        00470000
004800 SPECIAL-NAMES.                                                   00480000
004900     C01 IS TOP-OF-FORM.                                          00490000
005000 INPUT-OUTPUT SECTION.                                            00500000
005100 FILE-CONTROL.                                                    00510000
005200                                                                  00520000
005300     SELECT RPTCARD     ASSIGN TO RPTCARD                         00530000
005400         FILE STATUS  IS  WS-RPTCARD-STATUS.                      00540000
005500                                                                  00550000
005600     SELECT BOOKMST-IN  ASSIGN TO BOOKMSTI                        00560000
005700         ACCESS IS SEQUENTIAL                                     00570000
005800         FILE STATUS  IS  WS-BOOKMSTI-STATUS.                     00580000
005900                                                                  00590000
006000     SELECT MEMBMST-IN  ASSIGN TO MEMBMSTI                        00600000
006100         ACCESS IS SEQUENTIAL                                     00610000
006200         FILE STATUS  IS  WS-MEMBMSTI-STATUS.                     00620000
006300                                                                  00630000
006400     SELECT TRANMST-IN  ASSIGN TO TRANMSTI                        00640000
006500         ACCESS IS SEQUENTIAL                                     00650000
006600         FILE STATUS  IS  WS-TRANMSTI-STATUS.                     00660000
006700                                                                  00670000
006800     SELECT REPORT-FILE ASSIGN TO LIBRPTO                         00680000
006900         FILE STATUS  IS  WS-REPORT-STATUS.                       00690000
007000                                                                  00700000
007100     SELECT ERRLOG      ASSIGN TO ERRLOG                          00710000
007200         FILE STATUS  IS  WS-ERRLOG-STATUS.                       00720000
007300                                                                  00730000
007400******************************************************************00740000
007500 DATA DIVISION.                                                   00750000
007600 FILE SECTION.                                                    00760000
007700                                                                  00770000
007800 FD  RPTCARD                                                      00780000
007900     RECORDING MODE IS F.                                         00790000
008000 01  RPTCARD-RECORD                 PIC X(80).                    00800000
008100                                                                  00810000
008200 FD  BOOKMST-IN                                                   00820000
008300     RECORDING MODE IS F                                          00830000
008400     BLOCK CONTAINS 0 RECORDS.                                    00840000
008500 COPY BOOKREC.                                                    00850000
008600                                                                  00860000
008700 FD  MEMBMST-IN                                                   00870000
008800     RECORDING MODE IS F                                          00880000
008900     BLOCK CONTAINS 0 RECORDS.                                    00890000
009000 COPY MEMBREC.                                                    00900000
009100                                                                  00910000
009200 FD  TRANMST-IN                                                   00920000
009300     RECORDING MODE IS F                                          00930000
009400     BLOCK CONTAINS 0 RECORDS.                                    00940000
009500 COPY TRANREC.                                                    00950000
009600                                                                  00960000
009700 FD  REPORT-FILE                                                  00970000
009800     RECORDING MODE IS F.                                         00980000
009900 01  REPORT-RECORD                  PIC X(132).                   00990000
010000                                                                  01000000
010100 FD  ERRLOG                                                       01010000
010200     RECORDING MODE IS F.                                         01020000
010300 01  ERRLOG-RECORD                  PIC X(132).                   01030000
010400                                                                  01040000
010500******************************************************************01050000
010600 WORKING-STORAGE SECTION.                                         01060000
010700******************************************************************01070000
010800*                                                                 01080000
010900 01  SYSTEM-DATE-AND-TIME.                                        01090000
011000     05  CURRENT-DATE.                                            01100000
011100         10  CURRENT-YEAR            PIC 9(2).                    01110000
011200         10  CURRENT-MONTH           PIC 9(2).                    01120000
011300         10  CURRENT-DAY             PIC 9(2).                    01130000
011400     05  CURRENT-TIME.                                            01140000
011500         10  CURRENT-HOUR            PIC 9(2).                    01150000
011600         10  CURRENT-MINUTE          PIC 9(2).                    01160000
011700         10  CURRENT-SECOND          PIC 9(2).                    01170000
011800         10  CURRENT-HNDSEC          PIC 9(2).                    01180000
011900     05  WS-TODAY-CCYYMMDD           PIC 9(08).                   01190000
012000*                                                                 01200000
012100 01  WS-FIELDS.                                                   01210000
012200     05  WS-RPTCARD-STATUS       PIC X(2)  VALUE SPACES.          01220000
012300     05  WS-BOOKMSTI-STATUS      PIC X(2)  VALUE SPACES.          01230000
012400     05  WS-MEMBMSTI-STATUS      PIC X(2)  VALUE SPACES.          01240000
012500     05  WS-TRANMSTI-STATUS      PIC X(2)  VALUE SPACES.          01250000
012600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          01260000
012700     05  WS-ERRLOG-STATUS        PIC X(2)  VALUE SPACES.          01270000
012800     05  WS-LINE-COUNT           PIC S9(4) COMP VALUE +99.        01280000
012900     05  WS-LINES-PER-PAGE       PIC S9(4) COMP VALUE +55.        01290000
013000*                                                                 01300000
013100 01  WORK-VARIABLES.                                              01310000
013200     05  WS-BOOK-SUB           PIC S9(4)   COMP    VALUE +0.      01320000
013300     05  WS-BOOK-COUNT         PIC S9(4)   COMP    VALUE +0.      01330000
013400     05  WS-MEMB-SUB           PIC S9(4)   COMP    VALUE +0.      01340000
013500     05  WS-MEMB-COUNT         PIC S9(4)   COMP    VALUE +0.      01350000
013600     05  WS-TXN-SUB            PIC S9(4)   COMP    VALUE +0.      01360000
013700     05  WS-TXN-COUNT          PIC S9(4)   COMP    VALUE +0.      01370000
013800     05  WS-DAYS-LATE          PIC S9(9)   COMP    VALUE +0.      01380000
013900     05  WS-BOOK-MATCH-SUB     PIC S9(4)   COMP    VALUE +0.      01390000
014000     05  WS-MEMB-MATCH-SUB     PIC S9(4)   COMP    VALUE +0.      01400000
014100     05  WS-DETAIL-COUNT       PIC S9(9)   COMP-3  VALUE +0.      01410000
014200     05  WS-POTENTIAL-FINE     PIC S9(7)V99 COMP-3 VALUE +0.      01420000
014300     05  WS-LINE-FINE          PIC S9(5)V99 COMP-3 VALUE +0.      01430000
014400*                                                                 01440000
014500******************************************************************01450000
014600*    CONTROL CARD - LOCAL WORKING-STORAGE LAYOUT.  NOT KEPT AS A *01460000
014700*    COPYBOOK BECAUSE NO OTHER PROGRAM IN THE SUITE READS ONE.   *01470000
014800******************************************************************01480000
014900 01  WS-CONTROL-CARD.                                             01490000
015000     05  WS-RPT-CODE                 PIC X(01).                   01500000
015100         88  WS-RPT-IS-BOOK          VALUE 'B'.                   01510000
015200         88  WS-RPT-IS-MEMBER        VALUE 'M'.                   01520000
015300         88  WS-RPT-IS-TRANSACTION   VALUE 'T'.                   01530000
015400         88  WS-RPT-IS-OVERDUE       VALUE 'O'.                   01540000
015500         88  WS-RPT-IS-HISTORY       VALUE 'H'.                   01550000
015600     05  WS-RPT-FILTER               PIC X(02).                   01560000
015700     05  WS-RPT-HIST-BOOK-ID         PIC X(08).                   01570000
015800     05  FILLER                      PIC X(69).                   01580000
015900*                                                                 01590000
016000******************************************************************01600000
016100*    IN-MEMORY MASTER TABLES - LOADED ONCE, NEVER REWRITTEN.     *01610000
016200******************************************************************01620000
016300 01  BOOK-TABLE.                                                  01630000
016400     05  BOOK-TABLE-ENTRY OCCURS 2000 TIMES.                      01640000
016500         10  BT-BOOK-ID              PIC X(08).                   01650000
016600         10  BT-BOOK-TITLE           PIC X(40).                   01660000
016700         10  BT-BOOK-AUTHOR          PIC X(30).                   01670000
016800         10  BT-BOOK-ISBN            PIC X(13).                   01680000
016900         10  BT-BOOK-PUBLISHER       PIC X(25).                   01690000
017000         10  BT-BOOK-PUB-YEAR        PIC 9(04).                   01700000
017100         10  BT-BOOK-STATUS          PIC X(01).                   01710000
017200         10  BT-BOOK-CATEGORY        PIC X(02).                   01720000
017300         10  FILLER                  PIC X(02).                   01730000
017400 01  BOOK-TABLE-ALT REDEFINES BOOK-TABLE.                        01731000
017500*    RAW-BYTES VIEW OF THE TABLE, ENTRY FOR ENTRY - SEE NOTE     01732000
017600*    ABOVE THE TXN-TABLE-ALT REDEFINITION.                       01733000
017700     05  BOOK-ENTRY-ALT OCCURS 2000 TIMES  PIC X(125).           01734000
017800 01  MEMB-TABLE.                                                  01740000
017900     05  MEMB-TABLE-ENTRY OCCURS 5000 TIMES.                      01750000
018000         10  MT-MEM-ID               PIC X(08).                   01760000
018100         10  MT-MEM-NAME             PIC X(30).                   01770000
018200         10  MT-MEM-EMAIL            PIC X(30).                   01780000
018300         10  MT-MEM-PHONE            PIC X(15).                   01790000
018400         10  MT-MEM-ADDRESS          PIC X(40).                   01800000
018500         10  MT-MEM-SINCE            PIC 9(08).                   01810000
018600         10  MT-MEM-TYPE             PIC X(02).                   01820000
018700         10  MT-MEM-ACTIVE           PIC X(01).                   01830000
018800         10  FILLER                  PIC X(08).                   01840000
018900 01  MEMB-TABLE-ALT REDEFINES MEMB-TABLE.                        01841000
019000*    RAW-BYTES VIEW OF THE TABLE, ENTRY FOR ENTRY - SEE NOTE     01842000
019100*    ABOVE THE TXN-TABLE-ALT REDEFINITION.                       01843000
019200     05  MEMB-ENTRY-ALT OCCURS 5000 TIMES  PIC X(142).           01844000
019300 01  TXN-TABLE.                                                   01850000
019400     05  TXN-TABLE-ENTRY OCCURS 10000 TIMES.                      01860000
019500         10  TT-TXN-ID               PIC X(08).                   01870000
019600         10  TT-TXN-BOOK-ID          PIC X(08).                   01880000
019700         10  TT-TXN-MEMBER-ID        PIC X(08).                   01890000
019800         10  TT-TXN-BORROW-DATE      PIC 9(08).                   01900000
019900         10  TT-TXN-DUE-DATE         PIC 9(08).                   01910000
020000         10  TT-TXN-RETURN-DATE      PIC 9(08).                   01920000
020100         10  TT-TXN-FINE             PIC S9(05)V99 COMP-3.        01930000
020200         10  TT-TXN-STATUS           PIC X(01).                   01940000
020300         10  FILLER                  PIC X(04).                   01950000
020400 01  TXN-TABLE-ALT REDEFINES TXN-TABLE.                          01951000
020500*    RAW-BYTES VIEW OF THE TABLE, ENTRY FOR ENTRY - THIS         01952000
020600*    PROGRAM NEVER REWRITES THE MASTER, THE VIEW IS FOR          01953000
020700*    EYEBALLING IN AN ABEND DUMP ONLY.                           01954000
020800     05  TXN-ENTRY-ALT OCCURS 10000 TIMES  PIC X(57).            01955000
020900*                                                                 01960000
021000******************************************************************01970000
021100*    LINKAGE AREA PASSED TO THE DATECALC SUBROUTINE.              *01980000
021200******************************************************************01990000
021300 01  DC-PARM-AREA.                                                02000000
021400     05  DC-FUNCTION-CODE            PIC X(01).                   02010000
021500     05  DC-DATE-1                   PIC 9(08).                   02020000
021600     05  DC-DATE-2                   PIC 9(08).                   02030000
021700     05  DC-DAY-DIFF-RESULT          PIC S9(09) COMP.             02040000
021800     05  DC-ADD-DAYS-COUNT           PIC S9(05) COMP.             02050000
021900     05  DC-RESULT-DATE              PIC 9(08).                   02060000
022000     05  DC-FORMATTED-DATE           PIC X(10).                   02070000
022100     05  DC-VALID-SW                 PIC X(01).                   02080000
022200     05  DC-PAST-SW                  PIC X(01).                   02090000
022300     05  DC-FUTURE-SW                PIC X(01).                   02100000
022400     05  DC-RETURN-CD                PIC S9(04) COMP.             02110000
022500*                                                                 02120000
022600*        *******************                                     02130000
022700*            report lines                                        02140000
022800*        *******************                                     02150000
022900 01  ERR-MSG-BAD-CARD.                                            02160000
023000     05  FILLER PIC X(31)                                         02170000
023100              VALUE 'LIBRPT CONTROL CARD REJECTED. '.             02180000
023200     05  ERR-MSG-REASON         PIC X(60) VALUE SPACES.           02190000
023300     05  FILLER                 PIC X(41) VALUE SPACES.           02200000
023400 01 RPT-HEADER1.                                                  02210000
023500     05  RPT-TITLE                  PIC X(40) VALUE SPACES.       02220000
023600     05  FILLER                     PIC X(12) VALUE 'RUN DATE: '. 02230000
023700     05  RPT-MM                     PIC 99.                       02240000
023800     05  FILLER                     PIC X     VALUE '/'.          02250000
023900     05  RPT-DD                     PIC 99.                       02260000
024000     05  FILLER                     PIC X     VALUE '/'.          02270000
024100     05  RPT-YY                     PIC 99.                       02280000
024200     05  FILLER                     PIC X(69) VALUE SPACES.       02290000
024300 01  RPT-BOOK-HDR.                                                02300000
024400     05  FILLER PIC X(10) VALUE 'BOOK-ID   '.                     02310000
024500     05  FILLER PIC X(18) VALUE 'TITLE             '.             02320000
024600     05  FILLER PIC X(18) VALUE 'AUTHOR            '.             02330000
024700     05  FILLER PIC X(3)  VALUE 'ST '.                            02340000
024800     05  FILLER PIC X(3)  VALUE 'CAT'.                            02350000
024900     05  FILLER PIC X(80) VALUE SPACES.                           02360000
024910*    04-072     11/19/04  KMH  DASHED RULE ABOVE/BELOW THE BOOK   *02360100
024920*                             DETAIL LINES - SEE RPT-STATS-HDR4   *02360200
024930*                             IN BOOKMNT FOR THE SAME IDIOM       *02360300
024940 01  RPT-BOOK-RULE.                                                02360400
024950     05  FILLER PIC X(10) VALUE '----------'.                     02360500
024960     05  FILLER PIC X(18) VALUE '------------------'.              02360600
024970     05  FILLER PIC X(18) VALUE '------------------'.              02360700
024980     05  FILLER PIC X(3)  VALUE '---'.                             02360800
024990     05  FILLER PIC X(3)  VALUE '---'.                             02360900
025000 01  RPT-BOOK-DETAIL.                                              02370000
025100     05  RPT-BK-ID                 PIC X(10).                     02380000
025200     05  RPT-BK-TITLE              PIC X(18).                     02400000
025300     05  RPT-BK-AUTHOR             PIC X(18).                     02410000
025400     05  RPT-BK-STATUS             PIC X(3).                      02420000
025500     05  RPT-BK-CAT                PIC X(3).                      02430000
025600     05  FILLER                    PIC X(80).                     02440000
025610*    04-071     11/12/04  KMH  ADDED BOOK-COUNT TRAILER LINE FOR *02440100
025620*                             THE CATALOG LISTING               *02440200
025630 01  RPT-BOOK-TOTAL.                                              02441000
025640     05  FILLER PIC X(24) VALUE 'TOTAL BOOKS: '.                  02442000
025650     05  RPT-BOOK-TOTAL-CNT        PIC ZZZ,ZZ9.                   02443000
025660     05  FILLER                    PIC X(101) VALUE SPACES.       02444000
025700 01  RPT-MEMB-HDR.                                                02450000
025800     05  FILLER PIC X(10) VALUE 'MEM-ID    '.                     02460000
025900     05  FILLER PIC X(31) VALUE 'NAME                          '.02470000
026000     05  FILLER PIC X(31) VALUE 'EMAIL                         '.02480000
026100     05  FILLER PIC X(3)  VALUE 'TYP'.                            02490000
026200     05  FILLER PIC X(3)  VALUE 'ACT'.                            02500000
026300     05  FILLER PIC X(54) VALUE SPACES.                           02510000
026310*    04-073     11/23/04  KMH  RPT-MEMB-DETAIL HAD NO ID FIELD -  *02515000
026320*                             MEM-ID WAS BEING DROPPED FROM      *02516000
026330*                             EVERY PRINTED ROW.  ADDED           *02517000
026340*                             RPT-MB-ID AS THE FIRST FIELD AND    *02518000
026350*                             REMOVED THE DUPLICATE FILLER THAT   *02519000
026360*                             HAD PUSHED THE DETAIL LINE 10 BYTES *02519100
026370*                             OUT OF ALIGNMENT WITH THE HEADER    *02519200
026500 01  RPT-MEMB-DETAIL.                                              02530000
026510     05  RPT-MB-ID                 PIC X(10).                     02535000
026600     05  RPT-MB-NAME               PIC X(31).                     02540000
026700     05  RPT-MB-EMAIL              PIC X(31).                     02550000
026800     05  RPT-MB-TYPE               PIC X(3).                      02560000
026900     05  RPT-MB-ACT                PIC X(3).                      02570000
027000     05  FILLER                    PIC X(54).                     02580000
027110*    04-071     11/12/04  KMH  ADDED MEMBER-COUNT TRAILER LINE   *02591000
027120*                             FOR THE MEMBER REGISTER LISTING    *02592000
027130 01  RPT-MEMB-TOTAL.                                              02593000
027140     05  FILLER PIC X(24) VALUE 'TOTAL MEMBERS: '.                02594000
027150     05  RPT-MEMB-TOTAL-CNT        PIC ZZZ,ZZ9.                   02595000
027160     05  FILLER                    PIC X(101) VALUE SPACES.       02596000
027200 01  RPT-TXN-HDR.                                                 02600000
027300     05  FILLER PIC X(10) VALUE 'TXN-ID    '.                     02610000
027400     05  FILLER PIC X(20) VALUE 'BOOK TITLE          '.           02620000
027500     05  FILLER PIC X(15) VALUE 'MEMBER NAME    '.                02630000
027600     05  FILLER PIC X(11) VALUE 'BORROW-DATE'.                    02640000
027700     05  FILLER PIC X(11) VALUE 'DUE-DATE   '.                    02650000
027800     05  FILLER PIC X(11) VALUE 'RETURN-DATE'.                    02660000
027900     05  FILLER PIC X(6)  VALUE 'STATUS'.                         02670000
028000     05  FILLER PIC X(48) VALUE SPACES.                           02680000
028100 01  RPT-TXN-DETAIL.                                               02690000
028200     05  RPT-TX-ID                 PIC X(10).                     02700000
028300     05  RPT-TX-TITLE              PIC X(20).                     02710000
028400     05  RPT-TX-NAME               PIC X(15).                     02720000
028500     05  RPT-TX-BORROW             PIC X(11).                     02730000
028600     05  RPT-TX-DUE                PIC X(11).                     02740000
028700     05  RPT-TX-RETURN             PIC X(11).                     02750000
028800     05  RPT-TX-STATUS             PIC X(6).                      02760000
028900     05  FILLER                    PIC X(48).                     02770000
028910*    04-071     11/12/04  KMH  ADDED TRANSACTION-COUNT TRAILER   *02771000
028920*                             LINE FOR THE TRANSACTION LISTING   *02772000
028930 01  RPT-TXN-TOTAL.                                               02773000
028940     05  FILLER PIC X(24) VALUE 'TOTAL TRANSACTIONS: '.           02774000
028950     05  RPT-TXN-TOTAL-CNT         PIC ZZZ,ZZ9.                   02775000
028960     05  FILLER                    PIC X(101) VALUE SPACES.       02776000
029000 01  RPT-OVERDUE-HDR.                                             02780000
029100     05  FILLER PIC X(10) VALUE 'TXN-ID    '.                     02790000
029200     05  FILLER PIC X(31) VALUE 'BOOK TITLE                    '.02800000
029300     05  FILLER PIC X(31) VALUE 'MEMBER NAME                   '.02810000
029400     05  FILLER PIC X(11) VALUE 'DUE-DATE   '.                    02820000
029500     05  FILLER PIC X(9)  VALUE 'DAYS LATE'.                      02830000
029600     05  FILLER PIC X(12) VALUE 'POTENTL FINE'.                   02840000
029700     05  FILLER PIC X(28) VALUE SPACES.                           02850000
029800 01  RPT-OVERDUE-DETAIL.                                          02860000
029900     05  RPT-OD-ID                 PIC X(10).                     02870000
030000     05  RPT-OD-TITLE              PIC X(31).                     02880000
030100     05  RPT-OD-NAME               PIC X(31).                     02890000
030200     05  RPT-OD-DUE                PIC X(11).                     02900000
030300     05  RPT-OD-DAYS               PIC ZZ9.                       02910000
030400     05  FILLER                    PIC X(6) VALUE SPACES.         02920000
030500     05  RPT-OD-FINE               PIC $$$,$$9.99.                02930000
030600     05  FILLER                    PIC X(19) VALUE SPACES.        02940000
030700 01  RPT-OVERDUE-TOTAL.                                           02950000
030800     05  FILLER PIC X(24) VALUE 'TOTAL POTENTIAL FINES: $'.       02960000
030900     05  RPT-TOTAL-FINE            PIC ZZZ,ZZ9.99.                02970000
031000     05  FILLER                    PIC X(95) VALUE SPACES.        02980000
031100 01  RPT-HIST-HDR.                                                02990000
031200     05  FILLER PIC X(30) VALUE 'BOOK HISTORY FOR: '.             03000000
031300     05  RPT-HIST-BOOK-TITLE       PIC X(40).                     03010000
031400     05  FILLER                    PIC X(62) VALUE SPACES.        03020000
031500 01  RPT-NO-RECORDS-LINE.                                         03030000
031600     05  FILLER PIC X(37)                                         03040000
031700              VALUE '*** NO RECORDS MATCHED THIS REQUEST '.       03050000
031800     05  FILLER PIC X(95) VALUE SPACES.                           03060000
031900*                                                                 03070000
032000******************************************************************03080000
032100 PROCEDURE DIVISION.                                               03090000
032200******************************************************************03100000
032300                                                                  03110000
032400 000-MAIN.                                                        03120000
032500     ACCEPT CURRENT-DATE FROM DATE.                               03130000
032600     ACCEPT CURRENT-TIME FROM TIME.                               03140000
032700     COMPUTE WS-TODAY-CCYYMMDD =                                  03150000
032800              20000000 + (CURRENT-YEAR * 10000)                   03160000
032900                        + (CURRENT-MONTH * 100) + CURRENT-DAY.    03170000
033000                                                                  03180000
033100     PERFORM 700-OPEN-FILES.                                      03190000
033200     PERFORM 200-LOAD-BOOK-TABLE  THRU 200-EXIT.                  03200000
033300     PERFORM 210-LOAD-MEMB-TABLE  THRU 210-EXIT.                  03210000
033400     PERFORM 220-LOAD-TXN-TABLE   THRU 220-EXIT.                  03220000
033500                                                                  03230000
033600     PERFORM 100-READ-CONTROL-CARD THRU 100-EXIT.                 03240000
033700                                                                  03250000
033800     IF WS-RPT-IS-BOOK                                            03260000
033900         PERFORM 300-BOOK-LISTING-RTN     THRU 300-EXIT           03270000
034000     ELSE                                                         03280000
034100     IF WS-RPT-IS-MEMBER                                          03290000
034200         PERFORM 400-MEMBER-LISTING-RTN   THRU 400-EXIT           03300000
034300     ELSE                                                         03310000
034400     IF WS-RPT-IS-TRANSACTION                                     03320000
034500         PERFORM 500-TRANS-LISTING-RTN    THRU 500-EXIT           03330000
034600     ELSE                                                         03340000
034700     IF WS-RPT-IS-OVERDUE                                         03350000
034800         PERFORM 620-OVERDUE-SWEEP-RTN    THRU 620-EXIT           03360000
034900         PERFORM 600-OVERDUE-RTN          THRU 600-EXIT           03380000
035000     ELSE                                                         03390000
035100     IF WS-RPT-IS-HISTORY                                         03400000
035200         PERFORM 700-BOOK-HISTORY-RTN     THRU 700-EXIT           03410000
035300     ELSE                                                         03420000
035400         MOVE 'UNRECOGNIZED REPORT CODE ON CONTROL CARD'          03430000
035500                                          TO ERR-MSG-REASON       03440000
035600         PERFORM 950-WRITE-ERROR-RTN      THRU 950-EXIT.          03450000
035700                                                                  03460000
035800     PERFORM 790-CLOSE-FILES.                                     03470000
035900     GOBACK.                                                      03480000
036000*                                                                 03490000
036100 100-READ-CONTROL-CARD.                                           03500000
036200     MOVE SPACES TO WS-CONTROL-CARD.                              03510000
036300     READ RPTCARD INTO WS-CONTROL-CARD                            03520000
036400         AT END                                                   03530000
036500           MOVE 'CONTROL CARD FILE IS EMPTY' TO ERR-MSG-REASON    03540000
036600           PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT              03550000
036700           PERFORM 790-CLOSE-FILES                                03560000
036800           GOBACK.                                                03570000
036900 100-EXIT.                                                        03580000
037000     EXIT.                                                        03590000
037100*                                                                 03600000
037200******************************************************************03610000
037300*    300-BOOK-LISTING-RTN.  SUPPORTS "AVAILABLE BOOKS" AND       *03620000
037400*    "BOOKS BY CATEGORY" WHEN WS-RPT-FILTER IS NON-SPACE - THE   *03630000
037500*    FILTER MATCHES AGAINST BT-BOOK-STATUS FIRST, THEN AGAINST   *03640000
037600*    BT-BOOK-CATEGORY, SINCE THE TWO CODE SETS NEVER OVERLAP.    *03650000
037700******************************************************************03660000
037800 300-BOOK-LISTING-RTN.                                            03670000
037900     MOVE 'LIBRARY - BOOK CATALOG LISTING' TO RPT-TITLE.          03680000
038000     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       03690000
038100     WRITE REPORT-RECORD FROM RPT-BOOK-HDR AFTER 2.               03700000
038110     WRITE REPORT-RECORD FROM RPT-BOOK-RULE AFTER 1.              03701000
038200     MOVE ZERO TO WS-DETAIL-COUNT.                                03710000
038300     PERFORM 310-BOOK-DETAIL-RTN THRU 310-EXIT                    03720000
038400             VARYING WS-BOOK-SUB FROM 1 BY 1                      03730000
038500             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.                   03740000
038510     WRITE REPORT-RECORD FROM RPT-BOOK-RULE AFTER 1.              03741000
038600     IF WS-DETAIL-COUNT = ZERO                                    03750000
038700         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE.            03760000
038710     MOVE WS-DETAIL-COUNT TO RPT-BOOK-TOTAL-CNT.                  03761000
038720     WRITE REPORT-RECORD FROM RPT-BOOK-TOTAL AFTER 2.             03762000
038800 300-EXIT.                                                        03770000
038900     EXIT.                                                        03780000
039000*                                                                 03790000
039100 310-BOOK-DETAIL-RTN.                                             03800000
039200     IF WS-RPT-FILTER = SPACES                                    03810000
039300        OR WS-RPT-FILTER = BT-BOOK-STATUS (WS-BOOK-SUB)           03820000
039400        OR WS-RPT-FILTER = BT-BOOK-CATEGORY (WS-BOOK-SUB)         03830000
039500         MOVE BT-BOOK-ID (WS-BOOK-SUB)      TO RPT-BK-ID          03840000
039600         MOVE BT-BOOK-TITLE (WS-BOOK-SUB)   TO RPT-BK-TITLE       03850000
039700         MOVE BT-BOOK-AUTHOR (WS-BOOK-SUB)  TO RPT-BK-AUTHOR      03860000
039800         MOVE BT-BOOK-STATUS (WS-BOOK-SUB)  TO RPT-BK-STATUS      03870000
039900         MOVE BT-BOOK-CATEGORY (WS-BOOK-SUB) TO RPT-BK-CAT        03880000
040000         WRITE REPORT-RECORD FROM RPT-BOOK-DETAIL                 03890000
040100         ADD 1 TO WS-DETAIL-COUNT.                                03900000
040200 310-EXIT.                                                        03910000
040300     EXIT.                                                        03920000
040400*                                                                 03930000
040500******************************************************************03940000
040600*    400-MEMBER-LISTING-RTN.  SUPPORTS "MEMBERS BY TYPE" WHEN    *03950000
040700*    WS-RPT-FILTER IS NON-SPACE.                                 *03960000
040800******************************************************************03970000
040900 400-MEMBER-LISTING-RTN.                                          03980000
041000     MOVE 'LIBRARY - MEMBER REGISTER LISTING' TO RPT-TITLE.       03990000
041100     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       04000000
041200     WRITE REPORT-RECORD FROM RPT-MEMB-HDR AFTER 2.               04010000
041300     MOVE ZERO TO WS-DETAIL-COUNT.                                04020000
041400     PERFORM 410-MEMB-DETAIL-RTN THRU 410-EXIT                    04030000
041500             VARYING WS-MEMB-SUB FROM 1 BY 1                      04040000
041600             UNTIL WS-MEMB-SUB > WS-MEMB-COUNT.                   04050000
041700     IF WS-DETAIL-COUNT = ZERO                                    04060000
041800         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE.            04070000
041810     MOVE WS-DETAIL-COUNT TO RPT-MEMB-TOTAL-CNT.                  04071000
041820     WRITE REPORT-RECORD FROM RPT-MEMB-TOTAL AFTER 2.             04072000
041900 400-EXIT.                                                        04080000
042000     EXIT.                                                        04090000
042100*                                                                 04100000
042200 410-MEMB-DETAIL-RTN.                                             04110000
042300     IF WS-RPT-FILTER = SPACES                                    04120000
042400        OR WS-RPT-FILTER = MT-MEM-TYPE (WS-MEMB-SUB)              04130000
042500         MOVE MT-MEM-ID (WS-MEMB-SUB)      TO RPT-MB-ID           04140000
042600         MOVE MT-MEM-NAME (WS-MEMB-SUB)    TO RPT-MB-NAME         04150000
042700         MOVE MT-MEM-EMAIL (WS-MEMB-SUB)   TO RPT-MB-EMAIL        04160000
042800         MOVE MT-MEM-TYPE (WS-MEMB-SUB)    TO RPT-MB-TYPE         04170000
042900         MOVE MT-MEM-ACTIVE (WS-MEMB-SUB)  TO RPT-MB-ACT          04180000
043000         WRITE REPORT-RECORD FROM RPT-MEMB-DETAIL                 04190000
043100         ADD 1 TO WS-DETAIL-COUNT.                                04200000
043200 410-EXIT.                                                        04210000
043300     EXIT.                                                        04220000
043400*                                                                 04230000
043500 500-TRANS-LISTING-RTN.                                           04240000
043600     MOVE 'LIBRARY - TRANSACTION LISTING' TO RPT-TITLE.           04250000
043700     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       04260000
043800     WRITE REPORT-RECORD FROM RPT-TXN-HDR AFTER 2.                04270000
043900     MOVE ZERO TO WS-DETAIL-COUNT.                                04280000
044000     PERFORM 510-TXN-DETAIL-RTN THRU 510-EXIT                     04290000
044100             VARYING WS-TXN-SUB FROM 1 BY 1                       04300000
044200             UNTIL WS-TXN-SUB > WS-TXN-COUNT.                     04310000
044300     IF WS-DETAIL-COUNT = ZERO                                    04320000
044400         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE.            04330000
044410     MOVE WS-DETAIL-COUNT TO RPT-TXN-TOTAL-CNT.                   04331000
044420     WRITE REPORT-RECORD FROM RPT-TXN-TOTAL AFTER 2.              04332000
044500 500-EXIT.                                                        04340000
044600     EXIT.                                                        04350000
044700*                                                                 04360000
044800 510-TXN-DETAIL-RTN.                                              04370000
044900     PERFORM 520-FIND-BOOK-FOR-TXN THRU 520-EXIT.                 04380000
045000     PERFORM 530-FIND-MEMB-FOR-TXN THRU 530-EXIT.                 04390000
045100     MOVE TT-TXN-ID (WS-TXN-SUB)          TO RPT-TX-ID.           04400000
045200     IF WS-BOOK-MATCH-SUB > ZERO                                  04410000
045300         MOVE BT-BOOK-TITLE (WS-BOOK-MATCH-SUB) TO RPT-TX-TITLE   04420000
045400     ELSE                                                         04430000
045500         MOVE '(BOOK NOT FOUND)' TO RPT-TX-TITLE.                 04440000
045600     IF WS-MEMB-MATCH-SUB > ZERO                                  04450000
045700         MOVE MT-MEM-NAME (WS-MEMB-MATCH-SUB)   TO RPT-TX-NAME    04460000
045800     ELSE                                                         04470000
045900         MOVE '(MEMBER NOT FOUND)' TO RPT-TX-NAME.                04480000
046000     MOVE TT-TXN-BORROW-DATE (WS-TXN-SUB)  TO DC-DATE-1.          04490000
046010     PERFORM 540-FORMAT-DATE-RTN THRU 540-EXIT.                   04490100
046020     MOVE DC-FORMATTED-DATE                TO RPT-TX-BORROW.      04490200
046030     MOVE TT-TXN-DUE-DATE (WS-TXN-SUB)     TO DC-DATE-1.          04490300
046040     PERFORM 540-FORMAT-DATE-RTN THRU 540-EXIT.                   04490400
046050     MOVE DC-FORMATTED-DATE                TO RPT-TX-DUE.         04490500
046060     MOVE TT-TXN-RETURN-DATE (WS-TXN-SUB)  TO DC-DATE-1.          04490600
046070     PERFORM 540-FORMAT-DATE-RTN THRU 540-EXIT.                   04490700
046080     MOVE DC-FORMATTED-DATE                TO RPT-TX-RETURN.      04490800
046300     MOVE TT-TXN-STATUS (WS-TXN-SUB)       TO RPT-TX-STATUS.      04520000
046400     WRITE REPORT-RECORD FROM RPT-TXN-DETAIL.                     04530000
046500     ADD 1 TO WS-DETAIL-COUNT.                                    04540000
046600 510-EXIT.                                                        04550000
046700     EXIT.                                                        04560000
046800*                                                                 04570000
046810*    04-074     11/24/04  KMH  540-FORMAT-DATE-RTN ADDED - DATES  *04570100
046820*                             WERE PRINTING AS RAW CCYYMMDD, NOT  *04570200
046830*                             DD/MM/YYYY PER SPEC.  SHARED BY THE *04570300
046840*                             TRANSACTION, OVERDUE AND HISTORY    *04570400
046850*                             DETAIL LINES                        *04570500
046860 540-FORMAT-DATE-RTN.                                             04570600
046861     IF DC-DATE-1 = ZERO                                          04570700
046862         MOVE SPACES TO DC-FORMATTED-DATE                         04570800
046863     ELSE                                                         04570900
046864         MOVE 'F' TO DC-FUNCTION-CODE                             04571000
046865         CALL 'DATECALC' USING DC-PARM-AREA.                      04571100
046866 540-EXIT.                                                        04571200
046867     EXIT.                                                        04571300
046868*                                                                 04571400
046900 520-FIND-BOOK-FOR-TXN.                                           04580000
047000     MOVE ZERO TO WS-BOOK-MATCH-SUB.                              04590000
047100     PERFORM 521-SCAN-BOOK-RTN THRU 521-EXIT                      04600000
047200             VARYING WS-BOOK-SUB FROM 1 BY 1                      04610000
047300             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT                    04620000
047400                OR WS-BOOK-MATCH-SUB > ZERO.                      04630000
047500 520-EXIT.                                                        04640000
047600     EXIT.                                                        04650000
047700*                                                                 04660000
047800 521-SCAN-BOOK-RTN.                                               04670000
047900     IF BT-BOOK-ID (WS-BOOK-SUB) = TT-TXN-BOOK-ID (WS-TXN-SUB)    04680000
048000         MOVE WS-BOOK-SUB TO WS-BOOK-MATCH-SUB.                   04690000
048100 521-EXIT.                                                        04700000
048200     EXIT.                                                        04710000
048300*                                                                 04720000
048400 530-FIND-MEMB-FOR-TXN.                                           04730000
048500     MOVE ZERO TO WS-MEMB-MATCH-SUB.                              04740000
048600     PERFORM 531-SCAN-MEMB-RTN THRU 531-EXIT                      04750000
048700             VARYING WS-MEMB-SUB FROM 1 BY 1                      04760000
048800             UNTIL WS-MEMB-SUB > WS-MEMB-COUNT                    04770000
048900                OR WS-MEMB-MATCH-SUB > ZERO.                      04780000
049000 530-EXIT.                                                        04790000
049100     EXIT.                                                        04800000
049200*                                                                 04810000
049300 531-SCAN-MEMB-RTN.                                               04820000
049400     IF MT-MEM-ID (WS-MEMB-SUB) = TT-TXN-MEMBER-ID (WS-TXN-SUB)   04830000
049500         MOVE WS-MEMB-SUB TO WS-MEMB-MATCH-SUB.                   04840000
049600 531-EXIT.                                                        04850000
049700     EXIT.                                                        04860000
049800*                                                                 04870000
049900******************************************************************04880000
050000*    600/610/620 - OVERDUE REPORT.  620-OVERDUE-SWEEP-RTN RUNS   *04890000
050100*    ITS OWN COPY OF THE OVERDUE TEST AGAINST THE READ-ONLY      *04900000
050200*    TXN-TABLE (SEE CIRCPROC FOR THE MASTER-UPDATING VERSION OF  *04910000
050300*    THIS SAME LOGIC) SO THE REPORT IS CORRECT EVEN WHEN RUN     *04920000
050400*    BEFORE TODAY'S CIRCPROC STEP.                               *04930000
050500******************************************************************04940000
050600 620-OVERDUE-SWEEP-RTN.                                           04950000
050700     PERFORM 621-TEST-OVERDUE-RTN THRU 621-EXIT                   04960000
050800             VARYING WS-TXN-SUB FROM 1 BY 1                       04970000
050900             UNTIL WS-TXN-SUB > WS-TXN-COUNT.                     04980000
051000 620-EXIT.                                                        04990000
051100     EXIT.                                                        05000000
051200*                                                                 05010000
051300 621-TEST-OVERDUE-RTN.                                            05020000
051400     IF TT-TXN-STATUS (WS-TXN-SUB) = 'B'                          05030000
051500         MOVE 'D'   TO DC-FUNCTION-CODE                           05040000
051600         MOVE TT-TXN-DUE-DATE (WS-TXN-SUB) TO DC-DATE-1           05050000
051700         MOVE WS-TODAY-CCYYMMDD             TO DC-DATE-2          05060000
051800         CALL 'DATECALC' USING DC-PARM-AREA                       05070000
051900         IF DC-DAY-DIFF-RESULT > 0                                05080000
052000             MOVE 'O' TO TT-TXN-STATUS (WS-TXN-SUB)               05090000
052100         END-IF.                                                  05100000
052200 621-EXIT.                                                        05110000
052300     EXIT.                                                        05120000
052400*                                                                 05130000
052500 600-OVERDUE-RTN.                                                 05140000
052600     MOVE 'LIBRARY - OVERDUE LOANS REPORT' TO RPT-TITLE.          05150000
052700     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       05160000
052800     WRITE REPORT-RECORD FROM RPT-OVERDUE-HDR AFTER 2.            05170000
052900     MOVE ZERO TO WS-DETAIL-COUNT.                                05180000
053000     MOVE ZERO TO WS-POTENTIAL-FINE.                              05190000
053100     PERFORM 610-OVERDUE-DETAIL-RTN THRU 610-EXIT                 05200000
053200             VARYING WS-TXN-SUB FROM 1 BY 1                       05210000
053300             UNTIL WS-TXN-SUB > WS-TXN-COUNT.                     05220000
053400     IF WS-DETAIL-COUNT = ZERO                                    05230000
053500         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE.            05240000
053600     MOVE WS-POTENTIAL-FINE TO RPT-TOTAL-FINE.                    05250000
053700     WRITE REPORT-RECORD FROM RPT-OVERDUE-TOTAL AFTER 2.          05260000
053800 600-EXIT.                                                        05270000
053900     EXIT.                                                        05280000
054000*                                                                 05290000
054100 610-OVERDUE-DETAIL-RTN.                                          05300000
054200     IF TT-TXN-STATUS (WS-TXN-SUB) = 'O'                          05310000
054300         MOVE 'D'   TO DC-FUNCTION-CODE                           05320000
054400         MOVE TT-TXN-DUE-DATE (WS-TXN-SUB) TO DC-DATE-1           05330000
054500         MOVE WS-TODAY-CCYYMMDD             TO DC-DATE-2          05340000
054600         CALL 'DATECALC' USING DC-PARM-AREA                       05350000
054700         MOVE DC-DAY-DIFF-RESULT           TO WS-DAYS-LATE        05360000
054800         COMPUTE WS-LINE-FINE = WS-DAYS-LATE * 1                  05370000
054900         PERFORM 520-FIND-BOOK-FOR-TXN THRU 520-EXIT              05380000
055000         PERFORM 530-FIND-MEMB-FOR-TXN THRU 530-EXIT              05390000
055100         MOVE TT-TXN-ID (WS-TXN-SUB)       TO RPT-OD-ID           05400000
055200         IF WS-BOOK-MATCH-SUB > ZERO                              05410000
055300             MOVE BT-BOOK-TITLE (WS-BOOK-MATCH-SUB)               05420000
055400                                            TO RPT-OD-TITLE       05430000
055500         ELSE                                                     05440000
055600             MOVE '(BOOK NOT FOUND)' TO RPT-OD-TITLE              05450000
055700         END-IF                                                   05460000
055800         IF WS-MEMB-MATCH-SUB > ZERO                              05470000
055900             MOVE MT-MEM-NAME (WS-MEMB-MATCH-SUB)                 05480000
056000                                            TO RPT-OD-NAME        05490000
056100         ELSE                                                     05500000
056200             MOVE '(MEMBER NOT FOUND)' TO RPT-OD-NAME             05510000
056300         END-IF                                                   05520000
056350         PERFORM 540-FORMAT-DATE-RTN THRU 540-EXIT               05525000
056360         MOVE DC-FORMATTED-DATE           TO RPT-OD-DUE           05526000
056500         MOVE WS-DAYS-LATE                 TO RPT-OD-DAYS         05540000
056600         MOVE WS-LINE-FINE                 TO RPT-OD-FINE         05550000
056700         WRITE REPORT-RECORD FROM RPT-OVERDUE-DETAIL              05560000
056800         ADD 1 TO WS-DETAIL-COUNT                                 05570000
056900         ADD WS-LINE-FINE TO WS-POTENTIAL-FINE.                   05580000
057000 610-EXIT.                                                        05590000
057100     EXIT.                                                        05600000
057200*                                                                 05610000
057300******************************************************************05620000
057400*    700-BOOK-HISTORY-RTN.  ALL TRANSACTIONS FOR ONE BOOK-ID,    *05630000
057500*    KEY SUPPLIED IN THE CONTROL CARD (WS-RPT-HIST-BOOK-ID).     *05640000
057600******************************************************************05650000
057700 700-BOOK-HISTORY-RTN.                                            05660000
057800     MOVE 'LIBRARY - BOOK HISTORY REPORT' TO RPT-TITLE.           05670000
057900     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       05680000
058000     MOVE ZERO TO WS-BOOK-MATCH-SUB.                              05700000
058100     PERFORM 710-SCAN-HIST-BOOK-RTN THRU 710-EXIT                 05710000
058200             VARYING WS-BOOK-SUB FROM 1 BY 1                      05720000
058300             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT                    05730000
058400                OR WS-BOOK-MATCH-SUB > ZERO.                      05740000
058500     IF WS-BOOK-MATCH-SUB > ZERO                                  05750000
058600         MOVE BT-BOOK-TITLE (WS-BOOK-MATCH-SUB)                   05760000
058700                                       TO RPT-HIST-BOOK-TITLE     05770000
058800     ELSE                                                         05780000
058900         MOVE '*** BOOK-ID NOT FOUND ***' TO RPT-HIST-BOOK-TITLE. 05790000
059000     WRITE REPORT-RECORD FROM RPT-HIST-HDR AFTER 2.               05800000
059100     WRITE REPORT-RECORD FROM RPT-TXN-HDR  AFTER 1.               05810000
059200     MOVE ZERO TO WS-DETAIL-COUNT.                                05820000
059300     PERFORM 720-HIST-DETAIL-RTN THRU 720-EXIT                    05830000
059400             VARYING WS-TXN-SUB FROM 1 BY 1                       05840000
059500             UNTIL WS-TXN-SUB > WS-TXN-COUNT.                     05850000
059600     IF WS-DETAIL-COUNT = ZERO                                    05860000
059700         WRITE REPORT-RECORD FROM RPT-NO-RECORDS-LINE.            05870000
059800 700-EXIT.                                                        05880000
059900     EXIT.                                                        05890000
060000*                                                                 05900000
060100 710-SCAN-HIST-BOOK-RTN.                                          05910000
060200     IF BT-BOOK-ID (WS-BOOK-SUB) = WS-RPT-HIST-BOOK-ID            05920000
060300         MOVE WS-BOOK-SUB TO WS-BOOK-MATCH-SUB.                   05930000
060400 710-EXIT.                                                        05940000
060500     EXIT.                                                        05950000
060600*                                                                 05960000
060700 720-HIST-DETAIL-RTN.                                             05970000
060800     IF TT-TXN-BOOK-ID (WS-TXN-SUB) = WS-RPT-HIST-BOOK-ID         05980000
060900         PERFORM 530-FIND-MEMB-FOR-TXN THRU 530-EXIT              05990000
061000         MOVE TT-TXN-ID (WS-TXN-SUB)          TO RPT-TX-ID        06000000
061100         MOVE BT-BOOK-TITLE (WS-BOOK-MATCH-SUB) TO RPT-TX-TITLE   06010000
061200         IF WS-MEMB-MATCH-SUB > ZERO                              06020000
061300             MOVE MT-MEM-NAME (WS-MEMB-MATCH-SUB) TO RPT-TX-NAME  06030000
061400         ELSE                                                     06040000
061500             MOVE '(MEMBER NOT FOUND)' TO RPT-TX-NAME             06050000
061600         END-IF                                                   06060000
061700         MOVE TT-TXN-BORROW-DATE (WS-TXN-SUB)  TO DC-DATE-1       06070000
061710         PERFORM 540-FORMAT-DATE-RTN THRU 540-EXIT                06070100
061720         MOVE DC-FORMATTED-DATE                TO RPT-TX-BORROW   06070200
061800         MOVE TT-TXN-DUE-DATE (WS-TXN-SUB)     TO DC-DATE-1       06080000
061810         PERFORM 540-FORMAT-DATE-RTN THRU 540-EXIT                06080100
061820         MOVE DC-FORMATTED-DATE                TO RPT-TX-DUE      06080200
061900         MOVE TT-TXN-RETURN-DATE (WS-TXN-SUB)  TO DC-DATE-1       06090000
061910         PERFORM 540-FORMAT-DATE-RTN THRU 540-EXIT                06090100
061920         MOVE DC-FORMATTED-DATE                TO RPT-TX-RETURN   06090200
062000         MOVE TT-TXN-STATUS (WS-TXN-SUB)       TO RPT-TX-STATUS   06100000
062100         WRITE REPORT-RECORD FROM RPT-TXN-DETAIL                  06110000
062200         ADD 1 TO WS-DETAIL-COUNT.                                06120000
062300 720-EXIT.                                                        06130000
062400     EXIT.                                                        06140000
062500*                                                                 06150000
062600 200-LOAD-BOOK-TABLE.                                             06160000
062700     MOVE ZERO TO WS-BOOK-COUNT.                                  06170000
062800     PERFORM 201-READ-BOOKMST-RTN THRU 201-EXIT.                  06180000
062900     PERFORM 202-STORE-BOOK-ENTRY-RTN THRU 202-EXIT               06190000
063000             UNTIL WS-BOOKMSTI-STATUS = '10'.                     06200000
063100 200-EXIT.                                                        06210000
063200     EXIT.                                                        06220000
063300*                                                                 06230000
063400 201-READ-BOOKMST-RTN.                                            06240000
063500     READ BOOKMST-IN                                              06250000
063600         AT END MOVE '10' TO WS-BOOKMSTI-STATUS.                  06260000
063700 201-EXIT.                                                        06270000
063800     EXIT.                                                        06280000
063900*                                                                 06290000
064000 202-STORE-BOOK-ENTRY-RTN.                                        06300000
064100     ADD 1 TO WS-BOOK-COUNT.                                      06310000
064200     MOVE WS-BOOK-COUNT TO WS-BOOK-SUB.                           06320000
064300     MOVE BOOK-ID           TO BT-BOOK-ID (WS-BOOK-SUB).          06330000
064400     MOVE BOOK-TITLE        TO BT-BOOK-TITLE (WS-BOOK-SUB).       06340000
064500     MOVE BOOK-AUTHOR       TO BT-BOOK-AUTHOR (WS-BOOK-SUB).      06350000
064600     MOVE BOOK-ISBN         TO BT-BOOK-ISBN (WS-BOOK-SUB).        06360000
064700     MOVE BOOK-PUBLISHER    TO BT-BOOK-PUBLISHER (WS-BOOK-SUB).   06370000
064800     MOVE BOOK-PUB-YEAR     TO BT-BOOK-PUB-YEAR (WS-BOOK-SUB).    06380000
064900     MOVE BOOK-STATUS       TO BT-BOOK-STATUS (WS-BOOK-SUB).      06390000
065000     MOVE BOOK-CATEGORY     TO BT-BOOK-CATEGORY (WS-BOOK-SUB).    06400000
065100     PERFORM 201-READ-BOOKMST-RTN THRU 201-EXIT.                  06410000
065200 202-EXIT.                                                        06420000
065300     EXIT.                                                        06430000
065400*                                                                 06440000
065500 210-LOAD-MEMB-TABLE.                                             06450000
065600     MOVE ZERO TO WS-MEMB-COUNT.                                  06460000
065700     PERFORM 211-READ-MEMBMST-RTN THRU 211-EXIT.                  06470000
065800     PERFORM 212-STORE-MEMB-ENTRY-RTN THRU 212-EXIT               06480000
065900             UNTIL WS-MEMBMSTI-STATUS = '10'.                     06490000
066000 210-EXIT.                                                        06500000
066100     EXIT.                                                        06510000
066200*                                                                 06520000
066300 211-READ-MEMBMST-RTN.                                            06530000
066400     READ MEMBMST-IN                                              06540000
066500         AT END MOVE '10' TO WS-MEMBMSTI-STATUS.                  06550000
066600 211-EXIT.                                                        06560000
066700     EXIT.                                                        06570000
066800*                                                                 06580000
066900 212-STORE-MEMB-ENTRY-RTN.                                        06590000
067000     ADD 1 TO WS-MEMB-COUNT.                                      06600000
067100     MOVE WS-MEMB-COUNT TO WS-MEMB-SUB.                           06610000
067200     MOVE MEM-ID            TO MT-MEM-ID (WS-MEMB-SUB).           06620000
067300     MOVE MEM-NAME          TO MT-MEM-NAME (WS-MEMB-SUB).         06630000
067400     MOVE MEM-EMAIL         TO MT-MEM-EMAIL (WS-MEMB-SUB).        06640000
067500     MOVE MEM-PHONE         TO MT-MEM-PHONE (WS-MEMB-SUB).        06650000
067600     MOVE MEM-ADDRESS       TO MT-MEM-ADDRESS (WS-MEMB-SUB).      06660000
067700     MOVE MEM-SINCE         TO MT-MEM-SINCE (WS-MEMB-SUB).        06670000
067800     MOVE MEM-TYPE          TO MT-MEM-TYPE (WS-MEMB-SUB).         06680000
067900     MOVE MEM-ACTIVE        TO MT-MEM-ACTIVE (WS-MEMB-SUB).       06690000
068000     PERFORM 211-READ-MEMBMST-RTN THRU 211-EXIT.                  06700000
068100 212-EXIT.                                                        06710000
068200     EXIT.                                                        06720000
068300*                                                                 06730000
068400 220-LOAD-TXN-TABLE.                                              06740000
068500     MOVE ZERO TO WS-TXN-COUNT.                                   06750000
068600     PERFORM 221-READ-TRANMST-RTN THRU 221-EXIT.                  06760000
068700     PERFORM 222-STORE-TXN-ENTRY-RTN THRU 222-EXIT                06770000
068800             UNTIL WS-TRANMSTI-STATUS = '10'.                     06780000
068900 220-EXIT.                                                        06790000
069000     EXIT.                                                        06800000
069100*                                                                 06810000
069200 221-READ-TRANMST-RTN.                                            06820000
069300     READ TRANMST-IN                                              06830000
069400         AT END MOVE '10' TO WS-TRANMSTI-STATUS.                  06840000
069500 221-EXIT.                                                        06850000
069600     EXIT.                                                        06860000
069700*                                                                 06870000
069800 222-STORE-TXN-ENTRY-RTN.                                         06880000
069900     ADD 1 TO WS-TXN-COUNT.                                       06890000
070000     MOVE WS-TXN-COUNT TO WS-TXN-SUB.                             06900000
070100     MOVE TXN-ID            TO TT-TXN-ID (WS-TXN-SUB).            06910000
070200     MOVE TXN-BOOK-ID       TO TT-TXN-BOOK-ID (WS-TXN-SUB).       06920000
070300     MOVE TXN-MEMBER-ID     TO TT-TXN-MEMBER-ID (WS-TXN-SUB).     06930000
070400     MOVE TXN-BORROW-DATE   TO TT-TXN-BORROW-DATE (WS-TXN-SUB).   06940000
070500     MOVE TXN-DUE-DATE      TO TT-TXN-DUE-DATE (WS-TXN-SUB).      06950000
070600     MOVE TXN-RETURN-DATE   TO TT-TXN-RETURN-DATE (WS-TXN-SUB).   06960000
070700     MOVE TXN-FINE          TO TT-TXN-FINE (WS-TXN-SUB).          06970000
070800     MOVE TXN-STATUS        TO TT-TXN-STATUS (WS-TXN-SUB).        06980000
070900     PERFORM 221-READ-TRANMST-RTN THRU 221-EXIT.                  06990000
071000 222-EXIT.                                                        07000000
071100     EXIT.                                                        07010000
071200*                                                                 07020000
071300 700-OPEN-FILES.                                                  07030000
071400     OPEN INPUT   RPTCARD                                         07040000
071500                  BOOKMST-IN                                      07050000
071600                  MEMBMST-IN                                      07060000
071700                  TRANMST-IN                                      07070000
071800          OUTPUT  REPORT-FILE                                     07080000
071900                  ERRLOG.                                         07090000
072000 790-CLOSE-FILES.                                                 07100000
072100     CLOSE RPTCARD BOOKMST-IN MEMBMST-IN TRANMST-IN                07110000
072200           REPORT-FILE ERRLOG.                                    07120000
072300*                                                                 07130000
072400 800-INIT-REPORT.                                                 07140000
072500     MOVE CURRENT-YEAR   TO RPT-YY.                               07150000
072600     MOVE CURRENT-MONTH  TO RPT-MM.                               07160000
072700     MOVE CURRENT-DAY    TO RPT-DD.                               07170000
072800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             07180000
072900 800-EXIT.                                                        07190000
073000     EXIT.                                                        07200000
073100*                                                                 07210000
073200 950-WRITE-ERROR-RTN.                                             07220000
073300     WRITE ERRLOG-RECORD FROM ERR-MSG-BAD-CARD.                   07230000
073400 950-EXIT.                                                        07240000
073500     EXIT.                                                        07250000
