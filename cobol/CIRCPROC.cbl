000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.    CIRCPROC.                                         00030000
000400 AUTHOR.        J D SAYLES.                                       00040000
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00050000
000600 DATE-WRITTEN.  04/11/1986.                                       00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.      NON-CONFIDENTIAL.                                 00080000
000900******************************************************************00090000
001000*    CIRCPROC - CIRCULATION EVENT PROCESSOR                      *00100000
001100*                                                                *00110000
001200*    LOADS THE BOOK, MEMBER, AND LOAN MASTERS INTO WORKING-       *00120000
001300*    STORAGE TABLES, THEN READS THE CIRCULATION REQUEST FILE      *00130000
001400*    ONE EVENT AT A TIME - BORROW, RETURN OR RENEW - APPLYING     *00140000
001500*    THE EDITS AND LOAN-LIMIT RULES BELOW.  ACCEPTED EVENTS       *00150000
001600*    UPDATE THE TABLES; REJECTED EVENTS ARE LOGGED TO ERRLOG      *00160000
001700*    AND LEFT UNAPPLIED.  BEFORE END-OF-JOB THE OVERDUE SWEEP IS  *00170000
001800*    RUN OVER THE LOAN TABLE, THEN THE LOAN AND BOOK MASTERS ARE  *00180000
001900*    REWRITTEN IN FULL.  DATE ARITHMETIC IS FARMED OUT TO THE     *00190000
002000*    DATECALC SUBROUTINE - SEE THAT MODULE FOR THE JULIAN DAY     *00200000
002100*    NUMBER METHOD USED.                                         *00210000
002200*                                                                *00220000
002300*    LOAN PERIOD IS A FLAT 14 DAYS.  THE FINE RATE IS $1.00 PER   *00230000
002400*    CALENDAR DAY LATE.  BORROWING LIMITS BY MEMBERSHIP TYPE ARE  *00240000
002500*    CARRIED IN WS-LIMIT-TABLE BELOW - CHANGE THEM THERE, NOT IN  *00250000
002600*    THE PROCEDURE DIVISION.                                     *00260000
002700*                                                                *00270000
002800*    CHANGE LOG                                                  *00280000
002900*    ----------                                                  *00290000
003000*    04/11/86  JDS  ORIGINAL PROGRAM - CIRCULATION SYSTEM         *00300000
003100*    11/02/89  RJT  RENEW REQUEST TYPE ADDED                      *00310000
003200*    09/18/93  RJT  BORROW-LIMIT TABLE ADDED, KEYED BY MEM-TYPE   *00320000
003300*    07/30/94  RJT  FINE CALCULATION MOVED TO DATECALC 'D' FN     *00330000
003400*    Y2K-014   11/09/98  WLT  ALL WORKING DATES CONFIRMED CCYYMMDD*00340000
003500*    99-04     03/22/02  KMH  TABLE SIZES RAISED FOR GROWTH       *00350000
003600*    01-121    08/14/03  KMH  OVERDUE SWEEP MOVED HERE FROM LIBRPT*00360000
003700*                             SO THE MASTER IS UPDATED, NOT JUST  *00370000
003800*                             REPORTED ON                        *00380000
003810*    04-072    11/19/04  KMH  TRANMST-OUT-REC WAS ONLY X(48) -    *00380100
003820*                             921-WRITE-TXN-ENTRY-RTN WAS         *00380200
003830*                             TRUNCATING TXN-FINE/TXN-STATUS/     *00380300
003840*                             FILLER OFF EVERY REWRITE.  WIDENED  *00380400
003850*                             TO X(57) TO MATCH TRAN-REC          *00380500
003860*    04-075    11/29/04  KMH  BOOK-TABLE-ALT/TXN-TABLE-ALT        *00380600
003870*                             COMMENTS CORRECTED - NEITHER IS     *00380700
003880*                             ACTUALLY REFERENCED BY THE REWRITE  *00380800
003890*                             PARAGRAPHS THEY NAMED, THEY'RE JUST *00380900
003895*                             DUMP-READING AIDS LIKE MEMB-TABLE-ALT*00380950
003900******************************************************************00390000
004000 ENVIRONMENT DIVISION.                                            00400000
004100 CONFIGURATION SECTION.                                           00410000
004200 SOURCE-COMPUTER. IBM-390.                                        00420000
004300 OBJECT-COMPUTER. IBM-390.                                        00430000
004400 SPECIAL-NAMES.                                                   00440000
004500     C01 IS TOP-OF-FORM.                                          00450000
004600 INPUT-OUTPUT SECTION.                                            00460000
004700 FILE-CONTROL.                                                    00470000
004800                                                                  00480000
004900     SELECT BOOKMST-IN  ASSIGN TO BOOKMSTI                        00490000
005000         ACCESS IS SEQUENTIAL                                     00500000
005100         FILE STATUS  IS  WS-BOOKMSTI-STATUS.                     00510000
005200                                                                  00520000
005300     SELECT BOOKMST-OUT ASSIGN TO BOOKMSTO                        00530000
005400         ACCESS IS SEQUENTIAL                                     00540000
005500         FILE STATUS  IS  WS-BOOKMSTO-STATUS.                     00550000
005600                                                                  00560000
005700     SELECT MEMBMST-IN  ASSIGN TO MEMBMSTI                        00570000
005800         ACCESS IS SEQUENTIAL                                     00580000
005900         FILE STATUS  IS  WS-MEMBMSTI-STATUS.                     00590000
006000                                                                  00600000
006100     SELECT TRANMST-IN  ASSIGN TO TRANMSTI                        00610000
006200         ACCESS IS SEQUENTIAL                                     00620000
006300         FILE STATUS  IS  WS-TRANMSTI-STATUS.                     00630000
006400                                                                  00640000
006500     SELECT TRANMST-OUT ASSIGN TO TRANMSTO                        00650000
006600         ACCESS IS SEQUENTIAL                                     00660000
006700         FILE STATUS  IS  WS-TRANMSTO-STATUS.                     00670000
006800                                                                  00680000
006900     SELECT CIRCIN      ASSIGN TO CIRCIN                          00690000
007000         FILE STATUS  IS  WS-CIRCIN-STATUS.                       00700000
007100                                                                  00710000
007200     SELECT REPORT-FILE ASSIGN TO LIBRPTO                         00720000
007300         FILE STATUS  IS  WS-REPORT-STATUS.                       00730000
007400                                                                  00740000
007500     SELECT ERRLOG      ASSIGN TO ERRLOG                          00750000
007600         FILE STATUS  IS  WS-ERRLOG-STATUS.                       00760000
007700                                                                  00770000
007800******************************************************************00780000
007900 DATA DIVISION.                                                   00790000
008000 FILE SECTION.                                                    00800000
008100                                                                  00810000
008200 FD  BOOKMST-IN                                                   00820000
008300     RECORDING MODE IS F                                          00830000
008400     BLOCK CONTAINS 0 RECORDS.                                    00840000
008500 COPY BOOKREC.                                                    00850000
008600                                                                  00860000
008700 FD  BOOKMST-OUT                                                  00870000
008800     RECORDING MODE IS F                                          00880000
008900     BLOCK CONTAINS 0 RECORDS.                                    00890000
009000 01  BOOKMST-OUT-REC                PIC X(125).                   00900000
009100                                                                  00910000
009200 FD  MEMBMST-IN                                                   00920000
009300     RECORDING MODE IS F                                          00930000
009400     BLOCK CONTAINS 0 RECORDS.                                    00940000
009500 COPY MEMBREC.                                                    00950000
009600                                                                  00960000
009700 FD  TRANMST-IN                                                   00970000
009800     RECORDING MODE IS F                                          00980000
009900     BLOCK CONTAINS 0 RECORDS.                                    00990000
010000 COPY TRANREC.                                                    01000000
010100                                                                  01010000
010200 FD  TRANMST-OUT                                                  01020000
010300     RECORDING MODE IS F                                          01030000
010400     BLOCK CONTAINS 0 RECORDS.                                    01040000
010500 01  TRANMST-OUT-REC                PIC X(57).                    01050000
010600                                                                  01060000
010700 FD  CIRCIN                                                       01070000
010800     RECORDING MODE IS F.                                         01080000
010900 COPY CIRCREQ.                                                    01090000
011000                                                                  01100000
011100 FD  REPORT-FILE                                                  01110000
011200     RECORDING MODE IS F.                                         01120000
011300 01  REPORT-RECORD                  PIC X(132).                   01130000
011400                                                                  01140000
011500 FD  ERRLOG                                                       01150000
011600     RECORDING MODE IS F.                                         01160000
011700 01  ERRLOG-RECORD                  PIC X(132).                   01170000
011800                                                                  01180000
011900******************************************************************01190000
012000 WORKING-STORAGE SECTION.                                         01200000
012100******************************************************************01210000
012200*                                                                 01220000
012300 01  SYSTEM-DATE-AND-TIME.                                        01230000
012400     05  CURRENT-DATE.                                            01240000
012500         10  CURRENT-YEAR            PIC 9(2).                    01250000
012600         10  CURRENT-MONTH           PIC 9(2).                    01260000
012700         10  CURRENT-DAY             PIC 9(2).                    01270000
012800     05  CURRENT-TIME.                                            01280000
012900         10  CURRENT-HOUR            PIC 9(2).                    01290000
013000         10  CURRENT-MINUTE          PIC 9(2).                    01300000
013100         10  CURRENT-SECOND          PIC 9(2).                    01310000
013200         10  CURRENT-HNDSEC          PIC 9(2).                    01320000
013300*                                                                 01330000
013400 01  WS-FIELDS.                                                   01340000
013500     05  WS-BOOKMSTI-STATUS      PIC X(2)  VALUE SPACES.          01350000
013600     05  WS-BOOKMSTO-STATUS      PIC X(2)  VALUE SPACES.          01360000
013700     05  WS-MEMBMSTI-STATUS      PIC X(2)  VALUE SPACES.          01370000
013800     05  WS-TRANMSTI-STATUS      PIC X(2)  VALUE SPACES.          01380000
013900     05  WS-TRANMSTO-STATUS      PIC X(2)  VALUE SPACES.          01390000
014000     05  WS-CIRCIN-STATUS        PIC X(2)  VALUE SPACES.          01400000
014100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          01410000
014200     05  WS-ERRLOG-STATUS        PIC X(2)  VALUE SPACES.          01420000
014300     05  WS-CIRCIN-EOF           PIC X     VALUE SPACES.          01430000
014400         88  CIRCIN-AT-EOF               VALUE 'Y'.               01440000
014500     05  WS-BOOK-FOUND-SW        PIC X     VALUE 'N'.             01450000
014600         88  WS-BOOK-FOUND               VALUE 'Y'.               01460000
014700     05  WS-MEMB-FOUND-SW        PIC X     VALUE 'N'.             01470000
014800         88  WS-MEMB-FOUND               VALUE 'Y'.               01480000
014900     05  WS-TXN-FOUND-SW         PIC X     VALUE 'N'.             01490000
015000         88  WS-TXN-FOUND                VALUE 'Y'.               01500000
015100     05  WS-EDIT-PASSED-SW       PIC X     VALUE 'Y'.             01510000
015200         88  WS-EDIT-PASSED              VALUE 'Y'.               01520000
015300     05  WS-SEARCH-KEY-8         PIC X(8)  VALUE SPACES.          01530000
015400*                                                                 01540000
015500 01  WORK-VARIABLES.                                              01550000
015600     05  WS-BOOK-SUB           PIC S9(4)   COMP    VALUE +0.      01560000
015700     05  WS-BOOK-COUNT         PIC S9(4)   COMP    VALUE +0.      01570000
015800     05  WS-MEMB-SUB           PIC S9(4)   COMP    VALUE +0.      01580000
015900     05  WS-MEMB-COUNT         PIC S9(4)   COMP    VALUE +0.      01590000
016000     05  WS-TXN-SUB            PIC S9(4)   COMP    VALUE +0.      01600000
016100     05  WS-TXN-COUNT          PIC S9(4)   COMP    VALUE +0.      01610000
016200     05  WS-LIMIT-SUB          PIC S9(4)   COMP    VALUE +0.      01620000
016300     05  WS-ACTIVE-LOAN-CNT    PIC S9(4)   COMP    VALUE +0.      01630000
016400     05  WS-DAYS-LATE          PIC S9(9)   COMP    VALUE +0.      01640000
016500*                                                                 01650000
016600 01  REPORT-TOTALS.                                               01660000
016700     05  NUM-REQ-RECS          PIC S9(9)   COMP-3  VALUE +0.      01670000
016800     05  NUM-REQ-ERRORS        PIC S9(9)   COMP-3  VALUE +0.      01680000
016900     05  NUM-BORROW-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      01690000
017000     05  NUM-BORROW-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      01700000
017100     05  NUM-RETURN-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      01710000
017200     05  NUM-RETURN-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      01720000
017300     05  NUM-RENEW-REQUESTS    PIC S9(9)   COMP-3  VALUE +0.      01730000
017400     05  NUM-RENEW-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.      01740000
017500     05  NUM-OVERDUE-SET       PIC S9(9)   COMP-3  VALUE +0.      01750000
017600*                                                                 01760000
017700******************************************************************01770000
017800*    BORROWING LIMIT TABLE - ONE ENTRY PER MEMBERSHIP TYPE.       *01780000
017900*    LOADED BY 010-INIT-LIMIT-TABLE AT PROGRAM START.             *01790000
018000******************************************************************01800000
018100 01  WS-LIMIT-TABLE.                                              01810000
018200     05  WS-LIMIT-ENTRY OCCURS 4 TIMES                            01820000
018300                        INDEXED BY WS-LIMIT-NDX.                  01830000
018400         10  WS-LIMIT-MEM-TYPE       PIC X(02).                   01840000
018500         10  WS-LIMIT-MAX-LOANS      PIC S9(04) COMP.             01850000
018600 01  WS-LIMIT-FOUND-SW           PIC X     VALUE 'N'.             01860000
018700     88  WS-LIMIT-FOUND                  VALUE 'Y'.               01870000
018800 01  WS-BORROW-LIMIT             PIC S9(4) COMP  VALUE +0.        01880000
018900*                                                                 01890000
019000******************************************************************01900000
019100*    IN-MEMORY MASTER TABLES.                                     *01910000
019200******************************************************************01920000
019300 01  BOOK-TABLE.                                                  01930000
019400     05  BOOK-TABLE-ENTRY OCCURS 2000 TIMES.                      01940000
019500         10  BT-BOOK-ID              PIC X(08).                   01950000
019600         10  BT-BOOK-TITLE           PIC X(40).                   01960000
019700         10  BT-BOOK-AUTHOR          PIC X(30).                   01970000
019800         10  BT-BOOK-ISBN            PIC X(13).                   01980000
019900         10  BT-BOOK-PUBLISHER       PIC X(25).                   01990000
020000         10  BT-BOOK-PUB-YEAR        PIC 9(04).                   02000000
020100         10  BT-BOOK-STATUS          PIC X(01).                   02010000
020200         10  BT-BOOK-CATEGORY        PIC X(02).                   02020000
020300         10  FILLER                  PIC X(02).                   02030000
020400 01  BOOK-TABLE-ALT REDEFINES BOOK-TABLE.                        02031000
020450*    04-075 11/29/04 KMH - RAW-BYTES VIEW OF THE TABLE, ENTRY     02031500
020460*    FOR ENTRY.  NOT REFERENCED BY 910-REWRITE-BOOK-MASTER OR    02031600
020470*    ANYWHERE ELSE - KEPT FOR EYEBALLING THE TABLE IN AN ABEND   02031700
020480*    DUMP, SAME AS MEMB-TABLE-ALT BELOW.                         02031800
020700     05  BOOK-ENTRY-ALT OCCURS 2000 TIMES  PIC X(125).           02034000
020800 01  MEMB-TABLE.                                                  02040000
020900     05  MEMB-TABLE-ENTRY OCCURS 5000 TIMES.                      02050000
021000         10  MT-MEM-ID               PIC X(08).                   02060000
021100         10  MT-MEM-NAME             PIC X(30).                   02070000
021200         10  MT-MEM-EMAIL            PIC X(30).                   02080000
021300         10  MT-MEM-PHONE            PIC X(15).                   02090000
021400         10  MT-MEM-ADDRESS          PIC X(40).                   02100000
021500         10  MT-MEM-SINCE            PIC 9(08).                   02110000
021600         10  MT-MEM-TYPE             PIC X(02).                   02120000
021700         10  MT-MEM-ACTIVE           PIC X(01).                   02130000
021800         10  FILLER                  PIC X(08).                   02140000
021900 01  MEMB-TABLE-ALT REDEFINES MEMB-TABLE.                        02141000
022000*    RAW-BYTES VIEW OF THE TABLE, ENTRY FOR ENTRY - MEMBER       02142000
022100*    MASTER IS OPENED INPUT-ONLY HERE SO THIS IS FOR EYEBALLING  02143000
022200*    IN AN ABEND DUMP, NOT FOR REWRITING.                        02144000
022300     05  MEMB-ENTRY-ALT OCCURS 5000 TIMES  PIC X(142).           02145000
022400 01  TXN-TABLE.                                                   02150000
022500     05  TXN-TABLE-ENTRY OCCURS 10000 TIMES.                      02160000
022600         10  TT-TXN-ID               PIC X(08).                   02170000
022700         10  TT-TXN-BOOK-ID          PIC X(08).                   02180000
022800         10  TT-TXN-MEMBER-ID        PIC X(08).                   02190000
022900         10  TT-TXN-BORROW-DATE      PIC 9(08).                   02200000
023000         10  TT-TXN-DUE-DATE         PIC 9(08).                   02210000
023100         10  TT-TXN-RETURN-DATE      PIC 9(08).                   02220000
023200         10  TT-TXN-FINE             PIC S9(05)V99 COMP-3.        02230000
023300         10  TT-TXN-STATUS           PIC X(01).                   02240000
023400         10  FILLER                  PIC X(04).                   02250000
023500 01  TXN-TABLE-ALT REDEFINES TXN-TABLE.                          02251000
023550*    04-075 11/29/04 KMH - RAW-BYTES VIEW OF THE TABLE, ENTRY     02251500
023560*    FOR ENTRY.  NOT REFERENCED BY 920-REWRITE-TXN-MASTER OR     02251600
023570*    ANYWHERE ELSE - KEPT FOR EYEBALLING THE TABLE IN AN ABEND   02251700
023580*    DUMP, SAME AS MEMB-TABLE-ALT ABOVE.                         02251800
023800     05  TXN-ENTRY-ALT OCCURS 10000 TIMES  PIC X(57).            02254000
023900*                                                                 02260000
024000******************************************************************02270000
024100*    LINKAGE AREA PASSED TO THE DATECALC SUBROUTINE.              *02280000
024200******************************************************************02290000
024300 01  DC-PARM-AREA.                                                02300000
024400     05  DC-FUNCTION-CODE            PIC X(01).                   02310000
024500     05  DC-DATE-1                   PIC 9(08).                   02320000
024600     05  DC-DATE-2                   PIC 9(08).                   02330000
024700     05  DC-DAY-DIFF-RESULT          PIC S9(09) COMP.             02340000
024800     05  DC-ADD-DAYS-COUNT           PIC S9(05) COMP.             02350000
024900     05  DC-RESULT-DATE              PIC 9(08).                   02360000
025000     05  DC-FORMATTED-DATE           PIC X(10).                   02370000
025100     05  DC-VALID-SW                 PIC X(01).                   02380000
025200     05  DC-PAST-SW                  PIC X(01).                   02390000
025300     05  DC-FUTURE-SW                PIC X(01).                   02400000
025400     05  DC-RETURN-CD                PIC S9(04) COMP.             02410000
025500*                                                                 02420000
025600*        *******************                                     02430000
025700*            report lines                                        02440000
025800*        *******************                                     02450000
025900 01  ERR-MSG-BAD-REQ.                                             02460000
026000     05  FILLER PIC X(31)                                         02470000
026100              VALUE 'CIRCPROC REQUEST REJECTED. '.                02480000
026200     05  ERR-MSG-ACTION         PIC X(10) VALUE SPACES.           02490000
026300     05  ERR-MSG-KEY            PIC X(10) VALUE SPACES.           02500000
026400     05  ERR-MSG-REASON         PIC X(60) VALUE SPACES.           02510000
026500     05  FILLER                 PIC X(21) VALUE SPACES.           02520000
026600 01 RPT-HEADER1.                                                  02530000
026700     05  FILLER                     PIC X(40)                     02540000
026800               VALUE 'CIRCULATION PROCESSING REPORT      DATE:'. 02550000
026900     05  RPT-MM                     PIC 99.                       02560000
027000     05  FILLER                     PIC X     VALUE '/'.          02570000
027100     05  RPT-DD                     PIC 99.                       02580000
027200     05  FILLER                     PIC X     VALUE '/'.          02590000
027300     05  RPT-YY                     PIC 99.                       02600000
027400     05  FILLER                     PIC X(20)                     02610000
027500                    VALUE ' (mm/dd/yy)   TIME: '.                 02620000
027600     05  RPT-HH                     PIC 99.                       02630000
027700     05  FILLER                     PIC X     VALUE ':'.          02640000
027800     05  RPT-MIN                    PIC 99.                       02650000
027900     05  FILLER                     PIC X     VALUE ':'.          02660000
028000     05  RPT-SS                     PIC 99.                       02670000
028100     05  FILLER                     PIC X(55) VALUE SPACES.       02680000
028200 01  RPT-STATS-HDR1.                                              02690000
028300     05  FILLER PIC X(26) VALUE 'Request Totals:           '.     02700000
028400     05  FILLER PIC X(107) VALUE SPACES.                          02710000
028500 01  RPT-STATS-HDR2.                                              02720000
028600     05  FILLER PIC X(26) VALUE 'Request       Number of  '.      02730000
028700     05  FILLER PIC X(28) VALUE '        Number        Number'.   02740000
028800     05  FILLER PIC X(79) VALUE SPACES.                           02750000
028900 01  RPT-STATS-HDR3.                                              02760000
029000     05  FILLER PIC X(26) VALUE 'Type          Requests    '.     02770000
029100     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   02780000
029200     05  FILLER PIC X(79) VALUE SPACES.                           02790000
029300 01  RPT-STATS-HDR4.                                              02800000
029400     05  FILLER PIC X(26) VALUE '-----------   ------------'.     02810000
029500     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   02820000
029600     05  FILLER PIC X(79) VALUE SPACES.                           02830000
029700 01  RPT-STATS-DETAIL.                                            02840000
029800     05  RPT-TRAN            PIC X(10).                           02850000
029900     05  FILLER              PIC X(4)     VALUE SPACES.           02860000
030000     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                     02870000
030100     05  FILLER              PIC X(3)     VALUE SPACES.           02880000
030200     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                     02890000
030300     05  FILLER              PIC X(3)     VALUE SPACES.           02900000
030400     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                     02910000
030500     05  FILLER              PIC X(80)   VALUE SPACES.            02920000
030600     05  FILLER              PIC X(4)    VALUE SPACES.            02930000
030700 01  RPT-OVERDUE-LINE.                                            02940000
030800     05  FILLER PIC X(30) VALUE 'OVERDUE SWEEP SET TO STATUS O:'.02950000
030900     05  RPT-OVERDUE-CNT      PIC ZZZ,ZZZ,ZZ9.                    02960000
031000     05  FILLER              PIC X(93) VALUE SPACES.              02970000
031100*                                                                 02980000
031200******************************************************************02990000
031300 PROCEDURE DIVISION.                                               03000000
031400******************************************************************03010000
031500                                                                  03020000
031600 000-MAIN.                                                        03030000
031700     ACCEPT CURRENT-DATE FROM DATE.                               03040000
031800     ACCEPT CURRENT-TIME FROM TIME.                               03050000
031900     DISPLAY 'CIRCPROC STARTED DATE = ' CURRENT-MONTH '/'         03060000
032000            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          03070000
032100                                                                  03080000
032200     PERFORM 700-OPEN-FILES.                                      03090000
032300     PERFORM 800-INIT-REPORT.                                     03100000
032400     PERFORM 010-INIT-LIMIT-TABLE.                                03110000
032500     PERFORM 200-LOAD-BOOK-TABLE  THRU 200-EXIT.                  03120000
032600     PERFORM 210-LOAD-MEMB-TABLE  THRU 210-EXIT.                  03130000
032700     PERFORM 220-LOAD-TXN-TABLE   THRU 220-EXIT.                  03140000
032800                                                                  03150000
032900     PERFORM 730-READ-CIRCIN.                                     03160000
033000     PERFORM 100-PROCESS-REQUESTS                                03170000
033100             UNTIL CIRCIN-AT-EOF.                                 03180000
033200                                                                  03190000
033300     PERFORM 600-OVERDUE-SWEEP-RTN THRU 600-EXIT.                 03200000
033400                                                                  03210000
033500     PERFORM 910-REWRITE-BOOK-MASTER THRU 910-EXIT.               03220000
033600     PERFORM 920-REWRITE-TXN-MASTER  THRU 920-EXIT.               03230000
033700     PERFORM 850-REPORT-REQ-STATS.                                03240000
033800     PERFORM 790-CLOSE-FILES.                                     03250000
033900                                                                  03260000
034000     GOBACK.                                                      03270000
034100*                                                                 03280000
034200 010-INIT-LIMIT-TABLE.                                            03290000
034300     MOVE 'ST' TO WS-LIMIT-MEM-TYPE (1).                          03300000
034400     MOVE 2    TO WS-LIMIT-MAX-LOANS (1).                         03310000
034500     MOVE 'PR' TO WS-LIMIT-MEM-TYPE (2).                          03320000
034600     MOVE 5    TO WS-LIMIT-MAX-LOANS (2).                         03330000
034700     MOVE 'SU' TO WS-LIMIT-MEM-TYPE (3).                          03340000
034800     MOVE 3    TO WS-LIMIT-MAX-LOANS (3).                         03350000
034900     MOVE 'SE' TO WS-LIMIT-MEM-TYPE (4).                          03360000
035000     MOVE 2    TO WS-LIMIT-MAX-LOANS (4).                         03370000
035100*                                                                 03380000
035200 100-PROCESS-REQUESTS.                                            03390000
035300     ADD 1 TO NUM-REQ-RECS.                                       03400000
035400                                                                  03410000
035500     IF REQ-IS-BORROW                                             03420000
035600         ADD 1 TO NUM-BORROW-REQUESTS                             03430000
035700         PERFORM 110-BORROW-RTN THRU 110-EXIT                     03440000
035800     ELSE                                                         03450000
035900     IF REQ-IS-RETURN                                             03460000
036000         ADD 1 TO NUM-RETURN-REQUESTS                             03470000
036100         PERFORM 120-RETURN-RTN THRU 120-EXIT                     03480000
036200     ELSE                                                         03490000
036300     IF REQ-IS-RENEW                                              03500000
036400         ADD 1 TO NUM-RENEW-REQUESTS                              03510000
036500         PERFORM 130-RENEW-RTN THRU 130-EXIT                      03520000
036600     ELSE                                                         03530000
036700         ADD 1 TO NUM-REQ-ERRORS                                  03540000
036800         MOVE 'BADACTN'  TO ERR-MSG-ACTION                        03550000
036900         MOVE REQ-BOOK-ID TO ERR-MSG-KEY                          03560000
037000         MOVE 'UNRECOGNIZED REQUEST ACTION CODE' TO ERR-MSG-REASON03570000
037100         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT.               03580000
037200                                                                  03590000
037300     PERFORM 730-READ-CIRCIN.                                     03600000
037400*                                                                 03610000
037500******************************************************************03620000
037600*    110-BORROW-RTN - BUSINESS RULES 1, 2 AND 3.                 *03630000
037700******************************************************************03640000
037800 110-BORROW-RTN.                                                  03650000
037900     MOVE 'Y' TO WS-EDIT-PASSED-SW.                               03660000
038000     MOVE REQ-BOOK-ID TO WS-SEARCH-KEY-8.                         03670000
038100     PERFORM 230-FIND-BOOK-RTN THRU 230-EXIT.                     03680000
038200     IF NOT WS-BOOK-FOUND                                         03690000
038300         MOVE 'N' TO WS-EDIT-PASSED-SW                            03700000
038400         MOVE 'BORROW'   TO ERR-MSG-ACTION                        03710000
038500         MOVE REQ-BOOK-ID TO ERR-MSG-KEY                          03720000
038600         MOVE 'BOOK-ID NOT FOUND ON CATALOG' TO ERR-MSG-REASON    03730000
038700         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                03740000
038800         GO TO 110-EXIT.                                          03750000
038900                                                                  03760000
039000     IF BT-BOOK-STATUS (WS-BOOK-SUB) NOT = 'A'                    03770000
039100         MOVE 'N' TO WS-EDIT-PASSED-SW                            03780000
039200         MOVE 'BORROW'   TO ERR-MSG-ACTION                        03790000
039300         MOVE REQ-BOOK-ID TO ERR-MSG-KEY                          03800000
039400         MOVE 'BOOK IS NOT AVAILABLE' TO ERR-MSG-REASON           03810000
039500         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                03820000
039600         GO TO 110-EXIT.                                          03830000
039700                                                                  03840000
039800     MOVE REQ-MEMBER-ID TO WS-SEARCH-KEY-8.                       03850000
039900     PERFORM 240-FIND-MEMB-RTN THRU 240-EXIT.                     03860000
040000     IF NOT WS-MEMB-FOUND                                         03870000
040100         MOVE 'N' TO WS-EDIT-PASSED-SW                            03880000
040200         MOVE 'BORROW'   TO ERR-MSG-ACTION                        03890000
040300         MOVE REQ-MEMBER-ID TO ERR-MSG-KEY                        03900000
040400         MOVE 'MEMBER-ID NOT FOUND ON REGISTER' TO ERR-MSG-REASON 03910000
040500         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                03920000
040600         GO TO 110-EXIT.                                          03930000
040700                                                                  03940000
040800     IF MT-MEM-ACTIVE (WS-MEMB-SUB) NOT = 'Y'                     03950000
040900         MOVE 'N' TO WS-EDIT-PASSED-SW                            03960000
041000         MOVE 'BORROW'   TO ERR-MSG-ACTION                        03970000
041100         MOVE REQ-MEMBER-ID TO ERR-MSG-KEY                        03980000
041200         MOVE 'MEMBER IS NOT ACTIVE' TO ERR-MSG-REASON            03990000
041300         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                04000000
041400         GO TO 110-EXIT.                                          04010000
041500                                                                  04020000
041600     PERFORM 250-LOOKUP-LIMIT-RTN THRU 250-EXIT.                  04030000
041700     PERFORM 260-COUNT-ACTIVE-LOANS-RTN THRU 260-EXIT.            04040000
041800     IF WS-ACTIVE-LOAN-CNT >= WS-BORROW-LIMIT                     04050000
041900         MOVE 'N' TO WS-EDIT-PASSED-SW                            04060000
042000         MOVE 'BORROW'   TO ERR-MSG-ACTION                        04070000
042100         MOVE REQ-MEMBER-ID TO ERR-MSG-KEY                        04080000
042200         MOVE 'MEMBER AT BORROWING LIMIT' TO ERR-MSG-REASON       04090000
042300         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                04100000
042400         GO TO 110-EXIT.                                          04110000
042500                                                                  04120000
042600     ADD 1 TO WS-TXN-COUNT.                                       04130000
042700     MOVE WS-TXN-COUNT TO WS-TXN-SUB.                             04140000
042800     MOVE REQ-TXN-ID      TO TT-TXN-ID (WS-TXN-SUB).              04150000
042900     MOVE REQ-BOOK-ID     TO TT-TXN-BOOK-ID (WS-TXN-SUB).         04160000
043000     MOVE REQ-MEMBER-ID   TO TT-TXN-MEMBER-ID (WS-TXN-SUB).       04170000
043100     MOVE REQ-PROC-DATE   TO TT-TXN-BORROW-DATE (WS-TXN-SUB).     04180000
043200                                                                  04190000
043300     MOVE 'A'             TO DC-FUNCTION-CODE.                    04200000
043400     MOVE REQ-PROC-DATE   TO DC-DATE-1.                           04210000
043500     MOVE 14              TO DC-ADD-DAYS-COUNT.                   04220000
043600     CALL 'DATECALC' USING DC-PARM-AREA.                          04230000
043700     MOVE DC-RESULT-DATE  TO TT-TXN-DUE-DATE (WS-TXN-SUB).        04240000
043800                                                                  04250000
043900     MOVE ZERO            TO TT-TXN-RETURN-DATE (WS-TXN-SUB).     04260000
044000     MOVE ZERO            TO TT-TXN-FINE (WS-TXN-SUB).            04270000
044100     MOVE 'B'             TO TT-TXN-STATUS (WS-TXN-SUB).          04280000
044200     MOVE 'B'             TO BT-BOOK-STATUS (WS-BOOK-SUB).        04290000
044300     ADD 1 TO NUM-BORROW-PROCESSED.                               04300000
044400 110-EXIT.                                                        04310000
044500     EXIT.                                                        04320000
044600*                                                                 04330000
044700******************************************************************04340000
044800*    120-RETURN-RTN - BUSINESS RULES 4 AND 5.                    *04350000
044900******************************************************************04360000
045000 120-RETURN-RTN.                                                  04370000
045100     MOVE REQ-TXN-ID TO WS-SEARCH-KEY-8.                          04380000
045200     PERFORM 270-FIND-TXN-RTN THRU 270-EXIT.                      04390000
045300     IF NOT WS-TXN-FOUND                                          04400000
045400         MOVE 'RETURN'   TO ERR-MSG-ACTION                        04410000
045500         MOVE REQ-TXN-ID TO ERR-MSG-KEY                           04420000
045600         MOVE 'TRANSACTION-ID NOT FOUND' TO ERR-MSG-REASON        04430000
045700         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                04440000
045800         GO TO 120-EXIT.                                          04450000
045900                                                                  04460000
046000     IF TT-TXN-STATUS (WS-TXN-SUB) = 'R'                          04470000
046100         MOVE 'RETURN'   TO ERR-MSG-ACTION                        04480000
046200         MOVE REQ-TXN-ID TO ERR-MSG-KEY                           04490000
046300         MOVE 'LOAN ALREADY RETURNED' TO ERR-MSG-REASON           04500000
046400         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                04510000
046500         GO TO 120-EXIT.                                          04520000
046600                                                                  04530000
046700     MOVE REQ-PROC-DATE TO TT-TXN-RETURN-DATE (WS-TXN-SUB).       04540000
046800                                                                  04550000
046900     MOVE 'D'                       TO DC-FUNCTION-CODE.          04560000
047000     MOVE TT-TXN-DUE-DATE (WS-TXN-SUB) TO DC-DATE-1.              04570000
047100     MOVE REQ-PROC-DATE             TO DC-DATE-2.                 04580000
047200     CALL 'DATECALC' USING DC-PARM-AREA.                          04590000
047300     MOVE DC-DAY-DIFF-RESULT        TO WS-DAYS-LATE.              04600000
047400                                                                  04610000
047500     IF WS-DAYS-LATE > 0                                          04620000
047600         COMPUTE TT-TXN-FINE (WS-TXN-SUB) =                       04630000
047700                        WS-DAYS-LATE * 1                          04640000
047800         MOVE 'O' TO TT-TXN-STATUS (WS-TXN-SUB)                   04650000
047900     ELSE                                                         04660000
048000         MOVE ZERO TO TT-TXN-FINE (WS-TXN-SUB)                    04670000
048100         MOVE 'R' TO TT-TXN-STATUS (WS-TXN-SUB).                  04680000
048200                                                                  04690000
048300     MOVE TT-TXN-BOOK-ID (WS-TXN-SUB) TO WS-SEARCH-KEY-8.         04700000
048400     PERFORM 230-FIND-BOOK-RTN THRU 230-EXIT.                     04710000
048500     IF WS-BOOK-FOUND                                             04720000
048600         MOVE 'A' TO BT-BOOK-STATUS (WS-BOOK-SUB).                04730000
048700                                                                  04740000
048800     ADD 1 TO NUM-RETURN-PROCESSED.                               04750000
048900 120-EXIT.                                                        04760000
049000     EXIT.                                                        04770000
049100*                                                                 04780000
049200******************************************************************04790000
049300*    130-RENEW-RTN - BUSINESS RULE 6.                            *04800000
049400******************************************************************04810000
049500 130-RENEW-RTN.                                                   04820000
049600     MOVE REQ-TXN-ID TO WS-SEARCH-KEY-8.                          04830000
049700     PERFORM 270-FIND-TXN-RTN THRU 270-EXIT.                      04840000
049800     IF NOT WS-TXN-FOUND                                          04850000
049900         MOVE 'RENEW'    TO ERR-MSG-ACTION                        04860000
050000         MOVE REQ-TXN-ID TO ERR-MSG-KEY                           04870000
050100         MOVE 'TRANSACTION-ID NOT FOUND' TO ERR-MSG-REASON        04880000
050200         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                04890000
050300         GO TO 130-EXIT.                                          04900000
050400                                                                  04910000
050500     IF TT-TXN-STATUS (WS-TXN-SUB) = 'R'                          04920000
050600         MOVE 'RENEW'    TO ERR-MSG-ACTION                        04930000
050700         MOVE REQ-TXN-ID TO ERR-MSG-KEY                           04940000
050800         MOVE 'LOAN ALREADY RETURNED' TO ERR-MSG-REASON           04950000
050900         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                04960000
051000         GO TO 130-EXIT.                                          04970000
051100                                                                  04980000
051200     MOVE 'A'                          TO DC-FUNCTION-CODE.       04990000
051300     MOVE TT-TXN-DUE-DATE (WS-TXN-SUB) TO DC-DATE-1.              05000000
051400     MOVE REQ-EXTRA-DAYS               TO DC-ADD-DAYS-COUNT.      05010000
051500     CALL 'DATECALC' USING DC-PARM-AREA.                          05020000
051600     MOVE DC-RESULT-DATE               TO                         05030000
051700          TT-TXN-DUE-DATE (WS-TXN-SUB).                           05040000
051800                                                                  05050000
051900     IF TT-TXN-STATUS (WS-TXN-SUB) = 'O'                          05060000
052000         MOVE 'B' TO TT-TXN-STATUS (WS-TXN-SUB).                  05070000
052100                                                                  05080000
052200     ADD 1 TO NUM-RENEW-PROCESSED.                                05090000
052300 130-EXIT.                                                        05100000
052400     EXIT.                                                        05110000
052500*                                                                 05120000
052600 200-LOAD-BOOK-TABLE.                                             05130000
052700     MOVE ZERO TO WS-BOOK-COUNT.                                  05140000
052800     PERFORM 201-READ-BOOKMST-RTN THRU 201-EXIT.                  05150000
052900     PERFORM 202-STORE-BOOK-ENTRY-RTN THRU 202-EXIT               05160000
053000             UNTIL WS-BOOKMSTI-STATUS = '10'.                     05170000
053100 200-EXIT.                                                        05180000
053200     EXIT.                                                        05190000
053300*                                                                 05200000
053400 201-READ-BOOKMST-RTN.                                            05210000
053500     READ BOOKMST-IN                                              05220000
053600         AT END MOVE '10' TO WS-BOOKMSTI-STATUS.                  05230000
053700 201-EXIT.                                                        05240000
053800     EXIT.                                                        05250000
053900*                                                                 05260000
054000 202-STORE-BOOK-ENTRY-RTN.                                        05270000
054100     ADD 1 TO WS-BOOK-COUNT.                                      05280000
054200     MOVE WS-BOOK-COUNT TO WS-BOOK-SUB.                           05290000
054300     MOVE BOOK-ID           TO BT-BOOK-ID (WS-BOOK-SUB).          05300000
054400     MOVE BOOK-TITLE        TO BT-BOOK-TITLE (WS-BOOK-SUB).       05310000
054500     MOVE BOOK-AUTHOR       TO BT-BOOK-AUTHOR (WS-BOOK-SUB).      05320000
054600     MOVE BOOK-ISBN         TO BT-BOOK-ISBN (WS-BOOK-SUB).        05330000
054700     MOVE BOOK-PUBLISHER    TO BT-BOOK-PUBLISHER (WS-BOOK-SUB).   05340000
054800     MOVE BOOK-PUB-YEAR     TO BT-BOOK-PUB-YEAR (WS-BOOK-SUB).    05350000
054900     MOVE BOOK-STATUS       TO BT-BOOK-STATUS (WS-BOOK-SUB).      05360000
055000     MOVE BOOK-CATEGORY     TO BT-BOOK-CATEGORY (WS-BOOK-SUB).    05370000
055100     PERFORM 201-READ-BOOKMST-RTN THRU 201-EXIT.                  05380000
055200 202-EXIT.                                                        05390000
055300     EXIT.                                                        05400000
055400*                                                                 05410000
055500 210-LOAD-MEMB-TABLE.                                             05420000
055600     MOVE ZERO TO WS-MEMB-COUNT.                                  05430000
055700     PERFORM 211-READ-MEMBMST-RTN THRU 211-EXIT.                  05440000
055800     PERFORM 212-STORE-MEMB-ENTRY-RTN THRU 212-EXIT               05450000
055900             UNTIL WS-MEMBMSTI-STATUS = '10'.                     05460000
056000 210-EXIT.                                                        05470000
056100     EXIT.                                                        05480000
056200*                                                                 05490000
056300 211-READ-MEMBMST-RTN.                                            05500000
056400     READ MEMBMST-IN                                              05510000
056500         AT END MOVE '10' TO WS-MEMBMSTI-STATUS.                  05520000
056600 211-EXIT.                                                        05530000
056700     EXIT.                                                        05540000
056800*                                                                 05550000
056900 212-STORE-MEMB-ENTRY-RTN.                                        05560000
057000     ADD 1 TO WS-MEMB-COUNT.                                      05570000
057100     MOVE WS-MEMB-COUNT TO WS-MEMB-SUB.                           05580000
057200     MOVE MEM-ID            TO MT-MEM-ID (WS-MEMB-SUB).           05590000
057300     MOVE MEM-NAME          TO MT-MEM-NAME (WS-MEMB-SUB).         05600000
057400     MOVE MEM-EMAIL         TO MT-MEM-EMAIL (WS-MEMB-SUB).        05610000
057500     MOVE MEM-PHONE         TO MT-MEM-PHONE (WS-MEMB-SUB).        05620000
057600     MOVE MEM-ADDRESS       TO MT-MEM-ADDRESS (WS-MEMB-SUB).      05630000
057700     MOVE MEM-SINCE         TO MT-MEM-SINCE (WS-MEMB-SUB).        05640000
057800     MOVE MEM-TYPE          TO MT-MEM-TYPE (WS-MEMB-SUB).         05650000
057900     MOVE MEM-ACTIVE        TO MT-MEM-ACTIVE (WS-MEMB-SUB).       05660000
058000     PERFORM 211-READ-MEMBMST-RTN THRU 211-EXIT.                  05670000
058100 212-EXIT.                                                        05680000
058200     EXIT.                                                        05690000
058300*                                                                 05700000
058400 220-LOAD-TXN-TABLE.                                              05710000
058500     MOVE ZERO TO WS-TXN-COUNT.                                   05720000
058600     PERFORM 221-READ-TRANMST-RTN THRU 221-EXIT.                  05730000
058700     PERFORM 222-STORE-TXN-ENTRY-RTN THRU 222-EXIT                05740000
058800             UNTIL WS-TRANMSTI-STATUS = '10'.                     05750000
058900 220-EXIT.                                                        05760000
059000     EXIT.                                                        05770000
059100*                                                                 05780000
059200 221-READ-TRANMST-RTN.                                            05790000
059300     READ TRANMST-IN                                              05800000
059400         AT END MOVE '10' TO WS-TRANMSTI-STATUS.                  05810000
059500 221-EXIT.                                                        05820000
059600     EXIT.                                                        05830000
059700*                                                                 05840000
059800 222-STORE-TXN-ENTRY-RTN.                                         05850000
059900     ADD 1 TO WS-TXN-COUNT.                                       05860000
060000     MOVE WS-TXN-COUNT TO WS-TXN-SUB.                             05870000
060100     MOVE TXN-ID            TO TT-TXN-ID (WS-TXN-SUB).            05880000
060200     MOVE TXN-BOOK-ID       TO TT-TXN-BOOK-ID (WS-TXN-SUB).       05890000
060300     MOVE TXN-MEMBER-ID     TO TT-TXN-MEMBER-ID (WS-TXN-SUB).     05900000
060400     MOVE TXN-BORROW-DATE   TO TT-TXN-BORROW-DATE (WS-TXN-SUB).   05910000
060500     MOVE TXN-DUE-DATE      TO TT-TXN-DUE-DATE (WS-TXN-SUB).      05920000
060600     MOVE TXN-RETURN-DATE   TO TT-TXN-RETURN-DATE (WS-TXN-SUB).   05930000
060700     MOVE TXN-FINE          TO TT-TXN-FINE (WS-TXN-SUB).          05940000
060800     MOVE TXN-STATUS        TO TT-TXN-STATUS (WS-TXN-SUB).        05950000
060900     PERFORM 221-READ-TRANMST-RTN THRU 221-EXIT.                  05960000
061000 222-EXIT.                                                        05970000
061100     EXIT.                                                        05980000
061200*                                                                 05990000
061300 230-FIND-BOOK-RTN.                                               06000000
061400     MOVE 'N' TO WS-BOOK-FOUND-SW.                                06010000
061500     MOVE ZERO TO WS-BOOK-SUB.                                    06020000
061600     PERFORM 231-SCAN-BOOK-RTN THRU 231-EXIT                      06030000
061700             VARYING WS-BOOK-SUB FROM 1 BY 1                      06040000
061800             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT OR WS-BOOK-FOUND.  06050000
061900 230-EXIT.                                                        06060000
062000     EXIT.                                                        06070000
062100*                                                                 06080000
062200 231-SCAN-BOOK-RTN.                                               06090000
062300     IF BT-BOOK-ID (WS-BOOK-SUB) = WS-SEARCH-KEY-8                06100000
062400         MOVE 'Y' TO WS-BOOK-FOUND-SW.                            06110000
062500 231-EXIT.                                                        06120000
062600     EXIT.                                                        06130000
062700*                                                                 06140000
062800 240-FIND-MEMB-RTN.                                                06150000
062900     MOVE 'N' TO WS-MEMB-FOUND-SW.                                06160000
063000     MOVE ZERO TO WS-MEMB-SUB.                                    06170000
063100     PERFORM 241-SCAN-MEMB-RTN THRU 241-EXIT                      06180000
063200             VARYING WS-MEMB-SUB FROM 1 BY 1                      06190000
063300             UNTIL WS-MEMB-SUB > WS-MEMB-COUNT OR WS-MEMB-FOUND.  06200000
063400 240-EXIT.                                                        06210000
063500     EXIT.                                                        06220000
063600*                                                                 06230000
063700 241-SCAN-MEMB-RTN.                                               06240000
063800     IF MT-MEM-ID (WS-MEMB-SUB) = WS-SEARCH-KEY-8                 06250000
063900         MOVE 'Y' TO WS-MEMB-FOUND-SW.                            06260000
064000 241-EXIT.                                                        06270000
064100     EXIT.                                                        06280000
064200*                                                                 06290000
064300 250-LOOKUP-LIMIT-RTN.                                            06300000
064400     MOVE 'N' TO WS-LIMIT-FOUND-SW.                               06310000
064500     MOVE 2 TO WS-BORROW-LIMIT.                                   06320000
064600     PERFORM 251-SCAN-LIMIT-RTN THRU 251-EXIT                     06330000
064700             VARYING WS-LIMIT-SUB FROM 1 BY 1                     06340000
064800             UNTIL WS-LIMIT-SUB > 4 OR WS-LIMIT-FOUND.            06350000
064900 250-EXIT.                                                        06360000
065000     EXIT.                                                        06370000
065100*                                                                 06380000
065200 251-SCAN-LIMIT-RTN.                                              06390000
065300     IF WS-LIMIT-MEM-TYPE (WS-LIMIT-SUB) =                        06400000
065400                            MT-MEM-TYPE (WS-MEMB-SUB)             06410000
065500         MOVE 'Y' TO WS-LIMIT-FOUND-SW                            06420000
065600         MOVE WS-LIMIT-MAX-LOANS (WS-LIMIT-SUB)                   06430000
065700                            TO WS-BORROW-LIMIT.                   06440000
065800 251-EXIT.                                                        06450000
065900     EXIT.                                                        06460000
066000*                                                                 06470000
066100 260-COUNT-ACTIVE-LOANS-RTN.                                      06480000
066200     MOVE ZERO TO WS-ACTIVE-LOAN-CNT.                             06490000
066300     PERFORM 261-TEST-TXN-RTN THRU 261-EXIT                       06500000
066400             VARYING WS-TXN-SUB FROM 1 BY 1                       06510000
066500             UNTIL WS-TXN-SUB > WS-TXN-COUNT.                     06520000
066600 260-EXIT.                                                        06530000
066700     EXIT.                                                        06540000
066800*                                                                 06550000
066900 261-TEST-TXN-RTN.                                                06560000
067000     IF TT-TXN-MEMBER-ID (WS-TXN-SUB) = REQ-MEMBER-ID             06570000
067100        AND (TT-TXN-STATUS (WS-TXN-SUB) = 'B' OR                  06580000
067200             TT-TXN-STATUS (WS-TXN-SUB) = 'O')                    06590000
067300         ADD 1 TO WS-ACTIVE-LOAN-CNT.                             06600000
067400 261-EXIT.                                                        06610000
067500     EXIT.                                                        06620000
067600*                                                                 06630000
067700 270-FIND-TXN-RTN.                                                06640000
067800     MOVE 'N' TO WS-TXN-FOUND-SW.                                 06650000
067900     MOVE ZERO TO WS-TXN-SUB.                                     06660000
068000     PERFORM 271-SCAN-TXN-RTN THRU 271-EXIT                       06670000
068100             VARYING WS-TXN-SUB FROM 1 BY 1                       06680000
068200             UNTIL WS-TXN-SUB > WS-TXN-COUNT OR WS-TXN-FOUND.     06690000
068300 270-EXIT.                                                        06700000
068400     EXIT.                                                        06710000
068500*                                                                 06720000
068600 271-SCAN-TXN-RTN.                                                06730000
068700     IF TT-TXN-ID (WS-TXN-SUB) = WS-SEARCH-KEY-8                  06740000
068800         MOVE 'Y' TO WS-TXN-FOUND-SW.                             06750000
068900 271-EXIT.                                                        06760000
069000     EXIT.                                                        06770000
069100*                                                                 06780000
069200******************************************************************06790000
069300*    600-OVERDUE-SWEEP-RTN - BUSINESS RULE 7.  RUN ONCE PER      *06800000
069400*    JOB, JUST BEFORE THE MASTERS ARE REWRITTEN, SO THE STATUS   *06810000
069500*    ON THE MASTER FILE REFLECTS TODAY'S PROCESSING DATE.        *06820000
069600*    USES THE PROC DATE OF THE LAST CIRCULATION REQUEST READ; A  *06830000
069700*    JOB WITH NO REQUESTS SKIPS THE SWEEP.                       *06840000
069800******************************************************************06850000
069900 600-OVERDUE-SWEEP-RTN.                                           06860000
070000     IF NUM-REQ-RECS = ZERO                                       06870000
070100         GO TO 600-EXIT.                                          06880000
070200     PERFORM 610-TEST-OVERDUE-RTN THRU 610-EXIT                   06890000
070300             VARYING WS-TXN-SUB FROM 1 BY 1                       06900000
070400             UNTIL WS-TXN-SUB > WS-TXN-COUNT.                     06910000
070500 600-EXIT.                                                        06920000
070600     EXIT.                                                        06930000
070700*                                                                 06940000
070800 610-TEST-OVERDUE-RTN.                                            06950000
070900     IF TT-TXN-STATUS (WS-TXN-SUB) = 'B'                          06960000
071000         MOVE 'D'   TO DC-FUNCTION-CODE                           06970000
071100         MOVE TT-TXN-DUE-DATE (WS-TXN-SUB) TO DC-DATE-1           06980000
071200         MOVE REQ-PROC-DATE                TO DC-DATE-2           07000000
071300         CALL 'DATECALC' USING DC-PARM-AREA                       07010000
071400         IF DC-DAY-DIFF-RESULT > 0                                07020000
071500             MOVE 'O' TO TT-TXN-STATUS (WS-TXN-SUB)               07030000
071600             ADD 1 TO NUM-OVERDUE-SET                             07040000
071700         END-IF.                                                  07050000
071800 610-EXIT.                                                        07060000
071900     EXIT.                                                        07070000
072000*                                                                 07080000
072100 700-OPEN-FILES.                                                  07090000
072200     OPEN INPUT   BOOKMST-IN                                      07100000
072300                  MEMBMST-IN                                      07110000
072400                  TRANMST-IN                                      07120000
072500                  CIRCIN                                          07130000
072600          OUTPUT  BOOKMST-OUT                                     07140000
072700                  TRANMST-OUT                                     07150000
072800                  REPORT-FILE                                     07160000
072900                  ERRLOG.                                         07170000
073000     IF WS-CIRCIN-STATUS NOT = '00'                               07180000
073100       DISPLAY 'ERROR OPENING CIRCULATION REQUEST FILE. RC:'      07190000
073200               WS-CIRCIN-STATUS                                   07200000
073300       MOVE 16 TO RETURN-CODE                                     07210000
073400       MOVE 'Y' TO WS-CIRCIN-EOF                                  07220000
073500     END-IF.                                                      07230000
073600 790-CLOSE-FILES.                                                 07240000
073700     CLOSE BOOKMST-IN BOOKMST-OUT MEMBMST-IN TRANMST-IN            07250000
073800           TRANMST-OUT CIRCIN REPORT-FILE ERRLOG.                 07260000
073900*                                                                 07270000
074000 730-READ-CIRCIN.                                                 07280000
074100     READ CIRCIN                                                  07290000
074200         AT END MOVE 'Y' TO WS-CIRCIN-EOF.                        07300000
074300*                                                                 07310000
074400 800-INIT-REPORT.                                                 07320000
074500     MOVE CURRENT-YEAR   TO RPT-YY.                               07330000
074600     MOVE CURRENT-MONTH  TO RPT-MM.                               07340000
074700     MOVE CURRENT-DAY    TO RPT-DD.                               07350000
074800     MOVE CURRENT-HOUR   TO RPT-HH.                               07360000
074900     MOVE CURRENT-MINUTE TO RPT-MIN.                              07370000
075000     MOVE CURRENT-SECOND TO RPT-SS.                               07380000
075100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             07390000
075200*                                                                 07400000
075300 850-REPORT-REQ-STATS.                                            07410000
075400     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             07420000
075500     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             07430000
075600     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             07440000
075700     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             07450000
075800                                                                  07460000
075900     MOVE 'BORROW'             TO RPT-TRAN.                       07470000
076000     MOVE NUM-BORROW-REQUESTS  TO RPT-NUM-TRANS.                  07480000
076100     MOVE NUM-BORROW-PROCESSED TO RPT-NUM-TRAN-PROC.              07490000
076200     COMPUTE RPT-NUM-TRAN-ERR =                                   07500000
076300                NUM-BORROW-REQUESTS  -  NUM-BORROW-PROCESSED.     07510000
076400     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 07520000
076500                                                                  07530000
076600     MOVE 'RETURN'             TO RPT-TRAN.                       07540000
076700     MOVE NUM-RETURN-REQUESTS  TO RPT-NUM-TRANS.                  07550000
076800     MOVE NUM-RETURN-PROCESSED TO RPT-NUM-TRAN-PROC.              07560000
076900     COMPUTE RPT-NUM-TRAN-ERR =                                   07570000
077000                NUM-RETURN-REQUESTS  -  NUM-RETURN-PROCESSED.     07580000
077100     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 07590000
077200                                                                  07600000
077300     MOVE 'RENEW'              TO RPT-TRAN.                       07610000
077400     MOVE NUM-RENEW-REQUESTS   TO RPT-NUM-TRANS.                  07620000
077500     MOVE NUM-RENEW-PROCESSED  TO RPT-NUM-TRAN-PROC.              07630000
077600     COMPUTE RPT-NUM-TRAN-ERR =                                   07640000
077700                NUM-RENEW-REQUESTS  -  NUM-RENEW-PROCESSED.       07650000
077800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 07660000
077900                                                                  07670000
078000     MOVE NUM-OVERDUE-SET TO RPT-OVERDUE-CNT.                     07680000
078100     WRITE REPORT-RECORD FROM RPT-OVERDUE-LINE AFTER 2.           07690000
078200*                                                                 07700000
078300 910-REWRITE-BOOK-MASTER.                                        07710000
078400     MOVE ZERO TO WS-BOOK-SUB.                                    07720000
078500     PERFORM 911-WRITE-BOOK-ENTRY-RTN THRU 911-EXIT              07730000
078600             VARYING WS-BOOK-SUB FROM 1 BY 1                      07740000
078700             UNTIL WS-BOOK-SUB > WS-BOOK-COUNT.                   07750000
078800 910-EXIT.                                                        07760000
078900     EXIT.                                                        07770000
079000*                                                                 07780000
079100 911-WRITE-BOOK-ENTRY-RTN.                                        07790000
079200     MOVE BT-BOOK-ID (WS-BOOK-SUB)        TO BOOK-ID.             07800000
079300     MOVE BT-BOOK-TITLE (WS-BOOK-SUB)     TO BOOK-TITLE.          07810000
079400     MOVE BT-BOOK-AUTHOR (WS-BOOK-SUB)    TO BOOK-AUTHOR.         07820000
079500     MOVE BT-BOOK-ISBN (WS-BOOK-SUB)      TO BOOK-ISBN.           07830000
079600     MOVE BT-BOOK-PUBLISHER (WS-BOOK-SUB) TO BOOK-PUBLISHER.      07840000
079700     MOVE BT-BOOK-PUB-YEAR (WS-BOOK-SUB)  TO BOOK-PUB-YEAR.       07850000
079800     MOVE BT-BOOK-STATUS (WS-BOOK-SUB)    TO BOOK-STATUS.         07860000
079900     MOVE BT-BOOK-CATEGORY (WS-BOOK-SUB)  TO BOOK-CATEGORY.       07870000
080000     WRITE BOOKMST-OUT-REC FROM BOOK-REC.                         07880000
080100 911-EXIT.                                                        07890000
080200     EXIT.                                                        07900000
080300*                                                                 07910000
080400 920-REWRITE-TXN-MASTER.                                         07920000
080500     MOVE ZERO TO WS-TXN-SUB.                                     07930000
080600     PERFORM 921-WRITE-TXN-ENTRY-RTN THRU 921-EXIT               07940000
080700             VARYING WS-TXN-SUB FROM 1 BY 1                       07950000
080800             UNTIL WS-TXN-SUB > WS-TXN-COUNT.                     07960000
080900 920-EXIT.                                                        07970000
081000     EXIT.                                                        07980000
081100*                                                                 07990000
081200 921-WRITE-TXN-ENTRY-RTN.                                         08000000
081300     MOVE TT-TXN-ID (WS-TXN-SUB)          TO TXN-ID.              08010000
081400     MOVE TT-TXN-BOOK-ID (WS-TXN-SUB)     TO TXN-BOOK-ID.         08020000
081500     MOVE TT-TXN-MEMBER-ID (WS-TXN-SUB)   TO TXN-MEMBER-ID.       08030000
081600     MOVE TT-TXN-BORROW-DATE (WS-TXN-SUB) TO TXN-BORROW-DATE.     08040000
081700     MOVE TT-TXN-DUE-DATE (WS-TXN-SUB)    TO TXN-DUE-DATE.        08050000
081800     MOVE TT-TXN-RETURN-DATE (WS-TXN-SUB) TO TXN-RETURN-DATE.     08060000
081900     MOVE TT-TXN-FINE (WS-TXN-SUB)        TO TXN-FINE.            08070000
082000     MOVE TT-TXN-STATUS (WS-TXN-SUB)      TO TXN-STATUS.          08080000
082100     WRITE TRANMST-OUT-REC FROM TRAN-REC.                         08090000
082200 921-EXIT.                                                        08100000
082300     EXIT.                                                        08110000
