000100******************************************************************
000200*    CIRCREQ   --  CIRCULATION REQUEST (BATCH EVENT) LAYOUT       *
000300*                                                                 *
000400*    ONE CARD IMAGE PER BORROW/RETURN/RENEW EVENT.  READ BY       *
000500*    CIRCPROC IN FILE ORDER, ONE EVENT PER RECORD.                *
000600*                                                                 *
000700*    88-88-05  04/11/86  JDS  ORIGINAL LAYOUT - CIRCULATION SYSTEM*
001100******************************************************************
001200 01  CIRC-REQ.
001300     05  REQ-ACTION                  PIC X(01).
001400         88  REQ-IS-BORROW           VALUE 'B'.
001500         88  REQ-IS-RETURN           VALUE 'R'.
001600         88  REQ-IS-RENEW            VALUE 'N'.
001700     05  REQ-BOOK-ID                 PIC X(08).
001800     05  REQ-MEMBER-ID               PIC X(08).
001900     05  REQ-TXN-ID                  PIC X(08).
002000     05  REQ-EXTRA-DAYS              PIC 9(03).
002100     05  REQ-PROC-DATE               PIC 9(08).
002200     05  FILLER                      PIC X(02).
