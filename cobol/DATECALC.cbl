000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.    DATECALC.
000400 AUTHOR.        J D SAYLES.
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.  04/14/1986.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900******************************************************************
001000*    DATECALC - COMMON DATE-HANDLING SUBROUTINE FOR THE LIBRARY   *
001100*    CIRCULATION SUITE (CIRCPROC, LIBRPT).  CALLED WITH A ONE-    *
001200*    BYTE FUNCTION CODE AND RETURNS ONE OF -                      *
001300*      'V'  VALIDATE A CCYYMMDD DATE AGAINST THE GREGORIAN        *
001400*           CALENDAR                                              *
001500*      'D'  THE SIGNED CALENDAR-DAY DIFFERENCE BETWEEN TWO        *
001600*           CCYYMMDD DATES (DATE-2 MINUS DATE-1)                  *
001700*      'F'  THE DD/MM/CCYY DISPLAY FORM OF DATE-1                 *
001800*      'P'  A PAST/FUTURE FLAG FOR DATE-1 RELATIVE TO DATE-2      *
001900*      'A'  DATE-1 PLUS DC-ADD-DAYS-COUNT CALENDAR DAYS, RETURNED *
002000*           IN DC-RESULT-DATE (USED FOR LOAN DUE-DATE ARITHMETIC) *
002100*                                                                 *
002200*    THE CALENDAR-DAY COUNT IS DONE BY CONVERTING EACH DATE TO    *
002300*    ITS ASTRONOMICAL JULIAN DAY NUMBER (FLIEGEL & VAN FLANDERN,  *
002400*    COMM. ACM VOL 11, 1968) USING ONLY INTEGER DIVIDE/COMPUTE -  *
002500*    NO INTRINSIC FUNCTIONS ARE CALLED ANYWHERE IN THIS MODULE.   *
002600*    FUNCTION 'A' USES THE SAME PAPER'S INVERSE (JDN-TO-GREGORIAN)*
002700*    CONVERSION TO GO BACK FROM A JULIAN DAY NUMBER TO CCYYMMDD.  *
002800*                                                                 *
002900*    CHANGE LOG                                                   *
003000*    ----------                                                   *
003100*    04/14/86  JDS  ORIGINAL SUBROUTINE - LOAN DUE-DATE ARITHMETIC*
003200*    11/02/89  RJT  ADDED FUNCTION 'F' - DD/MM/CCYY DISPLAY FORM  *
003300*    07/30/94  RJT  ADDED FUNCTION 'P' - PAST/FUTURE FLAG         *
003400*    Y2K-014   11/09/98  WLT  CONFIRMED CCYY WINDOW, NO 2-DIGIT   *
003500*                             YEAR ARITHMETIC ANYWHERE IN MODULE  *
003600*    99-04     03/22/02  KMH  REJECT-COUNT ADDED FOR AUDIT TRAIL  *
003700*    01-120    08/14/03  KMH  ADDED FUNCTION 'A' - DUE-DATE ADD,  *
003800*                             CALLED BY CIRCPROC FOR BORROW/RENEW *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*    DATE BREAKOUT WORK AREA - THE INCOMING CCYYMMDD IS MOVED     *
005000*    HERE SO ITS CENTURY/YEAR, MONTH AND DAY PIECES CAN BE        *
005100*    ADDRESSED SEPARATELY BY THE VALIDATE AND JDN PARAGRAPHS.     *
005200******************************************************************
005300 01  DC-DATE-WORK                    PIC 9(08).
005400 01  DC-DATE-WORK-X REDEFINES DC-DATE-WORK.
005500     05  DC-CCYY                     PIC 9(04).
005600     05  DC-CCYY-X REDEFINES DC-CCYY.
005700         10  DC-CENTURY              PIC 9(02).
005800         10  DC-YR-OF-CENT           PIC 9(02).
005900     05  DC-MM                       PIC 9(02).
006000     05  DC-DD                       PIC 9(02).
006100*
006200 01  DC-JDN-WORK-AREA.
006300     05  DC-A                        PIC S9(04) COMP.
006400     05  DC-Y                        PIC S9(09) COMP.
006500     05  DC-M                        PIC S9(04) COMP.
006600     05  DC-T1                       PIC S9(09) COMP.
006700     05  DC-T2                       PIC S9(09) COMP.
006800     05  DC-T3                       PIC S9(09) COMP.
006900     05  DC-T4                       PIC S9(09) COMP.
007000     05  DC-JDN-RESULT               PIC S9(09) COMP.
007100     05  DC-JDN-1                    PIC S9(09) COMP.
007200     05  DC-JDN-2                    PIC S9(09) COMP.
007300     05  FILLER                      PIC X(04).
007400*
007500******************************************************************
007600*    INVERSE (JDN-TO-GREGORIAN) WORK AREA - USED BY FUNCTION 'A'  *
007700*    TO TURN A JULIAN DAY NUMBER BACK INTO A CCYYMMDD DATE.       *
007800******************************************************************
007900 01  DC-INVERSE-WORK-AREA.
008000     05  DC-ADD-JDN                  PIC S9(09) COMP.
008100     05  DC-INV-L                    PIC S9(09) COMP.
008200     05  DC-INV-N                    PIC S9(09) COMP.
008300     05  DC-INV-I                    PIC S9(09) COMP.
008400     05  DC-INV-J                    PIC S9(09) COMP.
008500     05  DC-INV-YEAR                 PIC S9(09) COMP.
008600     05  DC-INV-MONTH                PIC S9(09) COMP.
008700     05  DC-INV-DAY                  PIC S9(09) COMP.
008800     05  FILLER                      PIC X(04).
008900*
009000 01  DC-MONTH-DAYS-TABLE.
009100     05  DC-MONTH-DAYS-ENTRY         PIC 9(02) OCCURS 12 TIMES
009200                                     VALUE ZEROS.
009300 01  DC-MONTH-DAYS-VALUES REDEFINES DC-MONTH-DAYS-TABLE.
009400     05  DC-MD-01                    PIC 9(02) VALUE 31.
009500     05  DC-MD-02                    PIC 9(02) VALUE 28.
009600     05  DC-MD-03                    PIC 9(02) VALUE 31.
009700     05  DC-MD-04                    PIC 9(02) VALUE 30.
009800     05  DC-MD-05                    PIC 9(02) VALUE 31.
009900     05  DC-MD-06                    PIC 9(02) VALUE 30.
010000     05  DC-MD-07                    PIC 9(02) VALUE 31.
010100     05  DC-MD-08                    PIC 9(02) VALUE 31.
010200     05  DC-MD-09                    PIC 9(02) VALUE 30.
010300     05  DC-MD-10                    PIC 9(02) VALUE 31.
010400     05  DC-MD-11                    PIC 9(02) VALUE 30.
010500     05  DC-MD-12                    PIC 9(02) VALUE 31.
010600*
010700 01  DC-SWITCHES.
010800     05  DC-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.
010900         88  DC-IS-LEAP-YEAR         VALUE 'Y'.
011000     05  DC-VALID-WORK-SW            PIC X(01) VALUE 'Y'.
011100         88  DC-WORK-DATE-VALID      VALUE 'Y'.
011200     05  FILLER                      PIC X(02).
011300*
011400 01  DC-COUNTERS.
011500     05  DC-SUB                      PIC S9(04) COMP VALUE 0.
011600     05  DC-REJECT-COUNT             PIC S9(09) COMP VALUE 0.
011700     05  FILLER                      PIC X(02).
011800*
011900 LINKAGE SECTION.
012000 01  DC-PARM-AREA.
012100     05  DC-FUNCTION-CODE            PIC X(01).
012200         88  DC-FN-VALIDATE          VALUE 'V'.
012300         88  DC-FN-DAY-DIFF          VALUE 'D'.
012400         88  DC-FN-FORMAT            VALUE 'F'.
012500         88  DC-FN-PAST-FUTURE       VALUE 'P'.
012600         88  DC-FN-ADD-DAYS          VALUE 'A'.
012700     05  DC-DATE-1                   PIC 9(08).
012800     05  DC-DATE-2                   PIC 9(08).
012900     05  DC-DAY-DIFF-RESULT          PIC S9(09) COMP.
013000     05  DC-ADD-DAYS-COUNT           PIC S9(05) COMP.
013100     05  DC-RESULT-DATE              PIC 9(08).
013200     05  DC-FORMATTED-DATE           PIC X(10).
013300     05  DC-VALID-SW                 PIC X(01).
013400         88  DC-DATE-VALID           VALUE 'Y'.
013500         88  DC-DATE-INVALID         VALUE 'N'.
013600     05  DC-PAST-SW                  PIC X(01).
013700         88  DC-DATE-1-IS-PAST       VALUE 'Y'.
013800     05  DC-FUTURE-SW                PIC X(01).
013900         88  DC-DATE-1-IS-FUTURE     VALUE 'Y'.
014000     05  DC-RETURN-CD                PIC S9(04) COMP.
014100*
014200******************************************************************
014300 PROCEDURE DIVISION USING DC-PARM-AREA.
014400******************************************************************
014500 0000-MAIN-RTN.
014600     MOVE ZERO TO DC-RETURN-CD.
014700     MOVE 'N' TO DC-VALID-SW.
014800     MOVE 'N' TO DC-PAST-SW.
014900     MOVE 'N' TO DC-FUTURE-SW.
015000     MOVE ZERO TO DC-DAY-DIFF-RESULT.
015100*
015200     IF DC-FN-VALIDATE
015300         PERFORM 0100-VALIDATE-RTN THRU 0100-EXIT
015400     ELSE
015500     IF DC-FN-DAY-DIFF
015600         PERFORM 0200-DAY-DIFF-RTN THRU 0200-EXIT
015700     ELSE
015800     IF DC-FN-FORMAT
015900         PERFORM 0300-FORMAT-DATE-RTN THRU 0300-EXIT
016000     ELSE
016100     IF DC-FN-PAST-FUTURE
016200         PERFORM 0400-PAST-FUTURE-RTN THRU 0400-EXIT
016300     ELSE
016400     IF DC-FN-ADD-DAYS
016500         PERFORM 0500-ADD-DAYS-RTN THRU 0500-EXIT
016600     ELSE
016700         MOVE -1 TO DC-RETURN-CD
016800         ADD 1 TO DC-REJECT-COUNT.
016900*
017000     GOBACK.
017100*
017200 0100-VALIDATE-RTN.
017300     MOVE DC-DATE-1 TO DC-DATE-WORK.
017400     MOVE 'Y' TO DC-VALID-WORK-SW.
017500     PERFORM 0120-CHECK-CALENDAR-RTN THRU 0120-EXIT.
017600     IF DC-WORK-DATE-VALID
017700         MOVE 'Y' TO DC-VALID-SW
017800     ELSE
017900         MOVE 'N' TO DC-VALID-SW
018000         ADD 1 TO DC-REJECT-COUNT.
018100 0100-EXIT.
018200     EXIT.
018300*
018400 0120-CHECK-CALENDAR-RTN.
018500     IF DC-CCYY < 1600 OR DC-MM < 1 OR DC-MM > 12
018600         MOVE 'N' TO DC-VALID-WORK-SW
018700         GO TO 0120-EXIT.
018800     PERFORM 0130-LEAP-YEAR-TEST-RTN THRU 0130-EXIT.
018900     MOVE DC-MM TO DC-SUB.
019000     IF DC-SUB = 2 AND DC-IS-LEAP-YEAR
019100         IF DC-DD < 1 OR DC-DD > 29
019200             MOVE 'N' TO DC-VALID-WORK-SW
019300         END-IF
019400     ELSE
019500         IF DC-DD < 1 OR DC-DD > DC-MONTH-DAYS-ENTRY (DC-SUB)
019600             MOVE 'N' TO DC-VALID-WORK-SW
019700         END-IF.
019800 0120-EXIT.
019900     EXIT.
020000*
020100 0130-LEAP-YEAR-TEST-RTN.
020200     MOVE 'N' TO DC-LEAP-YEAR-SW.
020300     COMPUTE DC-T1 = DC-CCYY / 4.
020400     COMPUTE DC-T2 = DC-CCYY / 100.
020500     COMPUTE DC-T3 = DC-CCYY / 400.
020600     IF (DC-CCYY NOT = DC-T1 * 4)
020700         GO TO 0130-EXIT.
020800     IF (DC-CCYY = DC-T2 * 100) AND (DC-CCYY NOT = DC-T3 * 400)
020900         GO TO 0130-EXIT.
021000     MOVE 'Y' TO DC-LEAP-YEAR-SW.
021100 0130-EXIT.
021200     EXIT.
021300*
021400 0200-DAY-DIFF-RTN.
021500     MOVE DC-DATE-1 TO DC-DATE-WORK.
021600     PERFORM 0210-CALC-JDN-RTN THRU 0210-EXIT.
021700     MOVE DC-JDN-RESULT TO DC-JDN-1.
021800     MOVE DC-DATE-2 TO DC-DATE-WORK.
021900     PERFORM 0210-CALC-JDN-RTN THRU 0210-EXIT.
022000     MOVE DC-JDN-RESULT TO DC-JDN-2.
022100     COMPUTE DC-DAY-DIFF-RESULT = DC-JDN-2 - DC-JDN-1.
022200 0200-EXIT.
022300     EXIT.
022400*
022500 0210-CALC-JDN-RTN.
022600     COMPUTE DC-A = (14 - DC-MM) / 12.
022700     COMPUTE DC-Y = DC-CCYY + 4800 - DC-A.
022800     COMPUTE DC-M = DC-MM + (12 * DC-A) - 3.
022900     COMPUTE DC-T1 = ((153 * DC-M) + 2) / 5.
023000     COMPUTE DC-T2 = DC-Y / 4.
023100     COMPUTE DC-T3 = DC-Y / 100.
023200     COMPUTE DC-T4 = DC-Y / 400.
023300     COMPUTE DC-JDN-RESULT = DC-DD + DC-T1 + (365 * DC-Y)
023400                           + DC-T2 - DC-T3 + DC-T4 - 32045.
023500 0210-EXIT.
023600     EXIT.
023700*
023800 0300-FORMAT-DATE-RTN.
023900     MOVE DC-DATE-1 TO DC-DATE-WORK.
024000     MOVE SPACES TO DC-FORMATTED-DATE.
024100     STRING DC-DD    '/'
024200            DC-MM    '/'
024300            DC-CCYY
024400            DELIMITED BY SIZE INTO DC-FORMATTED-DATE.
024500 0300-EXIT.
024600     EXIT.
024700*
024800 0400-PAST-FUTURE-RTN.
024900     MOVE DC-DATE-1 TO DC-DATE-WORK.
025000     PERFORM 0210-CALC-JDN-RTN THRU 0210-EXIT.
025100     MOVE DC-JDN-RESULT TO DC-JDN-1.
025200     MOVE DC-DATE-2 TO DC-DATE-WORK.
025300     PERFORM 0210-CALC-JDN-RTN THRU 0210-EXIT.
025400     MOVE DC-JDN-RESULT TO DC-JDN-2.
025500     IF DC-JDN-1 < DC-JDN-2
025600         MOVE 'Y' TO DC-PAST-SW
025700     ELSE
025800     IF DC-JDN-1 > DC-JDN-2
025900         MOVE 'Y' TO DC-FUTURE-SW.
026000 0400-EXIT.
026100     EXIT.
026200*
026300 0500-ADD-DAYS-RTN.
026400     MOVE DC-DATE-1 TO DC-DATE-WORK.
026500     PERFORM 0210-CALC-JDN-RTN THRU 0210-EXIT.
026600     COMPUTE DC-ADD-JDN = DC-JDN-RESULT + DC-ADD-DAYS-COUNT.
026700     PERFORM 0510-JDN-TO-DATE-RTN THRU 0510-EXIT.
026800     MOVE ZERO TO DC-RESULT-DATE.
026900     COMPUTE DC-RESULT-DATE =
027000              (DC-INV-YEAR * 10000) + (DC-INV-MONTH * 100)
027100                                    + DC-INV-DAY.
027200 0500-EXIT.
027300     EXIT.
027400*
027500******************************************************************
027600*    0510-JDN-TO-DATE-RTN - INVERSE OF THE FLIEGEL & VAN FLANDERN *
027700*    JULIAN DAY NUMBER FORMULA.  DC-ADD-JDN IN, DC-INV-YEAR /     *
027800*    DC-INV-MONTH / DC-INV-DAY OUT.  ALL OPERANDS STAY POSITIVE   *
027900*    FOR ANY REALISTIC CALENDAR DATE SO INTEGER TRUNCATION HERE   *
028000*    IS EQUIVALENT TO THE FLOOR DIVISION THE FORMULA CALLS FOR.   *
028100******************************************************************
028200 0510-JDN-TO-DATE-RTN.
028300     COMPUTE DC-INV-L = DC-ADD-JDN + 68569.
028400     COMPUTE DC-INV-N = (4 * DC-INV-L) / 146097.
028500     COMPUTE DC-INV-L = DC-INV-L
028600                      - (((146097 * DC-INV-N) + 3) / 4).
028700     COMPUTE DC-INV-I = (4000 * (DC-INV-L + 1)) / 1461001.
028800     COMPUTE DC-INV-L = DC-INV-L - ((1461 * DC-INV-I) / 4) + 31.
028900     COMPUTE DC-INV-J = (80 * DC-INV-L) / 2447.
029000     COMPUTE DC-INV-DAY = DC-INV-L - ((2447 * DC-INV-J) / 80).
029100     COMPUTE DC-INV-L = DC-INV-J / 11.
029200     COMPUTE DC-INV-MONTH = DC-INV-J + 2 - (12 * DC-INV-L).
029300     COMPUTE DC-INV-YEAR = (100 * (DC-INV-N - 49))
029400                         + DC-INV-I + DC-INV-L.
029500 0510-EXIT.
029600     EXIT.
