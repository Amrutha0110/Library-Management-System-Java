000100******************************************************************
000200*    BOOKREC   --  BOOK CATALOG MASTER RECORD LAYOUT              *
000300*                                                                 *
000400*    ONE ENTRY PER TITLE HELD BY THE LIBRARY.  MASTER IS OWNED    *
000500*    BY BOOKMNT AND OPENED INPUT ONLY BY CIRCPROC / LIBRPT.       *
000600*                                                                 *
000700*    88-88-01  01/14/86  JDS  ORIGINAL LAYOUT - CATALOG CONVERSION*
000800*    88-88-02  06/02/91  RJT  ADDED BOOK-CATEGORY FOR SHELVING RPT*
000900*    Y2K-014   11/09/98  WLT  REVIEWED - NO 2-DIGIT YEAR FIELDS   *
001000*    99-04     03/22/02  KMH  RESERVED TRAILING BYTES FOR GROWTH  *
001100******************************************************************
001200 01  BOOK-REC.
001300     05  BOOK-ID                     PIC X(08).
001400     05  BOOK-TITLE                  PIC X(40).
001500     05  BOOK-AUTHOR                 PIC X(30).
001600     05  BOOK-ISBN                   PIC X(13).
001700     05  BOOK-PUBLISHER              PIC X(25).
001800     05  BOOK-PUB-YEAR               PIC 9(04).
001900     05  BOOK-STATUS                 PIC X(01).
002000         88  BOOK-AVAILABLE          VALUE 'A'.
002100         88  BOOK-BORROWED           VALUE 'B'.
002200         88  BOOK-RESERVED           VALUE 'R'.
002300         88  BOOK-LOST               VALUE 'L'.
002400     05  BOOK-CATEGORY               PIC X(02).
002500         88  BOOK-CAT-VALID          VALUE 'FI' 'NF' 'RE' 'TX'
002600                                           'CH' 'SC' 'HI' 'BI'
002700                                           'SH' 'OT'.
002800     05  FILLER                      PIC X(02).
