000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.    BOOKMNT.                                          00030000
000400 AUTHOR.        DOUG STOUT.                                       00040000
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00050000
000600 DATE-WRITTEN.  01/14/1986.                                       00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.      NON-CONFIDENTIAL.                                 00080000
000900******************************************************************00090000
001000*    BOOKMNT - BOOK CATALOG MAINTENANCE                          *00100000
001100*                                                                *00110000
001200*    LOADS THE BOOK CATALOG MASTER INTO A WORKING-STORAGE TABLE, *00120000
001300*    APPLIES ADD / UPDATE / REMOVE / STATUS-CHANGE REQUESTS FROM *00130000
001400*    THE BOOKIN TRANSACTION FILE AGAINST THE TABLE IN FILE       *00140000
001500*    ORDER, THEN REWRITES THE ENTIRE TABLE BACK TO THE MASTER.   *00150000
001600*    REJECTED REQUESTS ARE LOGGED TO ERRLOG, NOT APPLIED.        *00160000
001700*                                                                *00170000
001800*    A GOOD CASE FOR THE OVERNIGHT CATALOG UPDATE RUN.           *00180000
001900*                                                                *00190000
002000*    CHANGE LOG                                                  *00200000
002100*    ----------                                                  *00210000
002200*    01/14/86  JDS  ORIGINAL PROGRAM - CATALOG CONVERSION        *00220000
002300*    06/02/91  RJT  ADDED BOOK-CATEGORY EDITS FOR SHELVING RPT   *00230000
002400*    09/18/93  RJT  STATUS-CHANGE REQUEST TYPE 'S' ADDED         *00240000
002500*    Y2K-014   11/09/98  WLT  CONFIRMED NO 2-DIGIT YEAR FIELDS   *00250000
002600*    99-04     03/22/02  KMH  TABLE SIZE RAISED TO 2000 ENTRIES  *00260000
002700*    01-118    08/14/03  KMH  DUPLICATE-ADD WARNING ADDED TO LOG *00270000
002710*    04-075    11/29/04  KMH  BADACTN REJECTS NOW ECHO THE RAW    *00271000
002720*                             CARD IMAGE TO ERRLOG (SEE           *00271100
002730*                             BOOK-MAINT-REQ-RAW) SO OPS CAN SEE  *00271200
002740*                             WHAT WAS PUNCHED WHEN THE ACTION    *00271300
002750*                             CODE DOESN'T PARSE.  BOOK-ENTRY-ALT *00271400
002760*                             COMMENT CORRECTED - IT IS NOT       *00271500
002770*                             ACTUALLY REFERENCED BY              *00271600
002780*                             910-WRITE-ENTRY-RTN, JUST KEPT FOR  *00271700
002790*                             EYEBALLING THE TABLE IN AN ABEND    *00271800
002791*                             DUMP                                *00271900
002800******************************************************************00280000
002900 ENVIRONMENT DIVISION.                                            00290000
003000 CONFIGURATION SECTION.                                           00300000
003100 SOURCE-COMPUTER. IBM-390.                                        00310000
003200 OBJECT-COMPUTER. IBM-390.                                        00320000
003300 SPECIAL-NAMES.                                                   00330000
003400     C01 IS TOP-OF-FORM.                                          00340000
003500 INPUT-OUTPUT SECTION.                                            00350000
003600 FILE-CONTROL.                                                    00360000
003700                                                                  00370000
003800     SELECT BOOKMST-IN  ASSIGN TO BOOKMSTI                        00380000
003900         ACCESS IS SEQUENTIAL                                     00390000
004000         FILE STATUS  IS  WS-BOOKMSTI-STATUS.                     00400000
004100                                                                  00410000
004200     SELECT BOOKMST-OUT ASSIGN TO BOOKMSTO                        00420000
004300         ACCESS IS SEQUENTIAL                                     00430000
004400         FILE STATUS  IS  WS-BOOKMSTO-STATUS.                     00440000
004500                                                                  00450000
004600     SELECT BOOKIN      ASSIGN TO BOOKIN                          00460000
004700         FILE STATUS  IS  WS-BOOKIN-STATUS.                       00470000
004800                                                                  00480000
004900     SELECT REPORT-FILE ASSIGN TO LIBRPTO                         00490000
005000         FILE STATUS  IS  WS-REPORT-STATUS.                       00500000
005100                                                                  00510000
005200     SELECT ERRLOG      ASSIGN TO ERRLOG                          00520000
005300         FILE STATUS  IS  WS-ERRLOG-STATUS.                       00530000
005400                                                                  00540000
005500******************************************************************00550000
005600 DATA DIVISION.                                                   00560000
005700 FILE SECTION.                                                    00570000
005800                                                                  00580000
005900 FD  BOOKMST-IN                                                   00590000
006000     RECORDING MODE IS F                                          00600000
006100     BLOCK CONTAINS 0 RECORDS.                                    00610000
006200 COPY BOOKREC.                                                    00620000
006300                                                                  00630000
006400 FD  BOOKMST-OUT                                                  00640000
006500     RECORDING MODE IS F                                          00650000
006600     BLOCK CONTAINS 0 RECORDS.                                    00660000
006700 01  BOOKMST-OUT-REC                PIC X(125).                   00670000
006800                                                                  00680000
006900 FD  BOOKIN                                                       00690000
007000     RECORDING MODE IS F.                                         00700000
007100 COPY BOOKREQ.                                                    00710000
007150 01  BOOK-MAINT-REQ-ALT REDEFINES BOOK-MAINT-REQ.                 00711000
007160*    RAW-BYTES VIEW OF THE INCOMING CARD - USED ONLY WHEN A       00712000
007170*    REQUEST HAS TO BE ECHOED BACK TO ERRLOG UNPARSED (SEE        00713000
007171*    950-WRITE-ERROR-RTN, BADACTN CASE).                          00713100
007180     05  BOOK-MAINT-REQ-RAW          PIC X(126).                  00714000
007200                                                                  00720000
007300 FD  REPORT-FILE                                                  00730000
007400     RECORDING MODE IS F.                                         00740000
007500 01  REPORT-RECORD                  PIC X(132).                   00750000
007600                                                                  00760000
007700 FD  ERRLOG                                                       00770000
007800     RECORDING MODE IS F.                                         00780000
007900 01  ERRLOG-RECORD                  PIC X(132).                   00790000
008000                                                                  00800000
008100******************************************************************00810000
008200 WORKING-STORAGE SECTION.                                         00820000
008300******************************************************************00830000
008400*                                                                 00840000
008500 01  SYSTEM-DATE-AND-TIME.                                        00850000
008600     05  CURRENT-DATE.                                            00860000
008700         10  CURRENT-YEAR            PIC 9(2).                    00870000
008800         10  CURRENT-MONTH           PIC 9(2).                    00880000
008900         10  CURRENT-DAY             PIC 9(2).                    00890000
008910     05  CURRENT-DATE-X REDEFINES CURRENT-DATE.                   00891000
008920*    NUMERIC VIEW OF TODAY'S DATE - USED BY THE EDIT IN           00892000
008930*    800-INIT-REPORT WHEN THE HEADER LINE IS BUILT.               00893000
008940         10  CURRENT-DATE-NUM        PIC 9(6).                    00894000
009000     05  CURRENT-TIME.                                            00900000
009100         10  CURRENT-HOUR            PIC 9(2).                    00910000
009200         10  CURRENT-MINUTE          PIC 9(2).                    00920000
009300         10  CURRENT-SECOND          PIC 9(2).                    00930000
009400         10  CURRENT-HNDSEC          PIC 9(2).                    00940000
009500*                                                                 00950000
009600 01  WS-FIELDS.                                                   00960000
009700     05  WS-BOOKMSTI-STATUS      PIC X(2)  VALUE SPACES.          00970000
009800     05  WS-BOOKMSTO-STATUS      PIC X(2)  VALUE SPACES.          00980000
009900     05  WS-BOOKIN-STATUS        PIC X(2)  VALUE SPACES.          00990000
010000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          01000000
010100     05  WS-ERRLOG-STATUS        PIC X(2)  VALUE SPACES.          01010000
010200     05  WS-BOOKIN-EOF           PIC X     VALUE SPACES.          01020000
010300         88  BOOKIN-AT-EOF               VALUE 'Y'.               01030000
010400     05  WS-FOUND-SW             PIC X     VALUE 'N'.             01040000
010500         88  WS-BOOK-FOUND               VALUE 'Y'.               01050000
010600     05  WS-SEARCH-KEY           PIC X(8)  VALUE SPACES.          01060000
010700*                                                                 01070000
010800 01  WORK-VARIABLES.                                              01080000
010900     05  WS-SUB                PIC S9(4)   COMP    VALUE +0.      01090000
011000     05  WS-BOOK-COUNT         PIC S9(4)   COMP    VALUE +0.      01100000
011100*                                                                 01110000
011200 01  REPORT-TOTALS.                                               01120000
011300     05  NUM-REQ-RECS          PIC S9(9)   COMP-3  VALUE +0.      01130000
011400     05  NUM-REQ-ERRORS        PIC S9(9)   COMP-3  VALUE +0.      01140000
011500     05  NUM-ADD-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.      01150000
011600     05  NUM-ADD-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.      01160000
011700     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      01170000
011800     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      01180000
011900     05  NUM-REMOVE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      01190000
012000     05  NUM-REMOVE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      01200000
012100     05  NUM-STATCHG-REQUESTS  PIC S9(9)   COMP-3  VALUE +0.      01210000
012200     05  NUM-STATCHG-PROCESSED PIC S9(9)   COMP-3  VALUE +0.      01220000
012300*                                                                 01230000
012400******************************************************************01240000
012500*    IN-MEMORY BOOK CATALOG TABLE - THE WHOLE MASTER IS HELD     *01250000
012600*    HERE FOR THE LIFE OF THE RUN AND WRITTEN BACK OUT AT        *01260000
012700*    900-REWRITE-BOOK-MASTER.  TABLE SIZE RAISED TO 2000 PER     *01270000
012800*    99-04 (WAS 500).                                            *01280000
012900******************************************************************01290000
013000 01  BOOK-TABLE.                                                  01300000
013100     05  BOOK-TABLE-ENTRY OCCURS 2000 TIMES.                      01310000
013200         10  BT-BOOK-ID              PIC X(08).                   01320000
013300         10  BT-BOOK-TITLE           PIC X(40).                   01330000
013400         10  BT-BOOK-AUTHOR          PIC X(30).                   01340000
013500         10  BT-BOOK-ISBN            PIC X(13).                   01350000
013600         10  BT-BOOK-PUBLISHER       PIC X(25).                   01360000
013700         10  BT-BOOK-PUB-YEAR        PIC 9(04).                   01370000
013800         10  BT-BOOK-STATUS          PIC X(01).                   01380000
013900         10  BT-BOOK-CATEGORY        PIC X(02).                   01390000
014000         10  FILLER                  PIC X(02).                   01400000
014010 01  BOOK-TABLE-ALT REDEFINES BOOK-TABLE.                         01401000
014020*    04-075 11/29/04 KMH - RAW-BYTES VIEW OF THE TABLE, ENTRY     01402000
014030*    FOR ENTRY.  NOT WRITTEN ANYWHERE - KEPT SO THE TABLE CAN BE  01403000
014031*    EYEBALLED ENTRY-FOR-ENTRY OFF AN ABEND DUMP.                 01403100
014040     05  BOOK-ENTRY-ALT OCCURS 2000 TIMES  PIC X(125).            01404000
014100*                                                                 01410000
014200*        *******************                                     01420000
014300*            report lines                                        01430000
014400*        *******************                                     01440000
014500 01  ERR-MSG-BAD-REQ.                                             01450000
014600     05  FILLER PIC X(31)                                         01460000
014700              VALUE 'BOOKMNT REQUEST REJECTED. '.                 01470000
014800     05  ERR-MSG-ACTION         PIC X(10) VALUE SPACES.           01480000
014900     05  ERR-MSG-KEY            PIC X(10) VALUE SPACES.           01490000
015000     05  ERR-MSG-REASON         PIC X(60) VALUE SPACES.           01500000
015100     05  FILLER                 PIC X(21) VALUE SPACES.           01510000
015200 01 RPT-HEADER1.                                                  01520000
015300     05  FILLER                     PIC X(40)                     01530000
015400               VALUE 'BOOK CATALOG MAINTENANCE REPORT    DATE: '. 01540000
015500     05  RPT-MM                     PIC 99.                       01550000
015600     05  FILLER                     PIC X     VALUE '/'.          01560000
015700     05  RPT-DD                     PIC 99.                       01570000
015800     05  FILLER                     PIC X     VALUE '/'.          01580000
015900     05  RPT-YY                     PIC 99.                       01590000
016000     05  FILLER                     PIC X(20)                     01600000
016100                    VALUE ' (mm/dd/yy)   TIME: '.                 01610000
016200     05  RPT-HH                     PIC 99.                       01620000
016300     05  FILLER                     PIC X     VALUE ':'.          01630000
016400     05  RPT-MIN                    PIC 99.                       01640000
016500     05  FILLER                     PIC X     VALUE ':'.          01650000
016600     05  RPT-SS                     PIC 99.                       01660000
016700     05  FILLER                     PIC X(55) VALUE SPACES.       01670000
016800 01  RPT-STATS-HDR1.                                              01680000
016900     05  FILLER PIC X(26) VALUE 'Request Totals:           '.     01690000
017000     05  FILLER PIC X(107) VALUE SPACES.                          01700000
017100 01  RPT-STATS-HDR2.                                              01710000
017200     05  FILLER PIC X(26) VALUE 'Request       Number of  '.      01720000
017300     05  FILLER PIC X(28) VALUE '        Number        Number'.   01730000
017400     05  FILLER PIC X(79) VALUE SPACES.                           01740000
017500 01  RPT-STATS-HDR3.                                              01750000
017600     05  FILLER PIC X(26) VALUE 'Type          Requests    '.     01760000
017700     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   01770000
017800     05  FILLER PIC X(79) VALUE SPACES.                           01780000
017900 01  RPT-STATS-HDR4.                                              01790000
018000     05  FILLER PIC X(26) VALUE '-----------   ------------'.     01800000
018100     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   01810000
018200     05  FILLER PIC X(79) VALUE SPACES.                           01820000
018300 01  RPT-STATS-DETAIL.                                            01830000
018400     05  RPT-TRAN            PIC X(10).                           01840000
018500     05  FILLER              PIC X(4)     VALUE SPACES.           01850000
018600     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                     01860000
018700     05  FILLER              PIC X(3)     VALUE SPACES.           01870000
018800     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                     01880000
018900     05  FILLER              PIC X(3)     VALUE SPACES.           01890000
019000     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                     01900000
019100     05  FILLER              PIC X(80)   VALUE SPACES.            01910000
019200     05  FILLER              PIC X(4)    VALUE SPACES.            01920000
019300*                                                                 01930000
019400******************************************************************01940000
019500 PROCEDURE DIVISION.                                              01950000
019600******************************************************************01960000
019700                                                                  01970000
019800 000-MAIN.                                                        01980000
019900     ACCEPT CURRENT-DATE FROM DATE.                               01990000
020000     ACCEPT CURRENT-TIME FROM TIME.                               02000000
020100     DISPLAY 'BOOKMNT STARTED DATE = ' CURRENT-MONTH '/'          02010000
020200            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          02020000
020300                                                                  02030000
020400     PERFORM 700-OPEN-FILES.                                      02040000
020500     PERFORM 800-INIT-REPORT.                                     02050000
020600     PERFORM 200-LOAD-BOOK-TABLE THRU 200-EXIT.                   02060000
020700                                                                  02070000
020800     PERFORM 730-READ-BOOKIN.                                     02080000
020900     PERFORM 100-PROCESS-REQUESTS                                02090000
021000             UNTIL BOOKIN-AT-EOF.                                 02100000
021100                                                                  02110000
021200     PERFORM 900-REWRITE-BOOK-MASTER THRU 900-EXIT.               02120000
021300     PERFORM 850-REPORT-REQ-STATS.                                02130000
021400     PERFORM 790-CLOSE-FILES.                                     02140000
021500                                                                  02150000
021600     GOBACK.                                                      02160000
021700*                                                                 02170000
021800 100-PROCESS-REQUESTS.                                            02180000
021900     ADD 1 TO NUM-REQ-RECS.                                       02190000
022000     MOVE BREQ-BOOK-ID TO WS-SEARCH-KEY.                          02200000
022100                                                                  02210000
022200     IF BREQ-IS-ADD                                               02220000
022300         ADD 1 TO NUM-ADD-REQUESTS                                02230000
022400         PERFORM 110-ADD-BOOK-RTN THRU 110-EXIT                   02240000
022500     ELSE                                                         02250000
022600     IF BREQ-IS-UPDATE                                            02260000
022700         ADD 1 TO NUM-UPDATE-REQUESTS                             02270000
022800         PERFORM 120-UPDATE-BOOK-RTN THRU 120-EXIT                02280000
022900     ELSE                                                         02290000
023000     IF BREQ-IS-REMOVE                                            02300000
023100         ADD 1 TO NUM-REMOVE-REQUESTS                             02310000
023200         PERFORM 130-REMOVE-BOOK-RTN THRU 130-EXIT                02320000
023300     ELSE                                                         02330000
023400     IF BREQ-IS-STATUS-CHG                                        02340000
023500         ADD 1 TO NUM-STATCHG-REQUESTS                            02350000
023600         PERFORM 140-STATUS-CHANGE-RTN THRU 140-EXIT              02360000
023700     ELSE                                                         02370000
023800         ADD 1 TO NUM-REQ-ERRORS                                  02380000
023900         MOVE 'BADACTN'  TO ERR-MSG-ACTION                        02390000
024000         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02400000
024100         MOVE 'UNRECOGNIZED REQUEST ACTION CODE' TO ERR-MSG-REASON02410000
024150*    04-075 11/29/04 KMH - CAN'T TRUST THE PARSED FIELDS WHEN THE  02415000
024160*    ACTION CODE ITSELF DOESN'T PARSE, SO ECHO THE WHOLE CARD     02415100
024170*    IMAGE TO ERRLOG BEHIND THE FORMATTED MESSAGE.                 02415200
024180         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02415300
024190         WRITE ERRLOG-RECORD FROM BOOK-MAINT-REQ-RAW.             02415400
024300                                                                  02430000
024400     PERFORM 730-READ-BOOKIN.                                     02440000
024500*                                                                 02450000
024600 110-ADD-BOOK-RTN.                                                02460000
024700     PERFORM 210-FIND-BOOK-RTN THRU 210-EXIT.                     02470000
024800     IF WS-BOOK-FOUND                                             02480000
024900         MOVE 'ADD'      TO ERR-MSG-ACTION                        02490000
025000         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02500000
025100         MOVE 'DUPLICATE BOOK-ID - EXISTING ENTRY REPLACED'       02510000
025200                         TO ERR-MSG-REASON                        02520000
025300         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02530000
025400     ELSE                                                         02540000
025500         ADD 1 TO WS-BOOK-COUNT                                   02550000
025600         MOVE WS-BOOK-COUNT TO WS-SUB.                            02560000
025700     MOVE BREQ-BOOK-ID        TO BT-BOOK-ID (WS-SUB).             02570000
025800     MOVE BREQ-TITLE          TO BT-BOOK-TITLE (WS-SUB).          02580000
025900     MOVE BREQ-AUTHOR         TO BT-BOOK-AUTHOR (WS-SUB).         02590000
026000     MOVE BREQ-ISBN           TO BT-BOOK-ISBN (WS-SUB).           02600000
026100     MOVE BREQ-PUBLISHER      TO BT-BOOK-PUBLISHER (WS-SUB).      02610000
026200     MOVE BREQ-PUB-YEAR       TO BT-BOOK-PUB-YEAR (WS-SUB).       02620000
026300     MOVE BREQ-STATUS         TO BT-BOOK-STATUS (WS-SUB).         02630000
026400     MOVE BREQ-CATEGORY       TO BT-BOOK-CATEGORY (WS-SUB).       02640000
026500     ADD 1 TO NUM-ADD-PROCESSED.                                  02650000
026600 110-EXIT.                                                        02660000
026700     EXIT.                                                        02670000
026800*                                                                 02680000
026900 120-UPDATE-BOOK-RTN.                                             02690000
027000     PERFORM 210-FIND-BOOK-RTN THRU 210-EXIT.                     02700000
027100     IF NOT WS-BOOK-FOUND                                         02710000
027200         MOVE 'UPDATE'   TO ERR-MSG-ACTION                        02720000
027300         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02730000
027400         MOVE 'BOOK-ID NOT FOUND ON CATALOG' TO ERR-MSG-REASON    02740000
027500         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02750000
027600     ELSE                                                         02760000
027700         MOVE BREQ-TITLE     TO BT-BOOK-TITLE (WS-SUB)            02770000
027800         MOVE BREQ-AUTHOR    TO BT-BOOK-AUTHOR (WS-SUB)           02780000
027900         MOVE BREQ-ISBN      TO BT-BOOK-ISBN (WS-SUB)             02790000
028000         MOVE BREQ-PUBLISHER TO BT-BOOK-PUBLISHER (WS-SUB)        02800000
028100         MOVE BREQ-PUB-YEAR  TO BT-BOOK-PUB-YEAR (WS-SUB)         02810000
028200         MOVE BREQ-CATEGORY  TO BT-BOOK-CATEGORY (WS-SUB)         02820000
028300         ADD 1 TO NUM-UPDATE-PROCESSED.                           02830000
028400 120-EXIT.                                                        02840000
028500     EXIT.                                                        02850000
028600*                                                                 02860000
028700 130-REMOVE-BOOK-RTN.                                             02870000
028800     PERFORM 210-FIND-BOOK-RTN THRU 210-EXIT.                     02880000
028900     IF NOT WS-BOOK-FOUND                                         02890000
029000         MOVE 'REMOVE'   TO ERR-MSG-ACTION                        02900000
029100         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02910000
029200         MOVE 'BOOK-ID NOT FOUND ON CATALOG' TO ERR-MSG-REASON    02920000
029300         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02930000
029400     ELSE                                                         02940000
029500         PERFORM 230-DELETE-TABLE-ENTRY-RTN THRU 230-EXIT         02950000
029600         ADD 1 TO NUM-REMOVE-PROCESSED.                           02960000
029700 130-EXIT.                                                        02970000
029800     EXIT.                                                        02980000
029900*                                                                 02990000
030000 140-STATUS-CHANGE-RTN.                                           03000000
030100     PERFORM 210-FIND-BOOK-RTN THRU 210-EXIT.                     03010000
030200     IF NOT WS-BOOK-FOUND                                         03020000
030300         MOVE 'STATCHG'  TO ERR-MSG-ACTION                        03030000
030400         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        03040000
030500         MOVE 'BOOK-ID NOT FOUND ON CATALOG' TO ERR-MSG-REASON    03050000
030600         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                03060000
030700     ELSE                                                         03070000
030800         MOVE BREQ-STATUS TO BT-BOOK-STATUS (WS-SUB)              03080000
030900         ADD 1 TO NUM-STATCHG-PROCESSED.                          03090000
031000 140-EXIT.                                                        03100000
031100     EXIT.                                                        03110000
031200*                                                                 03120000
031300 200-LOAD-BOOK-TABLE.                                             03130000
031400     MOVE ZERO TO WS-BOOK-COUNT.                                  03140000
031500     PERFORM 220-READ-BOOKMST-RTN THRU 220-EXIT.                  03150000
031600     PERFORM 225-STORE-BOOK-ENTRY-RTN THRU 225-EXIT               03160000
031700             UNTIL WS-BOOKMSTI-STATUS = '10'.                     03170000
031800 200-EXIT.                                                        03180000
031900     EXIT.                                                        03190000
032000*                                                                 03200000
032100 210-FIND-BOOK-RTN.                                               03210000
032200     MOVE 'N' TO WS-FOUND-SW.                                     03220000
032300     MOVE ZERO TO WS-SUB.                                         03230000
032400     PERFORM 215-SCAN-TABLE-RTN THRU 215-EXIT                     03240000
032500             VARYING WS-SUB FROM 1 BY 1                           03250000
032600             UNTIL WS-SUB > WS-BOOK-COUNT OR WS-BOOK-FOUND.       03260000
032700 210-EXIT.                                                        03270000
032800     EXIT.                                                        03280000
032900*                                                                 03290000
033000 215-SCAN-TABLE-RTN.                                              03300000
033100     IF BT-BOOK-ID (WS-SUB) = WS-SEARCH-KEY                       03310000
033200         MOVE 'Y' TO WS-FOUND-SW.                                 03320000
033300 215-EXIT.                                                        03330000
033400     EXIT.                                                        03340000
033500*                                                                 03350000
033600 220-READ-BOOKMST-RTN.                                            03360000
033700     READ BOOKMST-IN                                              03370000
033800         AT END MOVE '10' TO WS-BOOKMSTI-STATUS.                  03380000
033900 220-EXIT.                                                        03390000
034000     EXIT.                                                        03400000
034100*                                                                 03410000
034200 225-STORE-BOOK-ENTRY-RTN.                                        03420000
034300     ADD 1 TO WS-BOOK-COUNT.                                      03430000
034400     MOVE WS-BOOK-COUNT TO WS-SUB.                                03440000
034500     MOVE BOOK-ID           TO BT-BOOK-ID (WS-SUB).               03450000
034600     MOVE BOOK-TITLE        TO BT-BOOK-TITLE (WS-SUB).            03460000
034700     MOVE BOOK-AUTHOR       TO BT-BOOK-AUTHOR (WS-SUB).           03470000
034800     MOVE BOOK-ISBN         TO BT-BOOK-ISBN (WS-SUB).             03480000
034900     MOVE BOOK-PUBLISHER    TO BT-BOOK-PUBLISHER (WS-SUB).        03490000
035000     MOVE BOOK-PUB-YEAR     TO BT-BOOK-PUB-YEAR (WS-SUB).         03500000
035100     MOVE BOOK-STATUS       TO BT-BOOK-STATUS (WS-SUB).           03510000
035200     MOVE BOOK-CATEGORY     TO BT-BOOK-CATEGORY (WS-SUB).         03520000
035300     PERFORM 220-READ-BOOKMST-RTN THRU 220-EXIT.                  03530000
035400 225-EXIT.                                                        03540000
035500     EXIT.                                                        03550000
035600*                                                                 03560000
035700 230-DELETE-TABLE-ENTRY-RTN.                                      03570000
035800     PERFORM 235-SHIFT-ENTRIES-RTN THRU 235-EXIT                  03580000
035900             VARYING WS-SUB FROM WS-SUB BY 1                      03590000
036000             UNTIL WS-SUB >= WS-BOOK-COUNT.                       03600000
036100     SUBTRACT 1 FROM WS-BOOK-COUNT.                               03610000
036200 230-EXIT.                                                        03620000
036300     EXIT.                                                        03630000
036400*                                                                 03640000
036500 235-SHIFT-ENTRIES-RTN.                                           03650000
036600     MOVE BOOK-TABLE-ENTRY (WS-SUB + 1) TO                        03660000
036700          BOOK-TABLE-ENTRY (WS-SUB).                              03670000
036800 235-EXIT.                                                        03680000
036900     EXIT.                                                        03690000
037000*                                                                 03700000
037100 700-OPEN-FILES.                                                  03710000
037200     OPEN INPUT   BOOKMST-IN                                      03720000
037300                  BOOKIN                                          03730000
037400          OUTPUT  BOOKMST-OUT                                     03740000
037500                  REPORT-FILE                                     03750000
037600                  ERRLOG.                                         03760000
037700     IF WS-BOOKMSTI-STATUS NOT = '00'                             03770000
037800       DISPLAY 'ERROR OPENING BOOK MASTER INPUT. RC:'             03780000
037900               WS-BOOKMSTI-STATUS                                 03790000
038000       MOVE 16 TO RETURN-CODE                                     03800000
038100       MOVE 'Y' TO WS-BOOKIN-EOF                                  03810000
038200     END-IF.                                                      03820000
038300     IF WS-BOOKIN-STATUS NOT = '00'                               03830000
038400       DISPLAY 'ERROR OPENING BOOKIN TRANSACTIONS. RC:'           03840000
038500               WS-BOOKIN-STATUS                                   03850000
038600       MOVE 16 TO RETURN-CODE                                     03860000
038700       MOVE 'Y' TO WS-BOOKIN-EOF                                  03870000
038800     END-IF.                                                      03880000
038900 790-CLOSE-FILES.                                                 03890000
039000     CLOSE BOOKMST-IN BOOKMST-OUT BOOKIN REPORT-FILE ERRLOG.      03900000
039100*                                                                 03910000
039200 730-READ-BOOKIN.                                                 03920000
039300     READ BOOKIN                                                  03930000
039400         AT END MOVE 'Y' TO WS-BOOKIN-EOF.                        03940000
039500*                                                                 03950000
039600 800-INIT-REPORT.                                                 03960000
039700     MOVE CURRENT-YEAR   TO RPT-YY.                               03970000
039800     MOVE CURRENT-MONTH  TO RPT-MM.                               03980000
039900     MOVE CURRENT-DAY    TO RPT-DD.                               03990000
040000     MOVE CURRENT-HOUR   TO RPT-HH.                               04000000
040100     MOVE CURRENT-MINUTE TO RPT-MIN.                              04010000
040200     MOVE CURRENT-SECOND TO RPT-SS.                               04020000
040300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             04030000
040400*                                                                 04040000
040500 850-REPORT-REQ-STATS.                                            04050000
040600     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             04060000
040700     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             04070000
040800     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             04080000
040900     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             04090000
041000                                                                  04100000
041100     MOVE 'ADD'                TO RPT-TRAN.                       04110000
041200     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                  04120000
041300     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.              04130000
041400     COMPUTE RPT-NUM-TRAN-ERR =                                   04140000
041500                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.           04150000
041600     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 04160000
041700                                                                  04170000
041800     MOVE 'UPDATE'             TO RPT-TRAN.                       04180000
041900     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                  04190000
042000     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.              04200000
042100     COMPUTE RPT-NUM-TRAN-ERR =                                   04210000
042200                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.     04220000
042300     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 04230000
042400                                                                  04240000
042500     MOVE 'REMOVE'             TO RPT-TRAN.                       04250000
042600     MOVE NUM-REMOVE-REQUESTS  TO RPT-NUM-TRANS.                  04260000
042700     MOVE NUM-REMOVE-PROCESSED TO RPT-NUM-TRAN-PROC.              04270000
042800     COMPUTE RPT-NUM-TRAN-ERR =                                   04280000
042900                NUM-REMOVE-REQUESTS  -  NUM-REMOVE-PROCESSED.     04290000
043000     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 04300000
043100                                                                  04310000
043200     MOVE 'STATCHG'            TO RPT-TRAN.                       04320000
043300     MOVE NUM-STATCHG-REQUESTS  TO RPT-NUM-TRANS.                 04330000
043400     MOVE NUM-STATCHG-PROCESSED TO RPT-NUM-TRAN-PROC.             04340000
043500     COMPUTE RPT-NUM-TRAN-ERR =                                   04350000
043600                NUM-STATCHG-REQUESTS  -  NUM-STATCHG-PROCESSED.   04360000
043700     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 04370000
043800*                                                                 04380000
043900 900-REWRITE-BOOK-MASTER.                                        04390000
044000     MOVE ZERO TO WS-SUB.                                         04400000
044100     PERFORM 910-WRITE-ENTRY-RTN THRU 910-EXIT                   04410000
044200             VARYING WS-SUB FROM 1 BY 1                           04420000
044300             UNTIL WS-SUB > WS-BOOK-COUNT.                        04430000
044400 900-EXIT.                                                        04440000
044500     EXIT.                                                        04450000
044600*                                                                 04460000
044700 910-WRITE-ENTRY-RTN.                                             04470000
044800     MOVE BT-BOOK-ID (WS-SUB)        TO BOOK-ID.                  04480000
044900     MOVE BT-BOOK-TITLE (WS-SUB)     TO BOOK-TITLE.               04490000
045000     MOVE BT-BOOK-AUTHOR (WS-SUB)    TO BOOK-AUTHOR.              04500000
045100     MOVE BT-BOOK-ISBN (WS-SUB)      TO BOOK-ISBN.                04510000
045200     MOVE BT-BOOK-PUBLISHER (WS-SUB) TO BOOK-PUBLISHER.           04520000
045300     MOVE BT-BOOK-PUB-YEAR (WS-SUB)  TO BOOK-PUB-YEAR.            04530000
045400     MOVE BT-BOOK-STATUS (WS-SUB)    TO BOOK-STATUS.              04540000
045500     MOVE BT-BOOK-CATEGORY (WS-SUB)  TO BOOK-CATEGORY.            04550000
045600     WRITE BOOKMST-OUT-REC FROM BOOK-REC.                         04560000
045700 910-EXIT.                                                        04570000
045800     EXIT.                                                        04580000
045900*                                                                 04590000
046000 950-WRITE-ERROR-RTN.                                             04600000
046100     ADD 1 TO NUM-REQ-ERRORS.                                     04610000
046200     WRITE ERRLOG-RECORD FROM ERR-MSG-BAD-REQ.                    04620000
046300 950-EXIT.                                                        04630000
046400     EXIT.                                                        04640000
