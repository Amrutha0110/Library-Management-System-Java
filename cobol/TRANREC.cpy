000100******************************************************************
000200*    TRANREC   --  LOAN TRANSACTION MASTER RECORD LAYOUT          *
000300*                                                                 *
000400*    ONE ENTRY PER BORROW/RETURN/RENEW CYCLE.  MASTER IS OWNED    *
000500*    BY CIRCPROC AND OPENED INPUT ONLY BY LIBRPT FOR REPORTING.   *
000600*                                                                 *
000700*    88-88-04  04/11/86  JDS  ORIGINAL LAYOUT - CIRCULATION SYSTEM*
000800*    93-22     07/30/94  RJT  TXN-FINE REPACKED, WAS ZONED DECIMAL*
000900*    Y2K-014   11/09/98  WLT  ALL DATE FIELDS EXPANDED TO CCYYMMDD*
001000*    99-04     03/22/02  KMH  RESERVED TRAILING BYTES FOR GROWTH  *
001100******************************************************************
001200 01  TRAN-REC.
001300     05  TXN-ID                      PIC X(08).
001400     05  TXN-BOOK-ID                 PIC X(08).
001500     05  TXN-MEMBER-ID               PIC X(08).
001600     05  TXN-BORROW-DATE             PIC 9(08).
001700     05  TXN-DUE-DATE                PIC 9(08).
001800     05  TXN-RETURN-DATE             PIC 9(08).
001900     05  TXN-FINE                    PIC S9(05)V99 COMP-3.
002000     05  TXN-STATUS                  PIC X(01).
002100         88  TXN-STAT-BORROWED       VALUE 'B'.
002200         88  TXN-STAT-RETURNED       VALUE 'R'.
002300         88  TXN-STAT-OVERDUE        VALUE 'O'.
002400         88  TXN-STAT-LOST           VALUE 'L'.
002500     05  FILLER                      PIC X(04).
