000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.    MEMBMNT.                                          00030000
000400 AUTHOR.        DOUG STOUT.                                       00040000
000500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00050000
000600 DATE-WRITTEN.  02/03/1986.                                       00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY.      NON-CONFIDENTIAL.                                 00080000
000900******************************************************************00090000
001000*    MEMBMNT - MEMBER REGISTER MAINTENANCE                       *00100000
001100*                                                                *00110000
001200*    LOADS THE MEMBER REGISTER MASTER INTO A WORKING-STORAGE     *00120000
001300*    TABLE, APPLIES REGISTER / UPDATE / REMOVE / ACTIVE-FLAG     *00130000
001400*    REQUESTS FROM THE MEMBIN TRANSACTION FILE AGAINST THE       *00140000
001500*    TABLE IN FILE ORDER, THEN REWRITES THE ENTIRE TABLE BACK    *00150000
001600*    TO THE MASTER.  REJECTED REQUESTS ARE LOGGED TO ERRLOG.     *00160000
001700*                                                                *00170000
001800*    COMPANION RUN TO BOOKMNT IN THE OVERNIGHT MAINTENANCE       *00180000
001900*    STREAM.                                                     *00190000
002000*                                                                *00200000
002100*    CHANGE LOG                                                  *00210000
002200*    ----------                                                  *00220000
002300*    02/03/86  JDS  ORIGINAL PROGRAM - MEMBER CONVERSION         *00230000
002400*    09/18/93  RJT  MEM-TYPE VALIDATION ADDED FOR BORROW LIMITS  *00240000
002500*    09/18/93  RJT  ACTIVE-FLAG REQUEST TYPE 'S' ADDED           *00250000
002600*    Y2K-014   11/09/98  WLT  MEM-SINCE EXPANDED TO CCYYMMDD     *00260000
002700*    99-04     03/22/02  KMH  TABLE SIZE RAISED TO 5000 ENTRIES  *00270000
002800*    01-119    08/14/03  KMH  DUPLICATE-ADD WARNING ADDED TO LOG *00280000
002810*    04-075    11/29/04  KMH  BADACTN REJECTS NOW ECHO THE RAW    *00281000
002820*                             CARD IMAGE TO ERRLOG (SEE           *00281100
002830*                             MEMB-MAINT-REQ-RAW) SO OPS CAN SEE  *00281200
002840*                             WHAT WAS PUNCHED WHEN THE ACTION    *00281300
002850*                             CODE DOESN'T PARSE.  MEMB-ENTRY-ALT *00281400
002860*                             COMMENT CORRECTED - IT IS NOT       *00281500
002870*                             ACTUALLY REFERENCED BY              *00281600
002880*                             910-WRITE-ENTRY-RTN, JUST KEPT FOR  *00281700
002890*                             EYEBALLING THE TABLE IN AN ABEND    *00281800
002891*                             DUMP.  ERRLOG-RECORD WIDENED TO     *00281900
002892*                             X(143) SO THE RAW CARD ECHO DOESN'T *00281910
002893*                             GET CUT OFF AT THE OLD 132-BYTE     *00281920
002894*                             WIDTH                               *00281930
002900******************************************************************00290000
003000 ENVIRONMENT DIVISION.                                            00300000
003100 CONFIGURATION SECTION.                                           00310000
003200 SOURCE-COMPUTER. IBM-390.                                        00320000
003300 OBJECT-COMPUTER. IBM-390.                                        00330000
003400 SPECIAL-NAMES.                                                   00340000
003500     C01 IS TOP-OF-FORM.                                          00350000
003600 INPUT-OUTPUT SECTION.                                            00360000
003700 FILE-CONTROL.                                                    00370000
003800                                                                  00380000
003900     SELECT MEMBMST-IN  ASSIGN TO MEMBMSTI                        00390000
004000         ACCESS IS SEQUENTIAL                                     00400000
004100         FILE STATUS  IS  WS-MEMBMSTI-STATUS.                     00410000
004200                                                                  00420000
004300     SELECT MEMBMST-OUT ASSIGN TO MEMBMSTO                        00430000
004400         ACCESS IS SEQUENTIAL                                     00440000
004500         FILE STATUS  IS  WS-MEMBMSTO-STATUS.                     00450000
004600                                                                  00460000
004700     SELECT MEMBIN      ASSIGN TO MEMBIN                          00470000
004800         FILE STATUS  IS  WS-MEMBIN-STATUS.                       00480000
004900                                                                  00490000
005000     SELECT REPORT-FILE ASSIGN TO LIBRPTO                         00500000
005100         FILE STATUS  IS  WS-REPORT-STATUS.                       00510000
005200                                                                  00520000
005300     SELECT ERRLOG      ASSIGN TO ERRLOG                          00530000
005400         FILE STATUS  IS  WS-ERRLOG-STATUS.                       00540000
005500                                                                  00550000
005600******************************************************************00560000
005700 DATA DIVISION.                                                   00570000
005800 FILE SECTION.                                                    00580000
005900                                                                  00590000
006000 FD  MEMBMST-IN                                                   00600000
006100     RECORDING MODE IS F                                          00610000
006200     BLOCK CONTAINS 0 RECORDS.                                    00620000
006300 COPY MEMBREC.                                                    00630000
006400                                                                  00640000
006500 FD  MEMBMST-OUT                                                  00650000
006600     RECORDING MODE IS F                                          00660000
006700     BLOCK CONTAINS 0 RECORDS.                                    00670000
006800 01  MEMBMST-OUT-REC                PIC X(142).                   00680000
006900                                                                  00690000
007000 FD  MEMBIN                                                       00700000
007100     RECORDING MODE IS F.                                         00710000
007200 COPY MEMBREQ.                                                    00720000
007210 01  MEMB-MAINT-REQ-ALT REDEFINES MEMB-MAINT-REQ.                 00721000
007220*    RAW-BYTES VIEW OF THE INCOMING CARD - USED ONLY WHEN A       00722000
007230*    REQUEST HAS TO BE ECHOED BACK TO ERRLOG UNPARSED (SEE        00723000
007231*    950-WRITE-ERROR-RTN, BADACTN CASE).                          00723100
007240     05  MEMB-MAINT-REQ-RAW          PIC X(143).                  00724000
007300                                                                  00730000
007400 FD  REPORT-FILE                                                  00740000
007500     RECORDING MODE IS F.                                         00750000
007600 01  REPORT-RECORD                  PIC X(132).                   00760000
007700                                                                  00770000
007800 FD  ERRLOG                                                       00780000
007900     RECORDING MODE IS F.                                         00790000
008000 01  ERRLOG-RECORD                  PIC X(143).                   00800000
008100                                                                  00810000
008200******************************************************************00820000
008300 WORKING-STORAGE SECTION.                                         00830000
008400******************************************************************00840000
008500*                                                                 00850000
008600 01  SYSTEM-DATE-AND-TIME.                                        00860000
008700     05  CURRENT-DATE.                                            00870000
008800         10  CURRENT-YEAR            PIC 9(2).                    00880000
008900         10  CURRENT-MONTH           PIC 9(2).                    00890000
009000         10  CURRENT-DAY             PIC 9(2).                    00900000
009010     05  CURRENT-DATE-X REDEFINES CURRENT-DATE.                   00901000
009020*    NUMERIC VIEW OF TODAY'S DATE - USED BY THE EDIT IN           00902000
009030*    800-INIT-REPORT WHEN THE HEADER LINE IS BUILT.               00903000
009040         10  CURRENT-DATE-NUM        PIC 9(6).                    00904000
009100     05  CURRENT-TIME.                                            00910000
009200         10  CURRENT-HOUR            PIC 9(2).                    00920000
009300         10  CURRENT-MINUTE          PIC 9(2).                    00930000
009400         10  CURRENT-SECOND          PIC 9(2).                    00940000
009500         10  CURRENT-HNDSEC          PIC 9(2).                    00950000
009600*                                                                 00960000
009700 01  WS-FIELDS.                                                   00970000
009800     05  WS-MEMBMSTI-STATUS      PIC X(2)  VALUE SPACES.          00980000
009900     05  WS-MEMBMSTO-STATUS      PIC X(2)  VALUE SPACES.          00990000
010000     05  WS-MEMBIN-STATUS        PIC X(2)  VALUE SPACES.          01000000
010100     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          01010000
010200     05  WS-ERRLOG-STATUS        PIC X(2)  VALUE SPACES.          01020000
010300     05  WS-MEMBIN-EOF           PIC X     VALUE SPACES.          01030000
010400         88  MEMBIN-AT-EOF               VALUE 'Y'.               01040000
010500     05  WS-FOUND-SW             PIC X     VALUE 'N'.             01050000
010600         88  WS-MEMB-FOUND               VALUE 'Y'.               01060000
010700     05  WS-SEARCH-KEY           PIC X(8)  VALUE SPACES.          01070000
010800*                                                                 01080000
010900 01  WORK-VARIABLES.                                              01090000
011000     05  WS-SUB                PIC S9(4)   COMP    VALUE +0.      01100000
011100     05  WS-MEMB-COUNT         PIC S9(4)   COMP    VALUE +0.      01110000
011200*                                                                 01120000
011300 01  REPORT-TOTALS.                                               01130000
011400     05  NUM-REQ-RECS          PIC S9(9)   COMP-3  VALUE +0.      01140000
011500     05  NUM-REQ-ERRORS        PIC S9(9)   COMP-3  VALUE +0.      01150000
011600     05  NUM-ADD-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.      01160000
011700     05  NUM-ADD-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.      01170000
011800     05  NUM-UPDATE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      01180000
011900     05  NUM-UPDATE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      01190000
012000     05  NUM-REMOVE-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      01200000
012100     05  NUM-REMOVE-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      01210000
012200     05  NUM-ACTCHG-REQUESTS   PIC S9(9)   COMP-3  VALUE +0.      01220000
012300     05  NUM-ACTCHG-PROCESSED  PIC S9(9)   COMP-3  VALUE +0.      01230000
012400*                                                                 01240000
012500******************************************************************01250000
012600*    IN-MEMORY MEMBER REGISTER TABLE - THE WHOLE MASTER IS HELD  *01260000
012700*    HERE FOR THE LIFE OF THE RUN AND WRITTEN BACK OUT AT        *01270000
012800*    900-REWRITE-MEMB-MASTER.  TABLE SIZE RAISED TO 5000 PER     *01280000
012900*    99-04 (WAS 1000).                                           *01290000
013000******************************************************************01300000
013100 01  MEMB-TABLE.                                                  01310000
013200     05  MEMB-TABLE-ENTRY OCCURS 5000 TIMES.                      01320000
013300         10  MT-MEM-ID               PIC X(08).                   01330000
013400         10  MT-MEM-NAME             PIC X(30).                   01340000
013500         10  MT-MEM-EMAIL            PIC X(30).                   01350000
013600         10  MT-MEM-PHONE            PIC X(15).                   01360000
013700         10  MT-MEM-ADDRESS          PIC X(40).                   01370000
013800         10  MT-MEM-SINCE            PIC 9(08).                   01380000
013900         10  MT-MEM-TYPE             PIC X(02).                   01390000
014000         10  MT-MEM-ACTIVE           PIC X(01).                   01400000
014100         10  FILLER                  PIC X(08).                   01410000
014110 01  MEMB-TABLE-ALT REDEFINES MEMB-TABLE.                         01411000
014120*    04-075 11/29/04 KMH - RAW-BYTES VIEW OF THE TABLE, ENTRY     01412000
014130*    FOR ENTRY.  NOT WRITTEN ANYWHERE - KEPT SO THE TABLE CAN BE  01413000
014131*    EYEBALLED ENTRY-FOR-ENTRY OFF AN ABEND DUMP.                 01413100
014140     05  MEMB-ENTRY-ALT OCCURS 5000 TIMES  PIC X(142).            01414000
014200*                                                                 01420000
014300*        *******************                                     01430000
014400*            report lines                                        01440000
014500*        *******************                                     01450000
014600 01  ERR-MSG-BAD-REQ.                                             01460000
014700     05  FILLER PIC X(31)                                         01470000
014800              VALUE 'MEMBMNT REQUEST REJECTED. '.                 01480000
014900     05  ERR-MSG-ACTION         PIC X(10) VALUE SPACES.           01490000
015000     05  ERR-MSG-KEY            PIC X(10) VALUE SPACES.           01500000
015100     05  ERR-MSG-REASON         PIC X(60) VALUE SPACES.           01510000
015200     05  FILLER                 PIC X(21) VALUE SPACES.           01520000
015300 01 RPT-HEADER1.                                                  01530000
015400     05  FILLER                     PIC X(40)                     01540000
015500               VALUE 'MEMBER REGISTER MAINTENANCE REPORT DATE:'.  01550000
015600     05  RPT-MM                     PIC 99.                       01560000
015700     05  FILLER                     PIC X     VALUE '/'.          01570000
015800     05  RPT-DD                     PIC 99.                       01580000
015900     05  FILLER                     PIC X     VALUE '/'.          01590000
016000     05  RPT-YY                     PIC 99.                       01600000
016100     05  FILLER                     PIC X(20)                     01610000
016200                    VALUE ' (mm/dd/yy)   TIME: '.                 01620000
016300     05  RPT-HH                     PIC 99.                       01630000
016400     05  FILLER                     PIC X     VALUE ':'.          01640000
016500     05  RPT-MIN                    PIC 99.                       01650000
016600     05  FILLER                     PIC X     VALUE ':'.          01660000
016700     05  RPT-SS                     PIC 99.                       01670000
016800     05  FILLER                     PIC X(55) VALUE SPACES.       01680000
016900 01  RPT-STATS-HDR1.                                              01690000
017000     05  FILLER PIC X(26) VALUE 'Request Totals:           '.     01700000
017100     05  FILLER PIC X(107) VALUE SPACES.                          01710000
017200 01  RPT-STATS-HDR2.                                              01720000
017300     05  FILLER PIC X(26) VALUE 'Request       Number of  '.      01730000
017400     05  FILLER PIC X(28) VALUE '        Number        Number'.   01740000
017500     05  FILLER PIC X(79) VALUE SPACES.                           01750000
017600 01  RPT-STATS-HDR3.                                              01760000
017700     05  FILLER PIC X(26) VALUE 'Type          Requests    '.     01770000
017800     05  FILLER PIC X(28) VALUE '     Processed      In Error'.   01780000
017900     05  FILLER PIC X(79) VALUE SPACES.                           01790000
018000 01  RPT-STATS-HDR4.                                              01800000
018100     05  FILLER PIC X(26) VALUE '-----------   ------------'.     01810000
018200     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   01820000
018300     05  FILLER PIC X(79) VALUE SPACES.                           01830000
018400 01  RPT-STATS-DETAIL.                                            01840000
018500     05  RPT-TRAN            PIC X(10).                           01850000
018600     05  FILLER              PIC X(4)     VALUE SPACES.           01860000
018700     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                     01870000
018800     05  FILLER              PIC X(3)     VALUE SPACES.           01880000
018900     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                     01890000
019000     05  FILLER              PIC X(3)     VALUE SPACES.           01900000
019100     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                     01910000
019200     05  FILLER              PIC X(80)   VALUE SPACES.            01920000
019300     05  FILLER              PIC X(4)    VALUE SPACES.            01930000
019400*                                                                 01940000
019500******************************************************************01950000
019600 PROCEDURE DIVISION.                                              01960000
019700******************************************************************01970000
019800                                                                  01980000
019900 000-MAIN.                                                        01990000
020000     ACCEPT CURRENT-DATE FROM DATE.                               02000000
020100     ACCEPT CURRENT-TIME FROM TIME.                               02010000
020200     DISPLAY 'MEMBMNT STARTED DATE = ' CURRENT-MONTH '/'          02020000
020300            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.          02030000
020400                                                                  02040000
020500     PERFORM 700-OPEN-FILES.                                      02050000
020600     PERFORM 800-INIT-REPORT.                                     02060000
020700     PERFORM 200-LOAD-MEMB-TABLE THRU 200-EXIT.                   02070000
020800                                                                  02080000
020900     PERFORM 730-READ-MEMBIN.                                     02090000
021000     PERFORM 100-PROCESS-REQUESTS                                02100000
021100             UNTIL MEMBIN-AT-EOF.                                 02110000
021200                                                                  02120000
021300     PERFORM 900-REWRITE-MEMB-MASTER THRU 900-EXIT.               02130000
021400     PERFORM 850-REPORT-REQ-STATS.                                02140000
021500     PERFORM 790-CLOSE-FILES.                                     02150000
021600                                                                  02160000
021700     GOBACK.                                                      02170000
021800*                                                                 02180000
021900 100-PROCESS-REQUESTS.                                            02190000
022000     ADD 1 TO NUM-REQ-RECS.                                       02200000
022100     MOVE MREQ-MEM-ID TO WS-SEARCH-KEY.                           02210000
022200                                                                  02220000
022300     IF MREQ-IS-ADD                                               02230000
022400         ADD 1 TO NUM-ADD-REQUESTS                                02240000
022500         PERFORM 110-ADD-MEMB-RTN THRU 110-EXIT                   02250000
022600     ELSE                                                         02260000
022700     IF MREQ-IS-UPDATE                                            02270000
022800         ADD 1 TO NUM-UPDATE-REQUESTS                             02280000
022900         PERFORM 120-UPDATE-MEMB-RTN THRU 120-EXIT                02290000
023000     ELSE                                                         02300000
023100     IF MREQ-IS-REMOVE                                            02310000
023200         ADD 1 TO NUM-REMOVE-REQUESTS                             02320000
023300         PERFORM 130-REMOVE-MEMB-RTN THRU 130-EXIT                02330000
023400     ELSE                                                         02340000
023500     IF MREQ-IS-ACTIVE-CHG                                        02350000
023600         ADD 1 TO NUM-ACTCHG-REQUESTS                             02360000
023700         PERFORM 140-ACTIVE-CHANGE-RTN THRU 140-EXIT              02370000
023800     ELSE                                                         02380000
023900         ADD 1 TO NUM-REQ-ERRORS                                  02390000
024000         MOVE 'BADACTN'  TO ERR-MSG-ACTION                        02400000
024100         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02410000
024200         MOVE 'UNRECOGNIZED REQUEST ACTION CODE' TO ERR-MSG-REASON02420000
024250*    04-075 11/29/04 KMH - CAN'T TRUST THE PARSED FIELDS WHEN THE  02425000
024260*    ACTION CODE ITSELF DOESN'T PARSE, SO ECHO THE WHOLE CARD     02425100
024270*    IMAGE TO ERRLOG BEHIND THE FORMATTED MESSAGE.                 02425200
024280         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02425300
024290         WRITE ERRLOG-RECORD FROM MEMB-MAINT-REQ-RAW.             02425400
024400                                                                  02440000
024500     PERFORM 730-READ-MEMBIN.                                     02450000
024600*                                                                 02460000
024700 110-ADD-MEMB-RTN.                                                02470000
024710     IF NOT MREQ-TYPE-VALID                                       02471000
024720         MOVE 'ADD'      TO ERR-MSG-ACTION                        02472000
024730         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02473000
024740         MOVE 'INVALID MEM-TYPE - MUST BE ST/PR/SU/SE'            02474000
024750                         TO ERR-MSG-REASON                        02475000
024760         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02476000
024770         GO TO 110-EXIT.                                          02477000
024800     PERFORM 210-FIND-MEMB-RTN THRU 210-EXIT.                     02480000
024900     IF WS-MEMB-FOUND                                             02490000
025000         MOVE 'ADD'      TO ERR-MSG-ACTION                        02500000
025100         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02510000
025200         MOVE 'DUPLICATE MEM-ID - EXISTING ENTRY REPLACED'        02520000
025300                         TO ERR-MSG-REASON                        02530000
025400         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02540000
025500     ELSE                                                         02550000
025600         ADD 1 TO WS-MEMB-COUNT                                   02560000
025700         MOVE WS-MEMB-COUNT TO WS-SUB.                            02570000
025800     MOVE MREQ-MEM-ID         TO MT-MEM-ID (WS-SUB).              02580000
025900     MOVE MREQ-NAME           TO MT-MEM-NAME (WS-SUB).            02590000
026000     MOVE MREQ-EMAIL          TO MT-MEM-EMAIL (WS-SUB).           02600000
026100     MOVE MREQ-PHONE          TO MT-MEM-PHONE (WS-SUB).           02610000
026200     MOVE MREQ-ADDRESS        TO MT-MEM-ADDRESS (WS-SUB).         02620000
026300     MOVE MREQ-SINCE          TO MT-MEM-SINCE (WS-SUB).           02630000
026400     MOVE MREQ-TYPE           TO MT-MEM-TYPE (WS-SUB).            02640000
026500     MOVE MREQ-ACTIVE         TO MT-MEM-ACTIVE (WS-SUB).          02650000
026600     ADD 1 TO NUM-ADD-PROCESSED.                                  02660000
026700 110-EXIT.                                                        02670000
026800     EXIT.                                                        02680000
026900*                                                                 02690000
027000 120-UPDATE-MEMB-RTN.                                             02700000
027010     IF NOT MREQ-TYPE-VALID                                       02701000
027020         MOVE 'UPDATE'   TO ERR-MSG-ACTION                        02702000
027030         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02703000
027040         MOVE 'INVALID MEM-TYPE - MUST BE ST/PR/SU/SE'            02704000
027050                         TO ERR-MSG-REASON                        02705000
027060         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02706000
027070         GO TO 120-EXIT.                                          02707000
027100     PERFORM 210-FIND-MEMB-RTN THRU 210-EXIT.                     02710000
027200     IF NOT WS-MEMB-FOUND                                         02720000
027300         MOVE 'UPDATE'   TO ERR-MSG-ACTION                        02730000
027400         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02740000
027500         MOVE 'MEM-ID NOT FOUND ON REGISTER' TO ERR-MSG-REASON    02750000
027600         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02760000
027700     ELSE                                                         02770000
027800         MOVE MREQ-NAME      TO MT-MEM-NAME (WS-SUB)              02780000
027900         MOVE MREQ-EMAIL     TO MT-MEM-EMAIL (WS-SUB)             02790000
028000         MOVE MREQ-PHONE     TO MT-MEM-PHONE (WS-SUB)             02800000
028100         MOVE MREQ-ADDRESS   TO MT-MEM-ADDRESS (WS-SUB)           02810000
028200         MOVE MREQ-TYPE      TO MT-MEM-TYPE (WS-SUB)              02820000
028300         ADD 1 TO NUM-UPDATE-PROCESSED.                           02830000
028400 120-EXIT.                                                        02840000
028500     EXIT.                                                        02850000
028600*                                                                 02860000
028700 130-REMOVE-MEMB-RTN.                                             02870000
028800     PERFORM 210-FIND-MEMB-RTN THRU 210-EXIT.                     02880000
028900     IF NOT WS-MEMB-FOUND                                         02890000
029000         MOVE 'REMOVE'   TO ERR-MSG-ACTION                        02900000
029100         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        02910000
029200         MOVE 'MEM-ID NOT FOUND ON REGISTER' TO ERR-MSG-REASON    02920000
029300         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                02930000
029400     ELSE                                                         02940000
029500         PERFORM 230-DELETE-TABLE-ENTRY-RTN THRU 230-EXIT         02950000
029600         ADD 1 TO NUM-REMOVE-PROCESSED.                           02960000
029700 130-EXIT.                                                        02970000
029800     EXIT.                                                        02980000
029900*                                                                 02990000
030000 140-ACTIVE-CHANGE-RTN.                                           03000000
030100     PERFORM 210-FIND-MEMB-RTN THRU 210-EXIT.                     03010000
030200     IF NOT WS-MEMB-FOUND                                         03020000
030300         MOVE 'ACTCHG'   TO ERR-MSG-ACTION                        03030000
030400         MOVE WS-SEARCH-KEY TO ERR-MSG-KEY                        03040000
030500         MOVE 'MEM-ID NOT FOUND ON REGISTER' TO ERR-MSG-REASON    03050000
030600         PERFORM 950-WRITE-ERROR-RTN THRU 950-EXIT                03060000
030700     ELSE                                                         03070000
030800         MOVE MREQ-ACTIVE TO MT-MEM-ACTIVE (WS-SUB)               03080000
030900         ADD 1 TO NUM-ACTCHG-PROCESSED.                           03090000
031000 140-EXIT.                                                        03100000
031100     EXIT.                                                        03110000
031200*                                                                 03120000
031300 200-LOAD-MEMB-TABLE.                                             03130000
031400     MOVE ZERO TO WS-MEMB-COUNT.                                  03140000
031500     PERFORM 220-READ-MEMBMST-RTN THRU 220-EXIT.                  03150000
031600     PERFORM 225-STORE-MEMB-ENTRY-RTN THRU 225-EXIT               03160000
031700             UNTIL WS-MEMBMSTI-STATUS = '10'.                     03170000
031800 200-EXIT.                                                        03180000
031900     EXIT.                                                        03190000
032000*                                                                 03200000
032100 210-FIND-MEMB-RTN.                                               03210000
032200     MOVE 'N' TO WS-FOUND-SW.                                     03220000
032300     MOVE ZERO TO WS-SUB.                                         03230000
032400     PERFORM 215-SCAN-TABLE-RTN THRU 215-EXIT                     03240000
032500             VARYING WS-SUB FROM 1 BY 1                           03250000
032600             UNTIL WS-SUB > WS-MEMB-COUNT OR WS-MEMB-FOUND.       03260000
032700 210-EXIT.                                                        03270000
032800     EXIT.                                                        03280000
032900*                                                                 03290000
033000 215-SCAN-TABLE-RTN.                                              03300000
033100     IF MT-MEM-ID (WS-SUB) = WS-SEARCH-KEY                        03310000
033200         MOVE 'Y' TO WS-FOUND-SW.                                 03320000
033300 215-EXIT.                                                        03330000
033400     EXIT.                                                        03340000
033500*                                                                 03350000
033600 220-READ-MEMBMST-RTN.                                            03360000
033700     READ MEMBMST-IN                                              03370000
033800         AT END MOVE '10' TO WS-MEMBMSTI-STATUS.                  03380000
033900 220-EXIT.                                                        03390000
034000     EXIT.                                                        03400000
034100*                                                                 03410000
034200 225-STORE-MEMB-ENTRY-RTN.                                        03420000
034300     ADD 1 TO WS-MEMB-COUNT.                                      03430000
034400     MOVE WS-MEMB-COUNT TO WS-SUB.                                03440000
034500     MOVE MEM-ID            TO MT-MEM-ID (WS-SUB).                03450000
034600     MOVE MEM-NAME          TO MT-MEM-NAME (WS-SUB).              03460000
034700     MOVE MEM-EMAIL         TO MT-MEM-EMAIL (WS-SUB).             03470000
034800     MOVE MEM-PHONE         TO MT-MEM-PHONE (WS-SUB).             03480000
034900     MOVE MEM-ADDRESS       TO MT-MEM-ADDRESS (WS-SUB).           03490000
035000     MOVE MEM-SINCE         TO MT-MEM-SINCE (WS-SUB).             03500000
035100     MOVE MEM-TYPE          TO MT-MEM-TYPE (WS-SUB).              03510000
035200     MOVE MEM-ACTIVE        TO MT-MEM-ACTIVE (WS-SUB).            03520000
035300     PERFORM 220-READ-MEMBMST-RTN THRU 220-EXIT.                  03530000
035400 225-EXIT.                                                        03540000
035500     EXIT.                                                        03550000
035600*                                                                 03560000
035700 230-DELETE-TABLE-ENTRY-RTN.                                      03570000
035800     PERFORM 235-SHIFT-ENTRIES-RTN THRU 235-EXIT                  03580000
035900             VARYING WS-SUB FROM WS-SUB BY 1                      03590000
036000             UNTIL WS-SUB >= WS-MEMB-COUNT.                       03600000
036100     SUBTRACT 1 FROM WS-MEMB-COUNT.                               03610000
036200 230-EXIT.                                                        03620000
036300     EXIT.                                                        03630000
036400*                                                                 03640000
036500 235-SHIFT-ENTRIES-RTN.                                           03650000
036600     MOVE MEMB-TABLE-ENTRY (WS-SUB + 1) TO                        03660000
036700          MEMB-TABLE-ENTRY (WS-SUB).                              03670000
036800 235-EXIT.                                                        03680000
036900     EXIT.                                                        03690000
037000*                                                                 03700000
037100 700-OPEN-FILES.                                                  03710000
037200     OPEN INPUT   MEMBMST-IN                                      03720000
037300                  MEMBIN                                          03730000
037400          OUTPUT  MEMBMST-OUT                                     03740000
037500                  REPORT-FILE                                     03750000
037600                  ERRLOG.                                         03760000
037700     IF WS-MEMBMSTI-STATUS NOT = '00'                             03770000
037800       DISPLAY 'ERROR OPENING MEMBER MASTER INPUT. RC:'           03780000
037900               WS-MEMBMSTI-STATUS                                 03790000
038000       MOVE 16 TO RETURN-CODE                                     03800000
038100       MOVE 'Y' TO WS-MEMBIN-EOF                                  03810000
038200     END-IF.                                                      03820000
038300     IF WS-MEMBIN-STATUS NOT = '00'                               03830000
038400       DISPLAY 'ERROR OPENING MEMBIN TRANSACTIONS. RC:'           03840000
038500               WS-MEMBIN-STATUS                                   03850000
038600       MOVE 16 TO RETURN-CODE                                     03860000
038700       MOVE 'Y' TO WS-MEMBIN-EOF                                  03870000
038800     END-IF.                                                      03880000
038900 790-CLOSE-FILES.                                                 03890000
039000     CLOSE MEMBMST-IN MEMBMST-OUT MEMBIN REPORT-FILE ERRLOG.      03900000
039100*                                                                 03910000
039200 730-READ-MEMBIN.                                                 03920000
039300     READ MEMBIN                                                  03930000
039400         AT END MOVE 'Y' TO WS-MEMBIN-EOF.                        03940000
039500*                                                                 03950000
039600 800-INIT-REPORT.                                                 03960000
039700     MOVE CURRENT-YEAR   TO RPT-YY.                               03970000
039800     MOVE CURRENT-MONTH  TO RPT-MM.                               03980000
039900     MOVE CURRENT-DAY    TO RPT-DD.                               03990000
040000     MOVE CURRENT-HOUR   TO RPT-HH.                               04000000
040100     MOVE CURRENT-MINUTE TO RPT-MIN.                              04010000
040200     MOVE CURRENT-SECOND TO RPT-SS.                               04020000
040300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             04030000
040400*                                                                 04040000
040500 850-REPORT-REQ-STATS.                                            04050000
040600     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             04060000
040700     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             04070000
040800     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             04080000
040900     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             04090000
041000                                                                  04100000
041100     MOVE 'ADD'                TO RPT-TRAN.                       04110000
041200     MOVE NUM-ADD-REQUESTS     TO RPT-NUM-TRANS.                  04120000
041300     MOVE NUM-ADD-PROCESSED    TO RPT-NUM-TRAN-PROC.              04130000
041400     COMPUTE RPT-NUM-TRAN-ERR =                                   04140000
041500                NUM-ADD-REQUESTS  -  NUM-ADD-PROCESSED.           04150000
041600     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 04160000
041700                                                                  04170000
041800     MOVE 'UPDATE'             TO RPT-TRAN.                       04180000
041900     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-TRANS.                  04190000
042000     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-TRAN-PROC.              04200000
042100     COMPUTE RPT-NUM-TRAN-ERR =                                   04210000
042200                NUM-UPDATE-REQUESTS  -  NUM-UPDATE-PROCESSED.     04220000
042300     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 04230000
042400                                                                  04240000
042500     MOVE 'REMOVE'             TO RPT-TRAN.                       04250000
042600     MOVE NUM-REMOVE-REQUESTS  TO RPT-NUM-TRANS.                  04260000
042700     MOVE NUM-REMOVE-PROCESSED TO RPT-NUM-TRAN-PROC.              04270000
042800     COMPUTE RPT-NUM-TRAN-ERR =                                   04280000
042900                NUM-REMOVE-REQUESTS  -  NUM-REMOVE-PROCESSED.     04290000
043000     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 04300000
043100                                                                  04310000
043200     MOVE 'ACTCHG'             TO RPT-TRAN.                       04320000
043300     MOVE NUM-ACTCHG-REQUESTS   TO RPT-NUM-TRANS.                 04330000
043400     MOVE NUM-ACTCHG-PROCESSED  TO RPT-NUM-TRAN-PROC.             04340000
043500     COMPUTE RPT-NUM-TRAN-ERR =                                   04350000
043600                NUM-ACTCHG-REQUESTS  -  NUM-ACTCHG-PROCESSED.     04360000
043700     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                 04370000
043800*                                                                 04380000
043900 900-REWRITE-MEMB-MASTER.                                        04390000
044000     MOVE ZERO TO WS-SUB.                                         04400000
044100     PERFORM 910-WRITE-ENTRY-RTN THRU 910-EXIT                   04410000
044200             VARYING WS-SUB FROM 1 BY 1                           04420000
044300             UNTIL WS-SUB > WS-MEMB-COUNT.                        04430000
044400 900-EXIT.                                                        04440000
044500     EXIT.                                                        04450000
044600*                                                                 04460000
044700 910-WRITE-ENTRY-RTN.                                             04470000
044800     MOVE MT-MEM-ID (WS-SUB)         TO MEM-ID.                   04480000
044900     MOVE MT-MEM-NAME (WS-SUB)       TO MEM-NAME.                 04490000
045000     MOVE MT-MEM-EMAIL (WS-SUB)      TO MEM-EMAIL.                04500000
045100     MOVE MT-MEM-PHONE (WS-SUB)      TO MEM-PHONE.                04510000
045200     MOVE MT-MEM-ADDRESS (WS-SUB)    TO MEM-ADDRESS.              04520000
045300     MOVE MT-MEM-SINCE (WS-SUB)      TO MEM-SINCE.                04530000
045400     MOVE MT-MEM-TYPE (WS-SUB)       TO MEM-TYPE.                 04540000
045500     MOVE MT-MEM-ACTIVE (WS-SUB)     TO MEM-ACTIVE.               04550000
045600     WRITE MEMBMST-OUT-REC FROM MEMB-REC.                         04560000
045700 910-EXIT.                                                        04570000
045800     EXIT.                                                        04580000
045900*                                                                 04590000
046000 950-WRITE-ERROR-RTN.                                             04600000
046100     ADD 1 TO NUM-REQ-ERRORS.                                     04610000
046200     WRITE ERRLOG-RECORD FROM ERR-MSG-BAD-REQ.                    04620000
046300 950-EXIT.                                                        04630000
046400     EXIT.                                                        04640000
